000100*****************************************************************
000200*                                                               *
000300*                    BUDGET STATUS REPORTING                    *
000400*                                                               *
000500*         ONE LINE PER BUDGETED EXPENSE CATEGORY, ROLLING THE   *
000600*         CURRENT PERIOD FORWARD FROM ITS ANCHOR DATE, THEN AN  *
000700*         "AT RISK" SECTION FOR ANYTHING AT OR ABOVE 80 PCT     *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400     PROGRAM-ID.         MT200.
001500*
001600     AUTHOR.             K LIM TECK.
001700*
001800     INSTALLATION.       MTBATCH - PERSONAL FINANCE BATCH SUITE.
001900*
002000     DATE-WRITTEN.       09/06/80.
002100*
002200     DATE-COMPILED.
002300*
002400     SECURITY.           INTERNAL USE ONLY.  NOT FOR EXTERNAL
002500                          DISTRIBUTION OUTSIDE THE BATCH SUITE.
002600*
002700* REMARKS.               SECOND STEP OF THE NIGHTLY RUN.  READS
002800*                         BUDGETS AND THE POSTED TRANSOUT FILE,
002900*                         ROLLS EACH BUDGET'S PERIOD TO CONTAIN
003000*                         THE AS-OF DATE AND SUMS SPENT IN PERIOD.
003100*                         THE SAME THRESHOLDS USED HERE MATCH THE
003200*                         OLD GUI'S PRE-TRANSACTION WARNING CHECK -
003300*                         80/90/100 PCT - SO THE "AT RISK" FLAG ON
003400*                         EACH LINE DOUBLES AS THAT WARNING LEVEL.
003500*
003600* CALLED MODULES.        MT900  (DATE ARITHMETIC).
003700*
003800* FILES USED.
003900*                         MT-BUDGET-FILE     BUDGETS (INPUT)
004000*                         MT-TRANSOUT-FILE   TRANSOUT (INPUT)
004100*                         MT-RPT-FILE        RPTFILE (OUTPUT)
004200*
004300* CHANGES:
004310* 09/06/80 LKW  - 1.00 CREATED - MONTHLY BUDGET ROLLING-PERIOD
004320*                LOGIC, ONE LINE PER CATEGORY AGAINST A FIXED
004330*                CALENDAR MONTH ONLY.
004340* 14/02/85 LKW  - 1.01 WEEKLY AND YEARLY PERIOD TYPES ADDED
004350*                ALONGSIDE MONTHLY - REF MT-009.
004360* 28/11/98 DMS  - 1.02 Y2K REMEDIATION - PERIOD ANCHOR AND
004370*                PERIOD-END DATES WINDOWED TO FOUR-DIGIT YEARS
004380*                BEFORE THE ROLL ARITHMETIC.  REF Y2K-014.
004390* 19/07/03 FAT  - 1.03 LIMIT AND SPENT FIELDS WIDENED FOR THE
004391*                RINGGIT REDENOMINATION.
004400* 05/01/26 KLT - 2.00 REWRITTEN - SPLIT OUT OF THE OLD GUI'S
004500*                BUDGET ROLLING-PERIOD LOGIC.
004600* 17/01/26 KLT - 2.01 MONTHLY ROLL NOW CLAMPS THE ANCHOR DAY TO
004700*                THE TARGET MONTH'S LENGTH VIA MT900 FUNCTION 3 -
004800*                A JAN 31 ANCHOR WAS BLOWING UP INTO MARCH.
004900* 02/02/26 RAH  - 2.02 AT-RISK SECTION NOW SORTED DESCENDING BY
005000*                PERCENTAGE, WAS IN BUDGET-FILE ORDER - MT-052.
005100* 14/02/26 RAH  - 2.03 SPENT ACCUMULATION CHANGED TO A SINGLE PASS
005200*                OF TRANSOUT PER BUDGET ROW INSTEAD OF RE-OPENING
005300*                THE FILE PER CATEGORY - TOO SLOW ON LARGE DECKS.
005400*
005500 ENVIRONMENT             DIVISION.
005600*================================
005700*
005800 CONFIGURATION           SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT            SECTION.
006300 FILE-CONTROL.
006350     SELECT MT-CATEGORY-FILE
006360         ASSIGN TO CATEGORIES
006370         ORGANIZATION IS LINE SEQUENTIAL
006380         FILE STATUS IS WS-CAT-STATUS.
006400     SELECT MT-BUDGET-FILE
006500         ASSIGN TO BUDGETS
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-BGT-STATUS.
006800     SELECT MT-TRANSOUT-FILE
006900         ASSIGN TO TRANSOUT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-TRNOUT-STATUS.
007200     SELECT MT-RPT-FILE
007300         ASSIGN TO RPTFILE
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-RPT-STATUS.
007600*
007700 DATA                    DIVISION.
007800*================================
007900*
008000 FILE SECTION.
008100*
008150 FD  MT-CATEGORY-FILE.
008160     COPY "MTBATCH-copybooks-wsmtcat.cob".
008200 FD  MT-BUDGET-FILE.
008300     COPY "MTBATCH-copybooks-wsmtbgt.cob".
008400 FD  MT-TRANSOUT-FILE.
008500     COPY "MTBATCH-copybooks-wsmttrn.cob".
008600 FD  MT-RPT-FILE.
008700 01  MT-RPT-LINE               PIC X(132).
008800*
008900 WORKING-STORAGE         SECTION.
009000*-----------------------
009100*
009200 77  WS-PROG-NAME              PIC X(17)   VALUE "MT200   (1.03)".
009300*
009400 01  WS-FILE-STATUSES.
009450     03  WS-CAT-STATUS         PIC XX.
009500     03  WS-BGT-STATUS         PIC XX.
009600     03  WS-TRNOUT-STATUS      PIC XX.
009700     03  WS-RPT-STATUS         PIC XX.
009800     03  FILLER                PIC X(02).
009900*
010000 01  WS-SWITCHES.
010050     03  WS-EOF-CAT            PIC X       VALUE "N".
010060         88  WS-NO-MORE-CAT                 VALUE "Y".
010100     03  WS-EOF-BGT            PIC X       VALUE "N".
010200         88  WS-NO-MORE-BGT                 VALUE "Y".
010300     03  WS-EOF-TRN            PIC X       VALUE "N".
010400         88  WS-NO-MORE-TRN                 VALUE "Y".
010500     03  FILLER                PIC X(02).
010600*
010700 01  WS-TABLE-COUNTS.
010750     03  WS-CAT-COUNT          PIC S9(4) COMP  VALUE 0.
010760     03  WS-CAT-FOUND          PIC S9(4) COMP  VALUE 0.
010800     03  WS-BGT-COUNT          PIC S9(4) COMP  VALUE 0.
010900     03  WS-SUB                PIC S9(4) COMP  VALUE 0.
011000     03  WS-RISK-COUNT         PIC S9(4) COMP  VALUE 0.
011100     03  WS-I                  PIC S9(4) COMP  VALUE 0.
011200     03  WS-J                  PIC S9(4) COMP  VALUE 0.
011300     03  FILLER                PIC X(02).
011400*
011450*    CATEGORY MASTER HELD IN CORE SO THE STATUS LINE CAN LOOK UP
011460*    A NAME FOR EACH BUDGETED CATEGORY WITHOUT RE-READING THE FILE.
011470*
011480 01  WS-CAT-TABLE.
011490     03  WS-CAT-ROW OCCURS 1 TO 300 TIMES
011491                    DEPENDING ON WS-CAT-COUNT
011492                    INDEXED BY WS-CAT-IX.
011493         05  WS-CAT-T-ID        PIC 9(5).
011494         05  WS-CAT-T-NAME      PIC X(30).
011495         05  FILLER             PIC X(05).
011496*
011500*    BUDGET STATUS TABLE - ONE ROW PER BUDGETED CATEGORY, HOLDS
011600*    THE PERIOD ALREADY ROLLED AND THE SPENT TOTAL ACCUMULATED.
011700*
011800 01  WS-BGT-TABLE.
011900     03  WS-BGT-ROW OCCURS 1 TO 300 TIMES
012000                    DEPENDING ON WS-BGT-COUNT
012100                    INDEXED BY WS-BGT-IX.
012200         05  WS-BGT-T-CAT-ID    PIC 9(5).
012300         05  WS-BGT-T-LIMIT     PIC S9(10)V99 COMP-3.
012400         05  WS-BGT-T-PERIOD    PIC X.
012500         05  WS-BGT-T-START     PIC 9(8).
012600         05  WS-BGT-T-PER-START PIC 9(8).
012700         05  WS-BGT-T-PER-END   PIC 9(8).
012800         05  WS-BGT-T-SPENT     PIC S9(10)V99 COMP-3.
012900         05  WS-BGT-T-REMAIN    PIC S9(10)V99 COMP-3.
013000         05  WS-BGT-T-PCT       PIC S9(5)V9   COMP-3.
013100         05  WS-BGT-T-EXCEED    PIC X.
013200         05  WS-BGT-T-LEVEL     PIC X(8).
013300         05  FILLER             PIC X(05).
013400*
013500 01  WS-RISK-ORDER-TABLE.
013600     03  WS-RISK-IX-ROW OCCURS 300 TIMES
013700                        INDEXED BY WS-RISK-IX.
013800         05  WS-RISK-SLOT       PIC S9(4) COMP.
013900         05  FILLER             PIC X(02).
014000*
014100 01  WS-WORK-FIELDS.
014200     03  WS-PERIODS-PASSED     PIC S9(7) COMP    VALUE 0.
014300     03  WS-DAY-DIFF           PIC S9(7) COMP    VALUE 0.
014400     03  WS-MONTHS-DIFF        PIC S9(5) COMP    VALUE 0.
014500     03  WS-NEW-SPENT          PIC S9(10)V99 COMP-3 VALUE 0.
014600     03  WS-SWAP-SLOT          PIC S9(4) COMP.
014700     03  FILLER                PIC X(05).
014800*
014900 COPY "MTBATCH-copybooks-wsmtctl.cob".
015000 COPY "MTBATCH-copybooks-wsmtdat.cob".
015100*
015200*    LINKAGE-SHAPED PARAMETER PASSED TO THE MT900 DATE SUBROUTINE.
015300*
015400 01  WS-900-PARMS.
015500     03  WS-900-FUNCTION       PIC 9.
015600     03  WS-900-DATE           PIC 9(8).
015700     03  WS-900-YEAR           PIC 9(4).
015800     03  WS-900-MONTHS         PIC S9(4).
015900     03  WS-900-SERIAL         PIC S9(9).
016000     03  WS-900-RESULT-DATE    PIC 9(8).
016100     03  WS-900-FLAG           PIC X.
016200     03  WS-900-DOW            PIC 9.
016300*
016400 01  WS-HEAD-1.
016500     03  FILLER    PIC X(50) VALUE
016600         "MTBATCH  -  BUDGET STATUS REPORT  -  MT200".
016700 01  WS-COL-HEAD.
016800     03  FILLER    PIC X(132) VALUE
016900       "CAT-ID CATEGORY-NAME                  PR  PERIOD-START PERI
017000-       OD-END       LIMIT       SPENT   REMAINING   PCT  EXCD".
017100 01  WS-DETAIL-LINE.
017200     03  DL-CAT-ID    PIC 9(5).
017300     03  FILLER       PIC X(1).
017400     03  DL-CAT-NAME  PIC X(30).
017450     03  FILLER       PIC X(1).
017500     03  DL-PERIOD    PIC X(1).
017550     03  FILLER       PIC X(2).
017600     03  DL-PER-START PIC 9(8).
017700     03  FILLER       PIC X(2).
017800     03  DL-PER-END   PIC 9(8).
017900     03  FILLER       PIC X(2).
018000     03  DL-LIMIT     PIC Z,ZZZ,ZZ9.99-.
018100     03  FILLER       PIC X(2).
018200     03  DL-SPENT     PIC Z,ZZZ,ZZ9.99-.
018300     03  FILLER       PIC X(2).
018400     03  DL-REMAIN    PIC Z,ZZZ,ZZ9.99-.
018500     03  FILLER       PIC X(2).
018600     03  DL-PCT       PIC ZZZ9.9.
018700     03  FILLER       PIC X(2).
018800     03  DL-EXCD      PIC X(3).
018900     03  FILLER       PIC X(2).
019000     03  DL-LEVEL     PIC X(8).
019100 01  WS-RISK-HEAD.
019200     03  FILLER    PIC X(30) VALUE "AT RISK (80 PCT OR ABOVE)".
019300*
019400 PROCEDURE DIVISION.
019500*===================
019600*
019700 AA000-MAIN              SECTION.
019800*********************************
019900     PERFORM AA010-OPEN-FILES THRU AA020-EXIT.
020100     PERFORM AA100-ROLL-PERIODS
020200             VARYING WS-BGT-IX FROM 1 BY 1
020300             UNTIL WS-BGT-IX > WS-BGT-COUNT.
020400     PERFORM AA200-ACCUMULATE-SPENT.
020500     PERFORM AA300-COMPUTE-STATUS
020600             VARYING WS-BGT-IX FROM 1 BY 1
020700             UNTIL WS-BGT-IX > WS-BGT-COUNT.
020800     PERFORM AA400-PRINT-STATUS.
020900     PERFORM AA500-PRINT-AT-RISK.
021000     PERFORM AA900-CLOSE-FILES.
021100     GOBACK.
021200 AA000-EXIT.  EXIT SECTION.
021300*
021400 AA010-OPEN-FILES        SECTION.
021500*********************************
021600     ACCEPT MT-CTL-AS-OF-DATE FROM SYSIN.
021700     IF MT-CTL-AS-OF-DATE = ZERO
021800         MOVE 20260101 TO MT-CTL-AS-OF-DATE
021900     END-IF.
022000     OPEN INPUT  MT-CATEGORY-FILE
022010          INPUT  MT-BUDGET-FILE
022100          INPUT  MT-TRANSOUT-FILE
022200          EXTEND MT-RPT-FILE.
022300 AA010-EXIT.  EXIT SECTION.
022400*
022410 AA015-LOAD-CATEGORIES   SECTION.
022415*********************************
022420     PERFORM AA016-LOAD-ONE-CATEGORY UNTIL WS-NO-MORE-CAT.
022425 AA015-EXIT.  EXIT SECTION.
022430*
022435 AA016-LOAD-ONE-CATEGORY SECTION.
022440*********************************
022441     READ MT-CATEGORY-FILE
022442         AT END SET WS-NO-MORE-CAT TO TRUE
022443     NOT AT END
022444         ADD 1 TO WS-CAT-COUNT
022445         MOVE MT-CAT-ID   TO WS-CAT-T-ID (WS-CAT-COUNT)
022446         MOVE MT-CAT-NAME TO WS-CAT-T-NAME (WS-CAT-COUNT)
022447     END-READ.
022448 AA016-EXIT.  EXIT SECTION.
022449*
022500 AA020-LOAD-BUDGETS      SECTION.
022600*********************************
022700     PERFORM AA021-LOAD-ONE-BUDGET UNTIL WS-NO-MORE-BGT.
022800 AA020-EXIT.  EXIT SECTION.
022900*
023000 AA021-LOAD-ONE-BUDGET   SECTION.
023100*********************************
023200     READ MT-BUDGET-FILE
023300         AT END SET WS-NO-MORE-BGT TO TRUE
023400     NOT AT END
023500         ADD 1 TO WS-BGT-COUNT
023600         MOVE MT-BGT-CAT-ID TO WS-BGT-T-CAT-ID (WS-BGT-COUNT)
023700         MOVE MT-BGT-LIMIT  TO WS-BGT-T-LIMIT (WS-BGT-COUNT)
023800         MOVE MT-BGT-PERIOD TO WS-BGT-T-PERIOD (WS-BGT-COUNT)
023900         MOVE MT-BGT-START  TO WS-BGT-T-START (WS-BGT-COUNT)
024000         MOVE 0             TO WS-BGT-T-SPENT (WS-BGT-COUNT)
024100     END-READ.
024200 AA021-EXIT.  EXIT SECTION.
024300*
024400 AA100-ROLL-PERIODS      SECTION.
024500*********************************
024600*
024700*    SHOP RULE ON ROLLING A BUDGET'S PERIOD FORWARD - IF THE
024800*    AS-OF DATE IS BEFORE THE ANCHOR, THE CURRENT PERIOD IS THE
024900*    FIRST ONE; OTHERWISE ROLL FORWARD BY WHOLE PERIODS.
025000*
025100     IF MT-CTL-AS-OF-DATE < WS-BGT-T-START (WS-BGT-IX)
025200         MOVE WS-BGT-T-START (WS-BGT-IX)
025300                 TO WS-BGT-T-PER-START (WS-BGT-IX)
025400         PERFORM BB100-ADVANCE-ONE-PERIOD
025500         GO TO AA100-EXIT
025600     END-IF.
025700*
025800     EVALUATE TRUE
025900         WHEN WS-BGT-T-PERIOD (WS-BGT-IX) = "W"
026000             PERFORM BB200-ROLL-WEEKLY
026100         WHEN WS-BGT-T-PERIOD (WS-BGT-IX) = "M"
026200             PERFORM BB300-ROLL-MONTHLY
026300         WHEN WS-BGT-T-PERIOD (WS-BGT-IX) = "Y"
026400             PERFORM BB400-ROLL-YEARLY
026500     END-EVALUATE.
026600 AA100-EXIT.  EXIT SECTION.
026700*
026800 BB100-ADVANCE-ONE-PERIOD SECTION.
026900**********************************
027000     EVALUATE TRUE
027100         WHEN WS-BGT-T-PERIOD (WS-BGT-IX) = "W"
027200             MOVE WS-BGT-T-PER-START (WS-BGT-IX) TO WS-900-DATE
027300             MOVE 7 TO WS-900-MONTHS
027400             PERFORM CC500-ADD-DAYS
027500             MOVE WS-900-RESULT-DATE
027600                     TO WS-BGT-T-PER-END (WS-BGT-IX)
027700         WHEN WS-BGT-T-PERIOD (WS-BGT-IX) = "M"
027800             MOVE WS-BGT-T-PER-START (WS-BGT-IX) TO WS-900-DATE
027900             MOVE 1 TO WS-900-MONTHS
028000             PERFORM CC300-ADD-MONTHS
028100             MOVE WS-900-RESULT-DATE
028200                     TO WS-BGT-T-PER-END (WS-BGT-IX)
028300         WHEN OTHER
028400             MOVE WS-BGT-T-PER-START (WS-BGT-IX) TO WS-900-DATE
028500             MOVE 1 TO WS-900-MONTHS
028600             PERFORM CC400-ADD-YEARS
028700             MOVE WS-900-RESULT-DATE
028800                     TO WS-BGT-T-PER-END (WS-BGT-IX)
028900     END-EVALUATE.
029000 BB100-EXIT.  EXIT SECTION.
029100*
029200 BB200-ROLL-WEEKLY       SECTION.
029300*********************************
029400     MOVE WS-BGT-T-START (WS-BGT-IX) TO WS-900-DATE.
029500     MOVE 1 TO WS-900-FUNCTION.
029600     CALL "MT900" USING WS-900-PARMS.
029700     MOVE WS-900-SERIAL TO WS-DAY-DIFF.
029800     MOVE MT-CTL-AS-OF-DATE TO WS-900-DATE.
029900     CALL "MT900" USING WS-900-PARMS.
030000     SUBTRACT WS-DAY-DIFF FROM WS-900-SERIAL GIVING WS-DAY-DIFF.
030100     DIVIDE WS-DAY-DIFF BY 7 GIVING WS-PERIODS-PASSED.
030200     MOVE WS-BGT-T-START (WS-BGT-IX) TO WS-900-DATE.
030300     COMPUTE WS-900-MONTHS = WS-PERIODS-PASSED * 7.
030400     PERFORM CC500-ADD-DAYS.
030500     MOVE WS-900-RESULT-DATE TO WS-BGT-T-PER-START (WS-BGT-IX).
030600     MOVE WS-900-RESULT-DATE TO WS-900-DATE.
030700     MOVE 7 TO WS-900-MONTHS.
030800     PERFORM CC500-ADD-DAYS.
030900     MOVE WS-900-RESULT-DATE TO WS-BGT-T-PER-END (WS-BGT-IX).
031000 BB200-EXIT.  EXIT SECTION.
031100*
031200 BB300-ROLL-MONTHLY      SECTION.
031300*********************************
031400     MOVE WS-BGT-T-START (WS-BGT-IX) TO WS-MT-WORK-DATE.
031500     MOVE WS-MT-WORK-CCYY TO WS-I.
031600     MOVE WS-MT-WORK-MM   TO WS-J.
031700     MOVE MT-CTL-AS-OF-DATE TO WS-MT-OTHER-DATE.
031800     COMPUTE WS-MONTHS-DIFF =
031900             ((WS-MT-OTHER-CCYY - WS-I) * 12)
032000             + (WS-MT-OTHER-MM - WS-J).
032100     IF WS-MT-OTHER-DD < WS-MT-WORK-DD
032200         SUBTRACT 1 FROM WS-MONTHS-DIFF
032300     END-IF.
032400*
032500     MOVE WS-BGT-T-START (WS-BGT-IX) TO WS-900-DATE.
032600     MOVE WS-MONTHS-DIFF TO WS-900-MONTHS.
032700     PERFORM CC300-ADD-MONTHS.
032800     MOVE WS-900-RESULT-DATE TO WS-BGT-T-PER-START (WS-BGT-IX).
032900*
033000     MOVE WS-BGT-T-START (WS-BGT-IX) TO WS-900-DATE.
033100     COMPUTE WS-900-MONTHS = WS-MONTHS-DIFF + 1.
033200     PERFORM CC300-ADD-MONTHS.
033300     MOVE WS-900-RESULT-DATE TO WS-BGT-T-PER-END (WS-BGT-IX).
033400 BB300-EXIT.  EXIT SECTION.
033500*
033600 BB400-ROLL-YEARLY       SECTION.
033700*********************************
033800     MOVE WS-BGT-T-START (WS-BGT-IX) TO WS-MT-WORK-DATE.
033900     MOVE MT-CTL-AS-OF-DATE          TO WS-MT-OTHER-DATE.
034000     COMPUTE WS-900-MONTHS =
034100             WS-MT-OTHER-CCYY - WS-MT-WORK-CCYY.
034200     MOVE WS-BGT-T-START (WS-BGT-IX) TO WS-900-DATE.
034300     PERFORM CC400-ADD-YEARS.
034400     MOVE WS-900-RESULT-DATE TO WS-BGT-T-PER-START (WS-BGT-IX).
034500*
034600     MOVE WS-BGT-T-START (WS-BGT-IX) TO WS-900-DATE.
034700     ADD 1 TO WS-900-MONTHS.
034800     PERFORM CC400-ADD-YEARS.
034900     MOVE WS-900-RESULT-DATE TO WS-BGT-T-PER-END (WS-BGT-IX).
035000 BB400-EXIT.  EXIT SECTION.
035100*
035200 CC300-ADD-MONTHS        SECTION.
035300*********************************
035400     MOVE 3 TO WS-900-FUNCTION.
035500     CALL "MT900" USING WS-900-PARMS.
035600 CC300-EXIT.  EXIT SECTION.
035700*
035800 CC400-ADD-YEARS         SECTION.
035900*********************************
036000     MOVE 4 TO WS-900-FUNCTION.
036100     CALL "MT900" USING WS-900-PARMS.
036200 CC400-EXIT.  EXIT SECTION.
036300*
036400 CC500-ADD-DAYS          SECTION.
036500*********************************
036600*
036700*    WS-900-DATE / WS-900-MONTHS ARE ALREADY LOADED BY THE CALLER -
036800*    MT900 FUNCTION 7 ADDS WS-900-MONTHS DAYS TO WS-900-DATE.
036900*
037000     MOVE 7 TO WS-900-FUNCTION.
037100     CALL "MT900" USING WS-900-PARMS.
037200 CC500-EXIT.  EXIT SECTION.
037300*
037400 AA200-ACCUMULATE-SPENT  SECTION.
037500*********************************
037600     PERFORM AA210-ACCUMULATE-ONE-TRN UNTIL WS-NO-MORE-TRN.
037700 AA200-EXIT.  EXIT SECTION.
037800*
037900 AA210-ACCUMULATE-ONE-TRN SECTION.
038000**********************************
038100     READ MT-TRANSOUT-FILE
038200         AT END SET WS-NO-MORE-TRN TO TRUE
038300     NOT AT END
038400         IF MT-TRN-IS-EXPENSE
038500             PERFORM BB600-FIND-BUDGET-ROW
038600             IF WS-SUB > 0
038700                 IF MT-TRN-DATE >=
038800                        WS-BGT-T-PER-START (WS-SUB)
038900                    AND MT-TRN-DATE <
039000                        WS-BGT-T-PER-END (WS-SUB)
039100                     ADD MT-TRN-AMT-MYR
039200                             TO WS-BGT-T-SPENT (WS-SUB)
039300                 END-IF
039400             END-IF
039500         END-IF
039600     END-READ.
039700 AA210-EXIT.  EXIT SECTION.
039800*
039900 BB600-FIND-BUDGET-ROW   SECTION.
040000*********************************
040100     MOVE 0 TO WS-SUB.
040200     MOVE 1 TO WS-I.
040300     PERFORM BB610-PROBE-BUDGET-ROW
040400             UNTIL WS-I > WS-BGT-COUNT OR WS-SUB > 0.
040500 BB600-EXIT.  EXIT SECTION.
040600*
040700 BB610-PROBE-BUDGET-ROW  SECTION.
040800*********************************
040900     IF WS-BGT-T-CAT-ID (WS-I) = MT-TRN-CAT-ID
041000         MOVE WS-I TO WS-SUB
041100     END-IF.
041200     ADD 1 TO WS-I.
041300 BB610-EXIT.  EXIT SECTION.
041400*
041500 AA300-COMPUTE-STATUS    SECTION.
041600*********************************
041700     COMPUTE WS-BGT-T-REMAIN (WS-BGT-IX) =
041800             WS-BGT-T-LIMIT (WS-BGT-IX) - WS-BGT-T-SPENT (WS-BGT-IX).
041900     IF WS-BGT-T-LIMIT (WS-BGT-IX) <= 0
042000         MOVE 0 TO WS-BGT-T-PCT (WS-BGT-IX)
042100     ELSE
042200         COMPUTE WS-BGT-T-PCT (WS-BGT-IX) ROUNDED =
042300                 WS-BGT-T-SPENT (WS-BGT-IX) /
042400                 WS-BGT-T-LIMIT (WS-BGT-IX) * 100
042500     END-IF.
042600     IF WS-BGT-T-SPENT (WS-BGT-IX) > WS-BGT-T-LIMIT (WS-BGT-IX)
042700         MOVE "YES" TO WS-BGT-T-EXCEED (WS-BGT-IX)
042800     ELSE
042900         MOVE "NO " TO WS-BGT-T-EXCEED (WS-BGT-IX)
043000     END-IF.
043100     EVALUATE TRUE
043200         WHEN WS-BGT-T-PCT (WS-BGT-IX) >= 100
043300             MOVE "EXCEEDED" TO WS-BGT-T-LEVEL (WS-BGT-IX)
043400         WHEN WS-BGT-T-PCT (WS-BGT-IX) >= 90
043500             MOVE "WARNING " TO WS-BGT-T-LEVEL (WS-BGT-IX)
043600         WHEN WS-BGT-T-PCT (WS-BGT-IX) >= 80
043700             MOVE "CAUTION " TO WS-BGT-T-LEVEL (WS-BGT-IX)
043800         WHEN OTHER
043900             MOVE "NONE    " TO WS-BGT-T-LEVEL (WS-BGT-IX)
044000     END-EVALUATE.
044100 AA300-EXIT.  EXIT SECTION.
044200*
044300 AA400-PRINT-STATUS      SECTION.
044400*********************************
044500     MOVE SPACES TO MT-RPT-LINE.
044600     MOVE WS-HEAD-1 TO MT-RPT-LINE.
044700     WRITE MT-RPT-LINE.
044800     MOVE SPACES TO MT-RPT-LINE.
044900     MOVE WS-COL-HEAD TO MT-RPT-LINE.
045000     WRITE MT-RPT-LINE.
045100     MOVE 1 TO WS-BGT-IX.
045200     PERFORM AA410-PRINT-ONE-STATUS
045300             UNTIL WS-BGT-IX > WS-BGT-COUNT.
045400 AA400-EXIT.  EXIT SECTION.
045500*
045600 AA410-PRINT-ONE-STATUS  SECTION.
045700*********************************
045800     PERFORM BB700-BUILD-DETAIL.
045900     MOVE SPACES TO MT-RPT-LINE.
046000     MOVE WS-DETAIL-LINE TO MT-RPT-LINE.
046100     WRITE MT-RPT-LINE.
046200     SET WS-BGT-IX UP BY 1.
046300 AA410-EXIT.  EXIT SECTION.
046400*
046500 BB700-BUILD-DETAIL      SECTION.
046600*********************************
046700     MOVE SPACES TO WS-DETAIL-LINE.
046710     PERFORM CC900-FIND-CATEGORY-NAME.
046720     MOVE WS-BGT-T-CAT-ID (WS-BGT-IX)    TO DL-CAT-ID.
046730     MOVE SPACES                         TO DL-CAT-NAME.
046740     IF WS-CAT-FOUND > 0
046750         MOVE WS-CAT-T-NAME (WS-CAT-FOUND) TO DL-CAT-NAME
046760     END-IF.
046900     MOVE WS-BGT-T-PERIOD (WS-BGT-IX)    TO DL-PERIOD.
047000     MOVE WS-BGT-T-PER-START (WS-BGT-IX) TO DL-PER-START.
047100     MOVE WS-BGT-T-PER-END (WS-BGT-IX)   TO DL-PER-END.
047200     MOVE WS-BGT-T-LIMIT (WS-BGT-IX)     TO DL-LIMIT.
047300     MOVE WS-BGT-T-SPENT (WS-BGT-IX)     TO DL-SPENT.
047400     MOVE WS-BGT-T-REMAIN (WS-BGT-IX)    TO DL-REMAIN.
047500     MOVE WS-BGT-T-PCT (WS-BGT-IX)       TO DL-PCT.
047600     MOVE WS-BGT-T-EXCEED (WS-BGT-IX)    TO DL-EXCD.
047700     MOVE WS-BGT-T-LEVEL (WS-BGT-IX)     TO DL-LEVEL.
047800 BB700-EXIT.  EXIT SECTION.
047810*
047820 CC900-FIND-CATEGORY-NAME SECTION.
047830*********************************
047840     MOVE 0 TO WS-CAT-FOUND.
047850     SET WS-CAT-IX TO 1.
047860     PERFORM CC910-PROBE-CATEGORY-NAME
047870             UNTIL WS-CAT-IX > WS-CAT-COUNT OR WS-CAT-FOUND > 0.
047880 CC900-EXIT.  EXIT SECTION.
047890*
047900 CC910-PROBE-CATEGORY-NAME SECTION.
047910*********************************
047920     IF WS-CAT-T-ID (WS-CAT-IX) = WS-BGT-T-CAT-ID (WS-BGT-IX)
047930         SET WS-CAT-FOUND TO WS-CAT-IX
047940     END-IF.
047950     SET WS-CAT-IX UP BY 1.
047960 CC910-EXIT.  EXIT SECTION.
047970*
048000 AA500-PRINT-AT-RISK     SECTION.
048100*********************************
048200*
048300*    BUILD A SLOT LIST OF EVERY ROW AT OR ABOVE 80 PCT, THEN
048400*    BUBBLE-SORT THE SLOT LIST DESCENDING BY PERCENTAGE - THE
048500*    TABLE ITSELF STAYS IN BUDGET-FILE ORDER.
048600*
048700     MOVE 0 TO WS-RISK-COUNT.
048800     MOVE 1 TO WS-I.
048900     PERFORM AA510-COLLECT-ONE-RISK UNTIL WS-I > WS-BGT-COUNT.
049000*
049100     IF WS-RISK-COUNT > 1
049200         MOVE 1 TO WS-I
049300         PERFORM AA520-BUBBLE-PASS UNTIL WS-I > WS-RISK-COUNT - 1
049400     END-IF.
049500*
049600     MOVE SPACES TO MT-RPT-LINE.
049700     WRITE MT-RPT-LINE.
049800     MOVE SPACES TO MT-RPT-LINE.
049900     MOVE WS-RISK-HEAD TO MT-RPT-LINE.
050000     WRITE MT-RPT-LINE.
050100     MOVE 1 TO WS-I.
050200     PERFORM AA530-PRINT-ONE-RISK UNTIL WS-I > WS-RISK-COUNT.
050300 AA500-EXIT.  EXIT SECTION.
050400*
050500 AA510-COLLECT-ONE-RISK  SECTION.
050600*********************************
050700     IF WS-BGT-T-PCT (WS-I) >= 80
050800         ADD 1 TO WS-RISK-COUNT
050900         MOVE WS-I TO WS-RISK-SLOT (WS-RISK-COUNT)
051000     END-IF.
051100     ADD 1 TO WS-I.
051200 AA510-EXIT.  EXIT SECTION.
051300*
051400 AA520-BUBBLE-PASS       SECTION.
051500*********************************
051600     MOVE 1 TO WS-J.
051700     PERFORM AA521-BUBBLE-COMPARE
051800             UNTIL WS-J > WS-RISK-COUNT - WS-I.
051900     ADD 1 TO WS-I.
052000 AA520-EXIT.  EXIT SECTION.
052100*
052200 AA521-BUBBLE-COMPARE    SECTION.
052300*********************************
052400     IF WS-BGT-T-PCT (WS-RISK-SLOT (WS-J)) <
052500        WS-BGT-T-PCT (WS-RISK-SLOT (WS-J + 1))
052600         MOVE WS-RISK-SLOT (WS-J) TO WS-SWAP-SLOT
052700         MOVE WS-RISK-SLOT (WS-J + 1) TO WS-RISK-SLOT (WS-J)
052800         MOVE WS-SWAP-SLOT TO WS-RISK-SLOT (WS-J + 1)
052900     END-IF.
053000     ADD 1 TO WS-J.
053100 AA521-EXIT.  EXIT SECTION.
053200*
053300 AA530-PRINT-ONE-RISK    SECTION.
053400*********************************
053500     MOVE WS-RISK-SLOT (WS-I) TO WS-BGT-IX.
053600     PERFORM BB700-BUILD-DETAIL.
053700     MOVE SPACES TO MT-RPT-LINE.
053800     MOVE WS-DETAIL-LINE TO MT-RPT-LINE.
053900     WRITE MT-RPT-LINE.
054000     ADD 1 TO WS-I.
054100 AA530-EXIT.  EXIT SECTION.
054200*
054300 AA900-CLOSE-FILES       SECTION.
054400*********************************
054450     CLOSE MT-CATEGORY-FILE
054500           MT-BUDGET-FILE
054600           MT-TRANSOUT-FILE
054700           MT-RPT-FILE.
054800 AA900-EXIT.  EXIT SECTION.
