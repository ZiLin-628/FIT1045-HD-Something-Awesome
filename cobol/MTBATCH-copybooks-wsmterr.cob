000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE ERRLIST       *
000400*     PRINT FILE - ONE LINE PER REJECTED   *
000500*     TRANSIN RECORD                       *
000600*******************************************
000700*  FILE SIZE 132 BYTES, PRINT LAYOUT.
000800*
000900* 05/01/26 KLT - CREATED.
001000* 18/01/26 KLT - MT-ERR-REASON WIDENED 30 TO 40, "CATEGORY TYPE
001100*                DOES NOT MATCH TRANSACTION TYPE" WAS TRUNCATING.
001200*
001300 01  MT-ERROR-LINE.
001400     03  MT-ERR-TRN-ID             PIC 9(7).
001500     03  FILLER                    PIC X(02)      VALUE SPACES.
001600     03  MT-ERR-TRN-DATE           PIC 9(8).
001700     03  FILLER                    PIC X(02)      VALUE SPACES.
001800     03  MT-ERR-CODE               PIC X(5).
001900     03  FILLER                    PIC X(02)      VALUE SPACES.
002000     03  MT-ERR-REASON             PIC X(40).
002100     03  FILLER                    PIC X(02)      VALUE SPACES.
002200     03  MT-ERR-TRN-IMAGE          PIC X(50).
002300     03  FILLER                    PIC X(14)      VALUE SPACES.
