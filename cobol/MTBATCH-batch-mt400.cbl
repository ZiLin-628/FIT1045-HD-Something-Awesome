000100*****************************************************************
000200*                                                               *
000300*                   SPENDING PREDICTION REPORTING               *
000400*                                                               *
000500*         ONE LINE PER MONTHLY-BUDGETED CATEGORY - BLENDS THE   *
000600*         CURRENT PERIOD'S RUN RATE WITH A SIX-MONTH SMOOTHED   *
000700*         HISTORY TO PROJECT THE PERIOD TOTAL, SORTED WORST     *
000800*         PREDICTED USAGE FIRST                                 *
000900*                                                               *
001000*****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*================================
001400*
001500     PROGRAM-ID.         MT400.
001600*
001700     AUTHOR.             K LIM TECK.
001800*
001900     INSTALLATION.       MTBATCH - PERSONAL FINANCE BATCH SUITE.
002000*
002100     DATE-WRITTEN.       17/08/87.
002200*
002300     DATE-COMPILED.
002400*
002500     SECURITY.           INTERNAL USE ONLY.  NOT FOR EXTERNAL
002600                          DISTRIBUTION OUTSIDE THE BATCH SUITE.
002700*
002800* REMARKS.               FOURTH STEP OF THE NIGHTLY RUN.  ONLY
002900*                         CATEGORIES CARRYING A MONTHLY BUDGET ARE
003000*                         PREDICTED - THE OLD GUI'S "ANY CATEGORY
003100*                         AGAINST A BARE CALENDAR MONTH" OPTION WAS
003200*                         NOT CARRIED OVER, SEE MT-058.  "PREDICTION
003300*                         MONTH" IS TAKEN AS THE CALENDAR MONTH
003400*                         CONTAINING THE ROLLED PERIOD'S START DATE,
003500*                         EVEN THOUGH THE PERIOD ITSELF MAY BE
003600*                         ANCHORED MID-MONTH - THE SIX TRAILING
003700*                         CALENDAR MONTHS ARE COUNTED BACK FROM
003800*                         THERE.  "MONTHS OF HISTORY" FOR THE
003900*                         CONFIDENCE SCORE IS TAKEN AS THE COUNT OF
004000*                         THOSE SIX MONTHS THAT ACTUALLY SHOW
004100*                         SPENDING - SEE BB500-SCORE-CONFIDENCE.
004200*
004300* CALLED MODULES.        MT900  (DATE ARITHMETIC).
004400*
004500* FILES USED.
004600*                         MT-BUDGET-FILE     BUDGETS (INPUT)
004700*                         MT-TRANSOUT-FILE   TRANSOUT (INPUT)
004800*                         MT-RPT-FILE        RPTFILE (OUTPUT)
004900*
005000* CHANGES:
005010* 17/08/87 OSM  - 1.00 CREATED - SIX-MONTH SMOOTHED FORECAST
005020*                FOR MONTHLY-BUDGETED CATEGORIES, FIXED ALPHA
005030*                REPLACING THE BRANCH OFFICE'S HAND-RUN TREND LINE.
005040* 21/11/98 DMS  - 1.01 Y2K REMEDIATION - THE SIX TRAILING
005041*                CALENDAR MONTHS ARE NOW COUNTED BACK FROM A
005042*                FOUR-DIGIT-YEAR PREDICTION MONTH.  REF Y2K-014.
005043* 15/06/03 FAT  - 1.02 RATE AND PREDICTED-TOTAL FIELDS WIDENED
005044*                FOR THE RINGGIT REDENOMINATION.
005100* 09/01/26 KLT - 2.00 REWRITTEN - SPLIT OUT OF THE OLD GUI'S
005200*                FORECAST SCREEN, FIXED ALPHA REPLACING THE OLD
005300*                AUTO-FIT CURVE ROUTINE - MT-058.
005400*
005500 ENVIRONMENT             DIVISION.
005600*================================
005700*
005800 CONFIGURATION           SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT            SECTION.
006300 FILE-CONTROL.
006400     SELECT MT-BUDGET-FILE
006500         ASSIGN TO BUDGETS
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-BGT-STATUS.
006800     SELECT MT-TRANSOUT-FILE
006900         ASSIGN TO TRANSOUT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-TRNOUT-STATUS.
007200     SELECT MT-RPT-FILE
007300         ASSIGN TO RPTFILE
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-RPT-STATUS.
007600*
007700 DATA                    DIVISION.
007800*================================
007900*
008000 FILE SECTION.
008100*
008200 FD  MT-BUDGET-FILE.
008300     COPY "MTBATCH-copybooks-wsmtbgt.cob".
008400 FD  MT-TRANSOUT-FILE.
008500     COPY "MTBATCH-copybooks-wsmttrn.cob".
008600 FD  MT-RPT-FILE.
008700 01  MT-RPT-LINE               PIC X(132).
008800*
008900 WORKING-STORAGE         SECTION.
009000*-----------------------
009100*
009200 77  WS-PROG-NAME              PIC X(17)   VALUE "MT400   (1.00)".
009300*
009400 01  WS-FILE-STATUSES.
009500     03  WS-BGT-STATUS         PIC XX.
009600     03  WS-TRNOUT-STATUS      PIC XX.
009700     03  WS-RPT-STATUS         PIC XX.
009800     03  FILLER                PIC X(02).
009900*
010000 01  WS-SWITCHES.
010100     03  WS-EOF-BGT            PIC X       VALUE "N".
010200         88  WS-NO-MORE-BGT                 VALUE "Y".
010300     03  WS-EOF-TRN            PIC X       VALUE "N".
010400         88  WS-NO-MORE-TRN                 VALUE "Y".
010500     03  FILLER                PIC X(02).
010600*
010700 01  WS-TABLE-COUNTS.
010800     03  WS-PRD-COUNT          PIC S9(4) COMP  VALUE 0.
010900     03  WS-SUB                PIC S9(4) COMP  VALUE 0.
011000     03  WS-I                  PIC S9(4) COMP  VALUE 0.
011100     03  WS-J                  PIC S9(4) COMP  VALUE 0.
011200     03  WS-K                  PIC S9(4) COMP  VALUE 0.
011300     03  FILLER                PIC X(02).
011400*
011500*    ONE ROW PER MONTHLY-BUDGETED CATEGORY.  THE SIX TRAILING
011600*    CALENDAR-MONTH WINDOWS AND THEIR TOTALS RIDE IN THE SAME ROW
011700*    SO THE WHOLE PREDICTION CAN BE BUILT WITHOUT RE-READING BUDGETS.
011800*
011900 01  WS-PRD-TABLE.
012000     03  WS-PRD-ROW OCCURS 1 TO 300 TIMES
012100                     DEPENDING ON WS-PRD-COUNT
012200                     INDEXED BY WS-PRD-IX.
012300         05  WS-PRD-CAT-ID        PIC 9(5).
012400         05  WS-PRD-LIMIT         PIC S9(10)V99 COMP-3.
012500         05  WS-PRD-START         PIC 9(8).
012600         05  WS-PRD-PER-START     PIC 9(8).
012700         05  WS-PRD-PER-END       PIC 9(8).
012800         05  WS-PRD-CUR-SPENT     PIC S9(10)V99 COMP-3.
012900         05  WS-PRD-DAYS-IN-PRD   PIC S9(5) COMP.
013000         05  WS-PRD-DAYS-PASSED   PIC S9(5) COMP.
013100         05  WS-PRD-DAYS-REMAIN   PIC S9(5) COMP.
013200         05  WS-PRD-CUR-RATE      PIC S9(8)V9999 COMP-3.
013300         05  WS-PRD-HIST-START    PIC 9(8) OCCURS 6.
013400         05  WS-PRD-HIST-END      PIC 9(8) OCCURS 6.
013500         05  WS-PRD-HIST-AMT      PIC S9(10)V99 COMP-3 OCCURS 6.
013600         05  WS-PRD-HIST-MONTHS   PIC S9(3) COMP.
013700         05  WS-PRD-FORECAST      PIC S9(10)V99 COMP-3.
013800         05  WS-PRD-HIST-RATE     PIC S9(8)V9999 COMP-3.
013900         05  WS-PRD-BLEND-RATE    PIC S9(8)V9999 COMP-3.
014000         05  WS-PRD-TOTAL         PIC S9(10)V99 COMP-3.
014100         05  WS-PRD-PCT           PIC S9(5)V9 COMP-3.
014200         05  WS-PRD-EXCEED        PIC X.
014300         05  WS-PRD-CONFID        PIC X(6).
014400         05  WS-PRD-RECOMMEND     PIC S9(8)V9999 COMP-3.
014500         05  WS-PRD-MESSAGE       PIC X(14).
014600         05  FILLER               PIC X(05).
014700*
014800 01  WS-ORDER-TABLE.
014900     03  WS-ORDER-ROW OCCURS 300 TIMES INDEXED BY WS-ORDER-IX.
015000         05  WS-ORDER-SLOT        PIC S9(4) COMP.
015100         05  FILLER               PIC X(02).
015200*
015300 01  WS-WORK-FIELDS.
015400     03  WS-SMOOTH-WORK        PIC S9(10)V99 COMP-3 VALUE 0.
015500     03  WS-ALL-EQUAL          PIC X               VALUE "Y".
015600         88  WS-HIST-ALL-EQUAL                       VALUE "Y".
015700     03  WS-PRED-YR            PIC 9(4)            VALUE 0.
015800     03  WS-PRED-MO            PIC 99              VALUE 0.
015900     03  WS-MO-OFFSET          PIC S9(4) COMP      VALUE 0.
016000     03  WS-SWAP-SLOT          PIC S9(4) COMP.
016100     03  WS-ADJUST-NEEDED      PIC S9(8)V9999 COMP-3 VALUE 0.
016200     03  WS-DAY-SCORE          PIC S9(3)V999 COMP-3 VALUE 0.
016300     03  WS-HIST-SCORE         PIC S9(3)V999 COMP-3 VALUE 0.
016400     03  WS-CONFID-SCORE       PIC S9(3)V999 COMP-3 VALUE 0.
016500     03  FILLER                PIC X(05).
016600*
016700 COPY "MTBATCH-copybooks-wsmtctl.cob".
016800 COPY "MTBATCH-copybooks-wsmtdat.cob".
016900*
017000*    LINKAGE-SHAPED PARAMETER PASSED TO THE MT900 DATE SUBROUTINE.
017100*
017200 01  WS-900-PARMS.
017300     03  WS-900-FUNCTION       PIC 9.
017400     03  WS-900-DATE           PIC 9(8).
017500     03  WS-900-YEAR           PIC 9(4).
017600     03  WS-900-MONTHS         PIC S9(4).
017700     03  WS-900-SERIAL         PIC S9(9).
017800     03  WS-900-RESULT-DATE    PIC 9(8).
017900     03  WS-900-FLAG           PIC X.
018000     03  WS-900-DOW            PIC 9.
018100*
018200 01  WS-HEAD-1.
018300     03  FILLER    PIC X(50) VALUE
018400         "MTBATCH  -  SPENDING PREDICTION REPORT  -  MT400".
018500*
018600 01  WS-COL-HEAD.
018700     03  FILLER    PIC X(132) VALUE
018800       "CAT-ID     LIMIT  CUR-SPENT  PRED-TOTAL  PRED-PCT EXCD CONF
018900-       IDNCE DYS-PSD DYS-REM  CUR-RATE BLND-RATE  RECOMMND-RATE REC
019000-       OMMENDATION".
019100 01  WS-DETAIL-LINE.
019200     03  DL-CAT-ID    PIC 9(5).
019300     03  FILLER       PIC X(1).
019400     03  DL-LIMIT     PIC Z,ZZZ,ZZ9.99-.
019500     03  FILLER       PIC X(1).
019600     03  DL-CUR-SPENT PIC Z,ZZZ,ZZ9.99-.
019700     03  FILLER       PIC X(1).
019800     03  DL-PRD-TOTAL PIC Z,ZZZ,ZZ9.99-.
019900     03  FILLER       PIC X(1).
020000     03  DL-PRD-PCT   PIC ZZZ9.9.
020100     03  FILLER       PIC X(1).
020200     03  DL-EXCD      PIC X(3).
020300     03  FILLER       PIC X(1).
020400     03  DL-CONFID    PIC X(6).
020450     03  FILLER       PIC X(1).
020460     03  DL-DAYS-PASSED PIC ZZ9.
020470     03  FILLER       PIC X(1).
020480     03  DL-DAYS-REMAIN PIC ZZ9.
020490     03  FILLER       PIC X(1).
020491     03  DL-CUR-RATE    PIC Z,ZZ9.99-.
020492     03  FILLER       PIC X(1).
020493     03  DL-BLEND-RATE  PIC Z,ZZ9.99-.
020494     03  FILLER       PIC X(1).
020495     03  DL-RECOMMEND   PIC Z,ZZ9.99-.
020500     03  FILLER       PIC X(1).
020600     03  DL-MESSAGE   PIC X(14).
020700*
020800 PROCEDURE DIVISION.
020900*===================
021000*
021100 AA000-MAIN              SECTION.
021200*********************************
021300     PERFORM AA010-OPEN-FILES THRU AA020-EXIT.
021500     PERFORM AA100-ROLL-PERIOD
021600             VARYING WS-PRD-IX FROM 1 BY 1
021700             UNTIL WS-PRD-IX > WS-PRD-COUNT.
021800     PERFORM AA150-BUILD-HIST-WINDOWS
021900             VARYING WS-PRD-IX FROM 1 BY 1
022000             UNTIL WS-PRD-IX > WS-PRD-COUNT.
022100     PERFORM AA200-ACCUMULATE-TRANSOUT.
022200     PERFORM AA300-COMPUTE-PREDICTION
022300             VARYING WS-PRD-IX FROM 1 BY 1
022400             UNTIL WS-PRD-IX > WS-PRD-COUNT.
022500     PERFORM AA350-BUILD-SORT-ORDER.
022600     PERFORM AA400-PRINT-REPORT.
022700     PERFORM AA900-CLOSE-FILES.
022800     GOBACK.
022900 AA000-EXIT.  EXIT SECTION.
023000*
023100 AA010-OPEN-FILES        SECTION.
023200*********************************
023300     ACCEPT MT-CTL-AS-OF-DATE FROM SYSIN.
023400     IF MT-CTL-AS-OF-DATE = ZERO
023500         MOVE 20260101 TO MT-CTL-AS-OF-DATE
023600     END-IF.
023700     OPEN INPUT  MT-BUDGET-FILE
023800          INPUT  MT-TRANSOUT-FILE
023900          EXTEND MT-RPT-FILE.
024000 AA010-EXIT.  EXIT SECTION.
024100*
024200 AA020-LOAD-MONTHLY-BUDGETS SECTION.
024300************************************
024400     PERFORM AA021-LOAD-ONE-BUDGET UNTIL WS-NO-MORE-BGT.
024500 AA020-EXIT.  EXIT SECTION.
024600*
024700 AA021-LOAD-ONE-BUDGET   SECTION.
024800*********************************
024900     READ MT-BUDGET-FILE
025000         AT END SET WS-NO-MORE-BGT TO TRUE
025100     NOT AT END
025200         IF MT-BGT-MONTHLY
025300             ADD 1 TO WS-PRD-COUNT
025400             MOVE MT-BGT-CAT-ID TO WS-PRD-CAT-ID (WS-PRD-COUNT)
025500             MOVE MT-BGT-LIMIT  TO WS-PRD-LIMIT (WS-PRD-COUNT)
025600             MOVE MT-BGT-START  TO WS-PRD-START (WS-PRD-COUNT)
025700             MOVE 0             TO WS-PRD-CUR-SPENT (WS-PRD-COUNT)
025800         END-IF
025900     END-READ.
026000 AA021-EXIT.  EXIT SECTION.
026100*
026200 AA100-ROLL-PERIOD       SECTION.
026300*********************************
026400*
026500*    SAME ANCHORED-MONTHLY ROLL AS MT200'S BB300-ROLL-MONTHLY -
026600*    REPEATED HERE RATHER THAN SHARED SINCE EACH MTBATCH STEP
026700*    RE-DERIVES ITS OWN WORKING STATE FROM THE MASTER FILES.
026800*
026900     IF MT-CTL-AS-OF-DATE < WS-PRD-START (WS-PRD-IX)
027000         MOVE WS-PRD-START (WS-PRD-IX) TO WS-PRD-PER-START (WS-PRD-IX)
027100         MOVE WS-PRD-START (WS-PRD-IX) TO WS-900-DATE
027200         MOVE 1 TO WS-900-MONTHS
027300         PERFORM CC300-ADD-MONTHS
027400         MOVE WS-900-RESULT-DATE TO WS-PRD-PER-END (WS-PRD-IX)
027500         GO TO AA100-EXIT
027600     END-IF.
027700*
027800     MOVE WS-PRD-START (WS-PRD-IX) TO WS-MT-WORK-DATE.
027900     MOVE WS-MT-WORK-CCYY TO WS-I.
028000     MOVE WS-MT-WORK-MM   TO WS-J.
028100     MOVE MT-CTL-AS-OF-DATE TO WS-MT-OTHER-DATE.
028200     COMPUTE WS-K = ((WS-MT-OTHER-CCYY - WS-I) * 12)
028300             + (WS-MT-OTHER-MM - WS-J).
028400     IF WS-MT-OTHER-DD < WS-MT-WORK-DD
028500         SUBTRACT 1 FROM WS-K
028600     END-IF.
028700*
028800     MOVE WS-PRD-START (WS-PRD-IX) TO WS-900-DATE.
028900     MOVE WS-K TO WS-900-MONTHS.
029000     PERFORM CC300-ADD-MONTHS.
029100     MOVE WS-900-RESULT-DATE TO WS-PRD-PER-START (WS-PRD-IX).
029200*
029300     MOVE WS-PRD-START (WS-PRD-IX) TO WS-900-DATE.
029400     COMPUTE WS-900-MONTHS = WS-K + 1.
029500     PERFORM CC300-ADD-MONTHS.
029600     MOVE WS-900-RESULT-DATE TO WS-PRD-PER-END (WS-PRD-IX).
029700 AA100-EXIT.  EXIT SECTION.
029800*
029900 CC300-ADD-MONTHS        SECTION.
030000*********************************
030100     MOVE 3 TO WS-900-FUNCTION.
030200     CALL "MT900" USING WS-900-PARMS.
030300 CC300-EXIT.  EXIT SECTION.
030400*
030500 AA150-BUILD-HIST-WINDOWS SECTION.
030600**********************************
030700*
030800*    "PREDICTION MONTH" IS THE CALENDAR MONTH HOLDING THE ROLLED
030900*    PERIOD'S START DATE - SEE THE REMARKS BANNER ABOVE.
031000*
031100     MOVE WS-PRD-PER-START (WS-PRD-IX) TO WS-MT-WORK-DATE.
031200     MOVE WS-MT-WORK-CCYY TO WS-PRED-YR.
031300     MOVE WS-MT-WORK-MM   TO WS-PRED-MO.
031400     MOVE 1 TO WS-K.
031500     PERFORM AA151-BUILD-ONE-WINDOW UNTIL WS-K > 6.
031600 AA150-EXIT.  EXIT SECTION.
031700*
031800 AA151-BUILD-ONE-WINDOW  SECTION.
031900*********************************
032000     COMPUTE WS-900-MONTHS = WS-K - 7.
032100     COMPUTE WS-900-DATE = (WS-PRED-YR * 10000) + (WS-PRED-MO * 100)
032200             + 1.
032300     PERFORM CC300-ADD-MONTHS.
032400     MOVE WS-900-RESULT-DATE TO WS-PRD-HIST-START (WS-PRD-IX, WS-K).
032500*
032600     MOVE WS-900-RESULT-DATE TO WS-MT-OTHER-DATE.
032700     MOVE WS-MT-OTHER-CCYY TO WS-900-YEAR.
032800     MOVE WS-MT-OTHER-MM   TO WS-900-MONTHS.
032900     MOVE 6 TO WS-900-FUNCTION.
033000     CALL "MT900" USING WS-900-PARMS.
033100     COMPUTE WS-PRD-HIST-END (WS-PRD-IX, WS-K) =
033200             (WS-MT-OTHER-CCYY * 10000) + (WS-MT-OTHER-MM * 100)
033300             + WS-900-DOW.
033400     MOVE 0 TO WS-PRD-HIST-AMT (WS-PRD-IX, WS-K).
033500     ADD 1 TO WS-K.
033600 AA151-EXIT.  EXIT SECTION.
033700*
033800 AA200-ACCUMULATE-TRANSOUT SECTION.
033900***********************************
034000     PERFORM AA210-ACCUMULATE-ONE-TRN UNTIL WS-NO-MORE-TRN.
034100 AA200-EXIT.  EXIT SECTION.
034200*
034300 AA210-ACCUMULATE-ONE-TRN SECTION.
034400**********************************
034500     READ MT-TRANSOUT-FILE
034600         AT END SET WS-NO-MORE-TRN TO TRUE
034700     NOT AT END
034800         IF MT-TRN-IS-EXPENSE
034900             PERFORM BB100-FIND-PRD-ROW
035000             IF WS-SUB > 0
035100                 IF MT-TRN-DATE >= WS-PRD-PER-START (WS-SUB)
035200                        AND MT-TRN-DATE < WS-PRD-PER-END (WS-SUB)
035300                        AND MT-TRN-DATE <= MT-CTL-AS-OF-DATE
035400                     ADD MT-TRN-AMT-MYR TO WS-PRD-CUR-SPENT (WS-SUB)
035500                 END-IF
035600                 PERFORM BB200-ROLL-INTO-HISTORY
035700             END-IF
035800         END-IF
035900     END-READ.
036000 AA210-EXIT.  EXIT SECTION.
036100*
036200 BB100-FIND-PRD-ROW      SECTION.
036300*********************************
036400     MOVE 0 TO WS-SUB.
036500     MOVE 1 TO WS-I.
036600     PERFORM BB110-PROBE-PRD-ROW
036700             UNTIL WS-I > WS-PRD-COUNT OR WS-SUB > 0.
036800 BB100-EXIT.  EXIT SECTION.
036900*
037000 BB110-PROBE-PRD-ROW     SECTION.
037100*********************************
037200     IF WS-PRD-CAT-ID (WS-I) = MT-TRN-CAT-ID
037300         MOVE WS-I TO WS-SUB
037400     END-IF.
037500     ADD 1 TO WS-I.
037600 BB110-EXIT.  EXIT SECTION.
037700*
037800 BB200-ROLL-INTO-HISTORY SECTION.
037900*********************************
038000     MOVE 1 TO WS-K.
038100     PERFORM BB210-CHECK-ONE-WINDOW UNTIL WS-K > 6.
038200 BB200-EXIT.  EXIT SECTION.
038300*
038400 BB210-CHECK-ONE-WINDOW  SECTION.
038500*********************************
038600     IF MT-TRN-DATE >= WS-PRD-HIST-START (WS-SUB, WS-K)
038700            AND MT-TRN-DATE <= WS-PRD-HIST-END (WS-SUB, WS-K)
038800         ADD MT-TRN-AMT-MYR TO WS-PRD-HIST-AMT (WS-SUB, WS-K)
038900     END-IF.
039000     ADD 1 TO WS-K.
039100 BB210-EXIT.  EXIT SECTION.
039200*
039300 AA300-COMPUTE-PREDICTION SECTION.
039400**********************************
039500     PERFORM BB300-COMPUTE-DAYS.
039600     PERFORM BB400-SMOOTH-HISTORY.
039700     PERFORM BB450-BLEND-RATES.
039800     PERFORM BB460-COMPUTE-TOTAL.
039900     PERFORM BB500-SCORE-CONFIDENCE.
040000     PERFORM BB600-RECOMMEND.
040100 AA300-EXIT.  EXIT SECTION.
040200*
040300 BB300-COMPUTE-DAYS      SECTION.
040400*********************************
040500     MOVE WS-PRD-PER-START (WS-PRD-IX) TO WS-900-DATE.
040600     MOVE 1 TO WS-900-FUNCTION.
040700     CALL "MT900" USING WS-900-PARMS.
040800     MOVE WS-900-SERIAL TO WS-I.
040900     MOVE WS-PRD-PER-END (WS-PRD-IX) TO WS-900-DATE.
041000     CALL "MT900" USING WS-900-PARMS.
041100     COMPUTE WS-PRD-DAYS-IN-PRD (WS-PRD-IX) = WS-900-SERIAL - WS-I.
041200*
041300     IF MT-CTL-AS-OF-DATE < WS-PRD-PER-START (WS-PRD-IX)
041400         MOVE 0 TO WS-PRD-DAYS-PASSED (WS-PRD-IX)
041500     ELSE
041600         IF MT-CTL-AS-OF-DATE >= WS-PRD-PER-END (WS-PRD-IX)
041700             MOVE WS-PRD-DAYS-IN-PRD (WS-PRD-IX)
041800                     TO WS-PRD-DAYS-PASSED (WS-PRD-IX)
041900         ELSE
042000             MOVE MT-CTL-AS-OF-DATE TO WS-900-DATE
042100             CALL "MT900" USING WS-900-PARMS
042200             COMPUTE WS-PRD-DAYS-PASSED (WS-PRD-IX) =
042300                     WS-900-SERIAL - WS-I + 1
042400         END-IF
042500     END-IF.
042600     COMPUTE WS-PRD-DAYS-REMAIN (WS-PRD-IX) =
042700             WS-PRD-DAYS-IN-PRD (WS-PRD-IX)
042800             - WS-PRD-DAYS-PASSED (WS-PRD-IX).
042900     IF WS-PRD-DAYS-REMAIN (WS-PRD-IX) < 0
043000         MOVE 0 TO WS-PRD-DAYS-REMAIN (WS-PRD-IX)
043100     END-IF.
043200     IF WS-PRD-DAYS-PASSED (WS-PRD-IX) = 0
043300         MOVE 0 TO WS-PRD-CUR-RATE (WS-PRD-IX)
043400     ELSE
043500         COMPUTE WS-PRD-CUR-RATE (WS-PRD-IX) =
043600                 WS-PRD-CUR-SPENT (WS-PRD-IX)
043700                 / WS-PRD-DAYS-PASSED (WS-PRD-IX)
043800     END-IF.
043900 BB300-EXIT.  EXIT SECTION.
044000*
044100 BB400-SMOOTH-HISTORY    SECTION.
044200*********************************
044300*
044400*    FIXED-ALPHA EXPONENTIAL SMOOTHING OF THE SIX TRAILING CALENDAR
044500*    MONTH TOTALS - MT-CTL-ALPHA (0.300) REPLACES THE OLD GUI'S
044600*    CURVE-FITTING AUTO-FIT ROUTINE, PER BUSINESS RULES.
044700*
044800     SET WS-HIST-ALL-EQUAL TO TRUE.
044900     MOVE 2 TO WS-K.
045000     PERFORM BB410-CHECK-ONE-EQUAL UNTIL WS-K > 6.
045100*
045200     MOVE 0 TO WS-PRD-HIST-MONTHS (WS-PRD-IX).
045300     MOVE 1 TO WS-K.
045400     PERFORM BB420-COUNT-ONE-MONTH UNTIL WS-K > 6.
045500*
045600     IF WS-HIST-ALL-EQUAL
045700         MOVE WS-PRD-HIST-AMT (WS-PRD-IX, 1)
045800                 TO WS-PRD-FORECAST (WS-PRD-IX)
045900     ELSE
046000         MOVE WS-PRD-HIST-AMT (WS-PRD-IX, 1) TO WS-SMOOTH-WORK
046100         MOVE 2 TO WS-K
046200         PERFORM BB430-SMOOTH-ONE-MONTH UNTIL WS-K > 6
046300         MOVE WS-SMOOTH-WORK TO WS-PRD-FORECAST (WS-PRD-IX)
046400     END-IF.
046500*
046600     IF WS-PRD-DAYS-IN-PRD (WS-PRD-IX) = 0
046700         MOVE 0 TO WS-PRD-HIST-RATE (WS-PRD-IX)
046800     ELSE
046900         COMPUTE WS-PRD-HIST-RATE (WS-PRD-IX) =
047000                 WS-PRD-FORECAST (WS-PRD-IX)
047100                 / WS-PRD-DAYS-IN-PRD (WS-PRD-IX)
047200     END-IF.
047300 BB400-EXIT.  EXIT SECTION.
047400*
047500 BB410-CHECK-ONE-EQUAL   SECTION.
047600*********************************
047700     IF WS-PRD-HIST-AMT (WS-PRD-IX, WS-K) NOT =
047800            WS-PRD-HIST-AMT (WS-PRD-IX, 1)
047900         MOVE "N" TO WS-ALL-EQUAL
048000     END-IF.
048100     ADD 1 TO WS-K.
048200 BB410-EXIT.  EXIT SECTION.
048300*
048400 BB420-COUNT-ONE-MONTH   SECTION.
048500*********************************
048600     IF WS-PRD-HIST-AMT (WS-PRD-IX, WS-K) > 0
048700         ADD 1 TO WS-PRD-HIST-MONTHS (WS-PRD-IX)
048800     END-IF.
048900     ADD 1 TO WS-K.
049000 BB420-EXIT.  EXIT SECTION.
049100*
049200 BB430-SMOOTH-ONE-MONTH  SECTION.
049300*********************************
049400     COMPUTE WS-SMOOTH-WORK ROUNDED =
049500             (MT-CTL-ALPHA * WS-PRD-HIST-AMT (WS-PRD-IX, WS-K))
049600             + ((1 - MT-CTL-ALPHA) * WS-SMOOTH-WORK).
049700     ADD 1 TO WS-K.
049800 BB430-EXIT.  EXIT SECTION.
049900*
050000 BB450-BLEND-RATES       SECTION.
050100*********************************
050200     IF WS-PRD-DAYS-PASSED (WS-PRD-IX) = 0
050300             OR WS-PRD-DAYS-IN-PRD (WS-PRD-IX) = 0
050400         MOVE WS-PRD-HIST-RATE (WS-PRD-IX)
050500                 TO WS-PRD-BLEND-RATE (WS-PRD-IX)
050600     ELSE
050700         COMPUTE WS-PRD-BLEND-RATE (WS-PRD-IX) =
050800             ((WS-PRD-DAYS-PASSED (WS-PRD-IX)
050900               / WS-PRD-DAYS-IN-PRD (WS-PRD-IX))
051000              * WS-PRD-CUR-RATE (WS-PRD-IX))
051100             + ((1 - (WS-PRD-DAYS-PASSED (WS-PRD-IX)
051200               / WS-PRD-DAYS-IN-PRD (WS-PRD-IX)))
051300              * WS-PRD-HIST-RATE (WS-PRD-IX))
051400     END-IF.
051500 BB450-EXIT.  EXIT SECTION.
051600*
051700 BB460-COMPUTE-TOTAL     SECTION.
051800*********************************
051900     COMPUTE WS-PRD-TOTAL (WS-PRD-IX) =
052000             WS-PRD-CUR-SPENT (WS-PRD-IX)
052100             + (WS-PRD-BLEND-RATE (WS-PRD-IX)
052200                * WS-PRD-DAYS-REMAIN (WS-PRD-IX)).
052300     IF WS-PRD-LIMIT (WS-PRD-IX) <= 0
052400         MOVE 0 TO WS-PRD-PCT (WS-PRD-IX)
052500         MOVE "NO " TO WS-PRD-EXCEED (WS-PRD-IX)
052600     ELSE
052700         COMPUTE WS-PRD-PCT (WS-PRD-IX) ROUNDED =
052800                 WS-PRD-TOTAL (WS-PRD-IX)
052900                 / WS-PRD-LIMIT (WS-PRD-IX) * 100
053000         IF WS-PRD-TOTAL (WS-PRD-IX) > WS-PRD-LIMIT (WS-PRD-IX)
053100             MOVE "YES" TO WS-PRD-EXCEED (WS-PRD-IX)
053200         ELSE
053300             MOVE "NO " TO WS-PRD-EXCEED (WS-PRD-IX)
053400         END-IF
053500     END-IF.
053600 BB460-EXIT.  EXIT SECTION.
053700*
053800 BB500-SCORE-CONFIDENCE  SECTION.
053900*********************************
054000     COMPUTE WS-DAY-SCORE = WS-PRD-DAYS-PASSED (WS-PRD-IX) / 7.
054100     IF WS-DAY-SCORE > 1
054200         MOVE 1 TO WS-DAY-SCORE
054300     END-IF.
054400     COMPUTE WS-HIST-SCORE = WS-PRD-HIST-MONTHS (WS-PRD-IX) / 6.
054500     IF WS-HIST-SCORE > 1
054600         MOVE 1 TO WS-HIST-SCORE
054700     END-IF.
054800     COMPUTE WS-CONFID-SCORE = (WS-DAY-SCORE + WS-HIST-SCORE) / 2.
054900     EVALUATE TRUE
055000         WHEN WS-CONFID-SCORE >= 0.7
055100             MOVE "HIGH  " TO WS-PRD-CONFID (WS-PRD-IX)
055200         WHEN WS-CONFID-SCORE >= 0.4
055300             MOVE "MEDIUM" TO WS-PRD-CONFID (WS-PRD-IX)
055400         WHEN OTHER
055500             MOVE "LOW   " TO WS-PRD-CONFID (WS-PRD-IX)
055600     END-EVALUATE.
055700 BB500-EXIT.  EXIT SECTION.
055800*
055900 BB600-RECOMMEND         SECTION.
056000*********************************
056100     IF WS-PRD-LIMIT (WS-PRD-IX) > 0
056200             AND WS-PRD-DAYS-REMAIN (WS-PRD-IX) > 0
056300         COMPUTE WS-PRD-RECOMMEND (WS-PRD-IX) =
056400                 (WS-PRD-LIMIT (WS-PRD-IX)
056500                  - WS-PRD-CUR-SPENT (WS-PRD-IX))
056600                 / WS-PRD-DAYS-REMAIN (WS-PRD-IX)
056700     ELSE
056800         MOVE 0 TO WS-PRD-RECOMMEND (WS-PRD-IX)
056900     END-IF.
057000     COMPUTE WS-ADJUST-NEEDED = WS-PRD-CUR-RATE (WS-PRD-IX)
057100             - WS-PRD-RECOMMEND (WS-PRD-IX).
057200     IF WS-PRD-EXCEED (WS-PRD-IX) = "YES" AND WS-ADJUST-NEEDED > 0
057300         MOVE "REDUCE SPEND" TO WS-PRD-MESSAGE (WS-PRD-IX)
057400     ELSE
057500         IF WS-PRD-EXCEED (WS-PRD-IX) = "YES"
057600             MOVE "MONITOR"     TO WS-PRD-MESSAGE (WS-PRD-IX)
057700         ELSE
057800             MOVE "ON TRACK"    TO WS-PRD-MESSAGE (WS-PRD-IX)
057900         END-IF
058000     END-IF.
058100 BB600-EXIT.  EXIT SECTION.
058200*
058300 AA350-BUILD-SORT-ORDER  SECTION.
058400*********************************
058500*
058600*    SLOT LIST BUBBLE-SORTED DESCENDING BY PREDICTED USAGE PCT -
058700*    SAME IDIOM AS MT200'S AT-RISK SECTION.
058800*
058900     MOVE 1 TO WS-I.
059000     PERFORM AA351-SET-ONE-SLOT UNTIL WS-I > WS-PRD-COUNT.
059100     IF WS-PRD-COUNT > 1
059200         MOVE 1 TO WS-I
059300         PERFORM AA352-BUBBLE-PASS UNTIL WS-I > WS-PRD-COUNT - 1
059400     END-IF.
059500 AA350-EXIT.  EXIT SECTION.
059600*
059700 AA351-SET-ONE-SLOT      SECTION.
059800*********************************
059900     MOVE WS-I TO WS-ORDER-SLOT (WS-I).
060000     ADD 1 TO WS-I.
060100 AA351-EXIT.  EXIT SECTION.
060200*
060300 AA352-BUBBLE-PASS       SECTION.
060400*********************************
060500     MOVE 1 TO WS-J.
060600     PERFORM AA353-BUBBLE-COMPARE UNTIL WS-J > WS-PRD-COUNT - WS-I.
060700     ADD 1 TO WS-I.
060800 AA352-EXIT.  EXIT SECTION.
060900*
061000 AA353-BUBBLE-COMPARE    SECTION.
061100*********************************
061200     IF WS-PRD-PCT (WS-ORDER-SLOT (WS-J)) <
061300        WS-PRD-PCT (WS-ORDER-SLOT (WS-J + 1))
061400         MOVE WS-ORDER-SLOT (WS-J) TO WS-SWAP-SLOT
061500         MOVE WS-ORDER-SLOT (WS-J + 1) TO WS-ORDER-SLOT (WS-J)
061600         MOVE WS-SWAP-SLOT TO WS-ORDER-SLOT (WS-J + 1)
061700     END-IF.
061800     ADD 1 TO WS-J.
061900 AA353-EXIT.  EXIT SECTION.
062000*
062100 AA400-PRINT-REPORT      SECTION.
062200*********************************
062300     MOVE SPACES TO MT-RPT-LINE.
062400     MOVE WS-HEAD-1 TO MT-RPT-LINE.
062500     WRITE MT-RPT-LINE.
062600     MOVE SPACES TO MT-RPT-LINE.
062700     MOVE WS-COL-HEAD TO MT-RPT-LINE.
062800     WRITE MT-RPT-LINE.
062900     MOVE 1 TO WS-I.
063000     PERFORM AA410-PRINT-ONE-PREDICTION UNTIL WS-I > WS-PRD-COUNT.
063100 AA400-EXIT.  EXIT SECTION.
063200*
063300 AA410-PRINT-ONE-PREDICTION SECTION.
063400************************************
063500     SET WS-PRD-IX TO WS-ORDER-SLOT (WS-I).
063600     MOVE SPACES TO WS-DETAIL-LINE.
063700     MOVE WS-PRD-CAT-ID (WS-PRD-IX)    TO DL-CAT-ID.
063800     MOVE WS-PRD-LIMIT (WS-PRD-IX)     TO DL-LIMIT.
063900     MOVE WS-PRD-CUR-SPENT (WS-PRD-IX) TO DL-CUR-SPENT.
064000     MOVE WS-PRD-TOTAL (WS-PRD-IX)     TO DL-PRD-TOTAL.
064100     MOVE WS-PRD-PCT (WS-PRD-IX)       TO DL-PRD-PCT.
064200     MOVE WS-PRD-EXCEED (WS-PRD-IX)    TO DL-EXCD.
064300     MOVE WS-PRD-CONFID (WS-PRD-IX)    TO DL-CONFID.
064310     MOVE WS-PRD-DAYS-PASSED (WS-PRD-IX) TO DL-DAYS-PASSED.
064320     MOVE WS-PRD-DAYS-REMAIN (WS-PRD-IX) TO DL-DAYS-REMAIN.
064330     MOVE WS-PRD-CUR-RATE (WS-PRD-IX)    TO DL-CUR-RATE.
064340     MOVE WS-PRD-BLEND-RATE (WS-PRD-IX)  TO DL-BLEND-RATE.
064350     MOVE WS-PRD-RECOMMEND (WS-PRD-IX)   TO DL-RECOMMEND.
064400     MOVE WS-PRD-MESSAGE (WS-PRD-IX)   TO DL-MESSAGE.
064500     MOVE SPACES TO MT-RPT-LINE.
064600     MOVE WS-DETAIL-LINE TO MT-RPT-LINE.
064700     WRITE MT-RPT-LINE.
064800     ADD 1 TO WS-I.
064900 AA410-EXIT.  EXIT SECTION.
065000*
065100 AA900-CLOSE-FILES       SECTION.
065200*********************************
065300     CLOSE MT-BUDGET-FILE
065400           MT-TRANSOUT-FILE
065500           MT-RPT-FILE.
065600 AA900-EXIT.  EXIT SECTION.
