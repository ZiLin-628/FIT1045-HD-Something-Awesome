000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR SAVINGS GOAL      *
000400*     MASTER - KEYED ON MT-GOAL-ID         *
000500*     MT-GOAL-NAME UNIQUE                  *
000600*******************************************
000700*  FILE SIZE 67 BYTES.
000800*
000900* 07/01/26 KLT - CREATED FOR BATCH REBUILD OF THE GOAL ENGINE.
001000* 22/01/26 RAH - MT-GOAL-ACCT-ID ZERO NOW MEANS "ALL ACCOUNTS",
001100*                WAS A SEPARATE FLAG BYTE - COLLAPSED PER MT-031.
001200*
001300 01  MT-GOAL-RECORD.
001400     03  MT-GOAL-ID                PIC 9(5).
001500     03  MT-GOAL-NAME              PIC X(30).
001600     03  MT-GOAL-TARGET            PIC S9(13)V99 COMP-3.
001700     03  MT-GOAL-DEADLN            PIC 9(8).
001800     03  MT-GOAL-ACCT-ID           PIC 9(5).
001900     03  MT-GOAL-DONE              PIC 9.
002000         88  MT-GOAL-IS-ACTIVE           VALUE 0.
002100         88  MT-GOAL-IS-COMPLETE         VALUE 1.
002200     03  MT-GOAL-CREATED           PIC 9(8).
002300     03  FILLER                    PIC X(06).
