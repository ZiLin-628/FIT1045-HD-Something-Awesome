000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR TRANSACTION       *
000400*     FILE - SHARED BY TRANSIN (INPUT,     *
000500*     MT-TRN-AMT-MYR AND MT-TRN-EXCH-RATE  *
000600*     BLANK ON THE WAY IN) AND TRANSOUT    *
000700*     (POSTED, BOTH FILLED IN BY MT100)    *
000800*     KEYED ON MT-TRN-ID, READ ASCENDING   *
000900*     MT-TRN-DATE                          *
001000*******************************************
001100*  FILE SIZE 100 BYTES.
001200*
001300* 05/01/26 KLT - CREATED FOR BATCH REBUILD OF THE TRANSACTION SVC.
001400* 15/01/26 KLT - MT-TRN-EXCH-RATE WIDENED TO 9(4)V9(6), A 1.49
001500*                EUR RATE WAS TRUNCATING DURING TESTING.
001600* 28/01/26 RAH - MT-TRN-MAINT-CODE ADDED SO ONE TRANSIN FILE CAN
001700*                CARRY ADD/EDIT/DELETE ROWS FOR THE MAINTENANCE
001800*                FLOW, NOT JUST FIRST-TIME POSTING - SEE MT-040.
001900*
002000 01  MT-TRANSACTION-RECORD.
002100     03  MT-TRN-ID                 PIC 9(7).
002200     03  MT-TRN-MAINT-CODE         PIC X.
002300         88  MT-TRN-ADD                  VALUE "A".
002400         88  MT-TRN-CHANGE               VALUE "C".
002500         88  MT-TRN-DELETE               VALUE "D".
002600     03  MT-TRN-DATE               PIC 9(8).
002700     03  MT-TRN-TYPE               PIC X.
002800         88  MT-TRN-IS-EXPENSE           VALUE "E".
002900         88  MT-TRN-IS-INCOME            VALUE "I".
003000     03  MT-TRN-AMOUNT             PIC S9(10)V99 COMP-3.
003100     03  MT-TRN-CURRENCY           PIC X(3).
003200     03  MT-TRN-AMT-MYR            PIC S9(10)V99 COMP-3.
003300     03  MT-TRN-EXCH-RATE          PIC S9(4)V9(6) COMP-3.
003400     03  MT-TRN-DESC               PIC X(50).
003500     03  MT-TRN-ACCT-ID            PIC 9(5).
003600     03  MT-TRN-CAT-ID             PIC 9(5).
003700     03  MT-TRN-OLD-AMT-MYR        PIC S9(10)V99 COMP-3.
003800     03  FILLER                    PIC X(05).
