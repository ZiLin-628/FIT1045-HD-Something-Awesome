000100*****************************************************************
000200*                                                               *
000300*                   TRANSACTION FILTER LISTING                  *
000400*                                                               *
000500*         AD-HOC LISTING OF TRANSOUT BY CATEGORY NAME,          *
000600*         ACCOUNT NAME OR TRANSACTION TYPE, ANY COMBINATION,    *
000700*         SORTED BY DATE EITHER WAY ON MT-CTL-ORDER              *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400     PROGRAM-ID.         MT600.
001500*
001600     AUTHOR.             R A HASSAN.
001700*
001800     INSTALLATION.       MTBATCH - PERSONAL FINANCE BATCH SUITE.
001900*
002000     DATE-WRITTEN.       11/10/93.
002100*
002200     DATE-COMPILED.
002300*
002400     SECURITY.           INTERNAL USE ONLY.  NOT FOR EXTERNAL
002500                          DISTRIBUTION OUTSIDE THE BATCH SUITE.
002600*
002700* REMARKS.               RUN ON DEMAND, NOT PART OF THE FIXED
002800*                         NIGHTLY CHAIN.  ANSWERS THE OLD GUI'S
002900*                         SELECT/LIST SCREEN - "SHOW ME
003000*                         EVERYTHING IN CATEGORY X" OR "ON ACCOUNT
003100*                         Y" OR "ALL EXPENSES" - AS A CARD-DRIVEN
003200*                         LISTING.  A BLANK SELECTION CARD LISTS
003300*                         EVERY TRANSACTION ON FILE.  WHEN MORE THAN
003400*                         ONE SELECTION IS PUNCHED THEY ARE ANDED
003500*                         TOGETHER, PER MT-041.
003600*
003700* CALLED MODULES.        NONE.
003800*
003900* FILES USED.
004000*                         MT-CATEGORY-FILE   CATEGORIES (INPUT)
004100*                         MT-ACCOUNT-FILE    ACCOUNTS (INPUT)
004200*                         MT-TRANSOUT-FILE   TRANSOUT (INPUT)
004300*                         MT-RPT-FILE        RPTFILE (OUTPUT)
004400*
004500* ERROR CODES.
004600*                         MT600-E1  SELECTION CATEGORY NOT ON FILE
004700*                         MT600-E2  SELECTION ACCOUNT NOT ON FILE
004800*                         MT600-E3  SELECTION TYPE NOT E OR I
004900*
005000* CHANGES:
005010* 11/10/93 OSM  - 1.00 CREATED - ON-DEMAND LISTING BY CATEGORY
005020*                OR ACCOUNT, CARD-DRIVEN SELECTION.
005030* 02/12/98 DMS  - 1.01 Y2K REMEDIATION - SELECTION CARD AND
005031*                TRANSOUT DATES WINDOWED TO FOUR-DIGIT YEARS
005032*                BEFORE THE SORT COMPARE.  REF Y2K-014.
005040* 30/07/03 FAT  - 1.02 LISTED AMOUNT FIELD WIDENED FOR THE
005041*                RINGGIT REDENOMINATION.
005100* 24/01/26 RAH - 2.00 REWRITTEN - SPLIT OUT OF THE OLD GUI'S
005200*                SELECT/LIST SCREEN AS A BATCH LISTING.
005300*
005400 ENVIRONMENT             DIVISION.
005500*================================
005600*
005700 CONFIGURATION           SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT            SECTION.
006200 FILE-CONTROL.
006300     SELECT MT-CATEGORY-FILE
006400         ASSIGN TO CATEGORIES
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-CAT-STATUS.
006700     SELECT MT-ACCOUNT-FILE
006800         ASSIGN TO ACCOUNTS
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-ACC-STATUS.
007100     SELECT MT-TRANSOUT-FILE
007200         ASSIGN TO TRANSOUT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-TRNOUT-STATUS.
007500     SELECT MT-RPT-FILE
007600         ASSIGN TO RPTFILE
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-RPT-STATUS.
007900*
008000 DATA                    DIVISION.
008100*================================
008200*
008300 FILE SECTION.
008400*
008500 FD  MT-CATEGORY-FILE.
008600     COPY "MTBATCH-copybooks-wsmtcat.cob".
008700 FD  MT-ACCOUNT-FILE.
008800     COPY "MTBATCH-copybooks-wsmtacc.cob".
008900 FD  MT-TRANSOUT-FILE.
009000     COPY "MTBATCH-copybooks-wsmttrn.cob".
009100 FD  MT-RPT-FILE.
009200 01  MT-RPT-LINE               PIC X(132).
009300*
009400 WORKING-STORAGE         SECTION.
009500*-----------------------
009600*
009700 77  WS-PROG-NAME              PIC X(17)   VALUE "MT600   (1.00)".
009800*
009900 01  WS-FILE-STATUSES.
010000     03  WS-CAT-STATUS         PIC XX.
010100     03  WS-ACC-STATUS         PIC XX.
010200     03  WS-TRNOUT-STATUS      PIC XX.
010300     03  WS-RPT-STATUS         PIC XX.
010400     03  FILLER                PIC X(02).
010500*
010600 01  WS-SWITCHES.
010700     03  WS-EOF-CAT            PIC X       VALUE "N".
010800         88  WS-NO-MORE-CAT                 VALUE "Y".
010900     03  WS-EOF-ACC            PIC X       VALUE "N".
011000         88  WS-NO-MORE-ACC                 VALUE "Y".
011100     03  WS-EOF-TRN            PIC X       VALUE "N".
011200         88  WS-NO-MORE-TRN                 VALUE "Y".
011300     03  WS-CAT-OK             PIC X       VALUE "Y".
011400         88  WS-CAT-VALID                   VALUE "Y".
011500     03  WS-ACC-OK             PIC X       VALUE "Y".
011600         88  WS-ACC-VALID                   VALUE "Y".
011700     03  WS-TYPE-OK            PIC X       VALUE "Y".
011800         88  WS-TYPE-VALID                  VALUE "Y".
011900     03  FILLER                PIC X(02).
012000*
012100 01  WS-TABLE-COUNTS.
012200     03  WS-CAT-COUNT          PIC S9(4) COMP  VALUE 0.
012300     03  WS-ACC-COUNT          PIC S9(4) COMP  VALUE 0.
012400     03  WS-MAT-COUNT          PIC S9(4) COMP  VALUE 0.
012500     03  WS-SEL-CAT-ID         PIC 9(5)        VALUE 0.
012600     03  WS-SEL-ACCT-ID        PIC 9(5)        VALUE 0.
012700     03  WS-I                  PIC S9(4) COMP  VALUE 0.
012800     03  WS-J                  PIC S9(4) COMP  VALUE 0.
012900     03  FILLER                PIC X(02).
013000*
013100 01  WS-CAT-TABLE.
013200     03  WS-CAT-ROW OCCURS 1 TO 300 TIMES
013300                     DEPENDING ON WS-CAT-COUNT
013400                     INDEXED BY WS-CAT-IX.
013500         05  CAT-T-ID             PIC 9(5).
013600         05  CAT-T-NAME           PIC X(30).
013700         05  FILLER               PIC X(05).
013800*
013900 01  WS-ACC-TABLE.
014000     03  WS-ACC-ROW OCCURS 1 TO 300 TIMES
014100                     DEPENDING ON WS-ACC-COUNT
014200                     INDEXED BY WS-ACC-IX.
014300         05  ACC-T-ID             PIC 9(5).
014400         05  ACC-T-NAME           PIC X(30).
014500         05  FILLER               PIC X(05).
014600*
014700*    ONE ROW PER TRANSACTION THAT SURVIVED ALL PUNCHED SELECTIONS -
014800*    HELD HERE SO IT CAN BE BUBBLE-SORTED BY DATE BEFORE PRINTING.
014900*
015000 01  WS-MATCH-TABLE.
015100     03  WS-MAT-ROW OCCURS 1 TO 2000 TIMES
015200                     DEPENDING ON WS-MAT-COUNT
015300                     INDEXED BY WS-MAT-IX.
015400         05  MAT-T-TRN-ID         PIC 9(7).
015500         05  MAT-T-DATE           PIC 9(8).
015600         05  MAT-T-TYPE           PIC X.
015700         05  MAT-T-AMOUNT         PIC S9(10)V99 COMP-3.
015800         05  MAT-T-DESC           PIC X(30).
015900         05  MAT-T-ACCT-ID        PIC 9(5).
016000         05  MAT-T-CAT-ID         PIC 9(5).
016100         05  FILLER               PIC X(05).
016200*
016300 01  WS-WORK-FIELDS.
016400     03  WS-SWAP-ID            PIC 9(7)           VALUE 0.
016500     03  WS-SWAP-DATE          PIC 9(8)           VALUE 0.
016600     03  WS-SWAP-TYPE          PIC X              VALUE SPACE.
016700     03  WS-SWAP-AMOUNT        PIC S9(10)V99 COMP-3 VALUE 0.
016800     03  WS-SWAP-DESC          PIC X(30)          VALUE SPACES.
016900     03  WS-SWAP-ACCT-ID       PIC 9(5)           VALUE 0.
017000     03  WS-SWAP-CAT-ID        PIC 9(5)           VALUE 0.
017100     03  WS-SWAP-NEEDED        PIC X              VALUE "N".
017200         88  WS-SWAP-IS-NEEDED                     VALUE "Y".
017300     03  FILLER                PIC X(05).
017400*
017500 COPY "MTBATCH-copybooks-wsmtctl.cob".
017600 COPY "MTBATCH-copybooks-wsmtdat.cob".
017700*
017800 01  WS-HEAD-1.
017900     03  FILLER    PIC X(50) VALUE
018000         "MTBATCH  -  TRANSACTION FILTER LISTING  -  MT600".
018100*
018200 01  WS-COL-HEAD.
018300     03  FILLER    PIC X(132) VALUE
018400       "TRN-ID  DATE     TYPE DESCRIPTION                    AMOUNT
018500-        ACCT  CAT".
018600*
018700 01  WS-DETAIL-LINE.
018800     03  DL-TRN-ID    PIC 9(7).
018900     03  FILLER       PIC X(2).
019000     03  DL-DATE      PIC 9(8).
019100     03  FILLER       PIC X(5).
019200     03  DL-TYPE      PIC X.
019300     03  FILLER       PIC X(4).
019400     03  DL-DESC      PIC X(30).
019500     03  FILLER       PIC X(1).
019600     03  DL-AMOUNT    PIC Z,ZZZ,ZZ9.99-.
019700     03  FILLER       PIC X(2).
019800     03  DL-ACCT-ID   PIC 9(5).
019900     03  FILLER       PIC X(2).
020000     03  DL-CAT-ID    PIC 9(5).
020100*
020200 01  WS-ERROR-LINE.
020300     03  FILLER       PIC X(10) VALUE "** ERROR **".
020400     03  FILLER       PIC X(2).
020500     03  EL-TEXT      PIC X(60).
020600*
020700 01  WS-COUNT-LINE.
020800     03  FILLER       PIC X(30) VALUE "TRANSACTIONS LISTED .......".
020900     03  CL-COUNT     PIC ZZZZ9.
021000*
021100 PROCEDURE DIVISION.
021200*===================
021300*
021400 AA000-MAIN              SECTION.
021500*********************************
021600     PERFORM AA010-OPEN-FILES.
021700     PERFORM AA020-LOAD-CATEGORIES.
021800     PERFORM AA030-LOAD-ACCOUNTS.
021900     PERFORM AA050-VALIDATE-SELECTIONS.
022000     IF WS-CAT-VALID AND WS-ACC-VALID AND WS-TYPE-VALID
022100         PERFORM AA100-BUILD-MATCH-LIST
022200         PERFORM AA200-SORT-MATCH-LIST
022300         PERFORM AA300-PRINT-LISTING
022400     ELSE
022500         PERFORM AA400-PRINT-ERRORS
022600     END-IF.
022700     PERFORM AA900-CLOSE-FILES.
022800     GOBACK.
022900 AA000-EXIT.  EXIT SECTION.
023000*
023100 AA010-OPEN-FILES        SECTION.
023200*********************************
023300     ACCEPT MT-CONTROL-RECORD FROM SYSIN.
023400     OPEN INPUT  MT-CATEGORY-FILE
023500          INPUT  MT-ACCOUNT-FILE
023600          INPUT  MT-TRANSOUT-FILE
023700          EXTEND MT-RPT-FILE.
023800 AA010-EXIT.  EXIT SECTION.
023900*
024000 AA020-LOAD-CATEGORIES   SECTION.
024100*********************************
024200     PERFORM AA021-LOAD-ONE-CATEGORY UNTIL WS-NO-MORE-CAT.
024300 AA020-EXIT.  EXIT SECTION.
024400*
024500 AA021-LOAD-ONE-CATEGORY SECTION.
024600*********************************
024700     READ MT-CATEGORY-FILE
024800         AT END SET WS-NO-MORE-CAT TO TRUE
024900     NOT AT END
025000         ADD 1 TO WS-CAT-COUNT
025100         MOVE MT-CAT-ID   TO CAT-T-ID (WS-CAT-COUNT)
025200         MOVE MT-CAT-NAME TO CAT-T-NAME (WS-CAT-COUNT)
025300     END-READ.
025400 AA021-EXIT.  EXIT SECTION.
025500*
025600 AA030-LOAD-ACCOUNTS     SECTION.
025700*********************************
025800     PERFORM AA031-LOAD-ONE-ACCOUNT UNTIL WS-NO-MORE-ACC.
025900 AA030-EXIT.  EXIT SECTION.
026000*
026100 AA031-LOAD-ONE-ACCOUNT  SECTION.
026200*********************************
026300     READ MT-ACCOUNT-FILE
026400         AT END SET WS-NO-MORE-ACC TO TRUE
026500     NOT AT END
026600         ADD 1 TO WS-ACC-COUNT
026700         MOVE MT-ACCT-ID   TO ACC-T-ID (WS-ACC-COUNT)
026800         MOVE MT-ACCT-NAME TO ACC-T-NAME (WS-ACC-COUNT)
026900     END-READ.
027000 AA031-EXIT.  EXIT SECTION.
027100*
027200 AA050-VALIDATE-SELECTIONS SECTION.
027300***********************************
027400     MOVE "Y" TO WS-CAT-OK.
027500     MOVE "Y" TO WS-ACC-OK.
027600     MOVE "Y" TO WS-TYPE-OK.
027700     MOVE 0 TO WS-SEL-CAT-ID.
027800     MOVE 0 TO WS-SEL-ACCT-ID.
027900*
028000     IF MT-CTL-SEL-CATEGORY NOT = SPACES
028100         PERFORM BB100-FIND-CATEGORY
028200         IF WS-SEL-CAT-ID = 0
028300             MOVE "N" TO WS-CAT-OK
028400         END-IF
028500     END-IF.
028600*
028700     IF MT-CTL-SEL-ACCOUNT NOT = SPACES
028800         PERFORM BB200-FIND-ACCOUNT
028900         IF WS-SEL-ACCT-ID = 0
029000             MOVE "N" TO WS-ACC-OK
029100         END-IF
029200     END-IF.
029300*
029400     IF MT-CTL-SEL-TYPE NOT = SPACE
029500         IF MT-CTL-SEL-TYPE NOT = "E" AND MT-CTL-SEL-TYPE NOT = "I"
029600             MOVE "N" TO WS-TYPE-OK
029700         END-IF
029800     END-IF.
029900 AA050-EXIT.  EXIT SECTION.
030000*
030100 BB100-FIND-CATEGORY     SECTION.
030200*********************************
030300     SET WS-CAT-IX TO 1.
030400     PERFORM BB110-PROBE-CATEGORY UNTIL WS-CAT-IX > WS-CAT-COUNT.
030500 BB100-EXIT.  EXIT SECTION.
030600*
030700 BB110-PROBE-CATEGORY    SECTION.
030800*********************************
030900     IF CAT-T-NAME (WS-CAT-IX) = MT-CTL-SEL-CATEGORY
031000         MOVE CAT-T-ID (WS-CAT-IX) TO WS-SEL-CAT-ID
031100         SET WS-CAT-IX TO WS-CAT-COUNT
031200     END-IF.
031300     SET WS-CAT-IX UP BY 1.
031400 BB110-EXIT.  EXIT SECTION.
031500*
031600 BB200-FIND-ACCOUNT      SECTION.
031700*********************************
031800     SET WS-ACC-IX TO 1.
031900     PERFORM BB210-PROBE-ACCOUNT UNTIL WS-ACC-IX > WS-ACC-COUNT.
032000 BB200-EXIT.  EXIT SECTION.
032100*
032200 BB210-PROBE-ACCOUNT     SECTION.
032300*********************************
032400     IF ACC-T-NAME (WS-ACC-IX) = MT-CTL-SEL-ACCOUNT
032500         MOVE ACC-T-ID (WS-ACC-IX) TO WS-SEL-ACCT-ID
032600         SET WS-ACC-IX TO WS-ACC-COUNT
032700     END-IF.
032800     SET WS-ACC-IX UP BY 1.
032900 BB210-EXIT.  EXIT SECTION.
033000*
033100 AA100-BUILD-MATCH-LIST  SECTION.
033200*********************************
033300     PERFORM AA110-CONSIDER-ONE-TRN UNTIL WS-NO-MORE-TRN.
033400 AA100-EXIT.  EXIT SECTION.
033500*
033600 AA110-CONSIDER-ONE-TRN  SECTION.
033700*********************************
033800     READ MT-TRANSOUT-FILE
033900         AT END SET WS-NO-MORE-TRN TO TRUE
034000     NOT AT END
034100         IF (MT-CTL-SEL-CATEGORY = SPACES
034200                 OR MT-TRN-CAT-ID = WS-SEL-CAT-ID)
034300            AND (MT-CTL-SEL-ACCOUNT = SPACES
034400                 OR MT-TRN-ACCT-ID = WS-SEL-ACCT-ID)
034500            AND (MT-CTL-SEL-TYPE = SPACE
034600                 OR MT-TRN-TYPE = MT-CTL-SEL-TYPE)
034700             ADD 1 TO WS-MAT-COUNT
034800             MOVE MT-TRN-ID      TO MAT-T-TRN-ID (WS-MAT-COUNT)
034900             MOVE MT-TRN-DATE    TO MAT-T-DATE (WS-MAT-COUNT)
035000             MOVE MT-TRN-TYPE    TO MAT-T-TYPE (WS-MAT-COUNT)
035100             MOVE MT-TRN-AMT-MYR TO MAT-T-AMOUNT (WS-MAT-COUNT)
035200             MOVE MT-TRN-DESC    TO MAT-T-DESC (WS-MAT-COUNT)
035300             MOVE MT-TRN-ACCT-ID TO MAT-T-ACCT-ID (WS-MAT-COUNT)
035400             MOVE MT-TRN-CAT-ID  TO MAT-T-CAT-ID (WS-MAT-COUNT)
035500         END-IF
035600     END-READ.
035700 AA110-EXIT.  EXIT SECTION.
035800*
035900 AA200-SORT-MATCH-LIST   SECTION.
036000*********************************
036100*
036200*    PLAIN BUBBLE SORT ON DATE - THE MATCH LIST IS NEVER LARGE
036300*    ENOUGH ON A PERSONAL LEDGER TO WARRANT A SORT VERB.
036400*
036500     IF WS-MAT-COUNT > 1
036600         PERFORM AA210-BUBBLE-PASS
036700                 VARYING WS-I FROM 1 BY 1
036800                 UNTIL WS-I > WS-MAT-COUNT - 1
036900     END-IF.
037000 AA200-EXIT.  EXIT SECTION.
037100*
037200 AA210-BUBBLE-PASS       SECTION.
037300*********************************
037400     PERFORM AA220-BUBBLE-COMPARE
037500             VARYING WS-J FROM 1 BY 1
037600             UNTIL WS-J > WS-MAT-COUNT - WS-I.
037700 AA210-EXIT.  EXIT SECTION.
037800*
037900 AA220-BUBBLE-COMPARE    SECTION.
038000*********************************
038100     MOVE "N" TO WS-SWAP-NEEDED.
038200     IF MT-CTL-ASCENDING
038300         IF MAT-T-DATE (WS-J) > MAT-T-DATE (WS-J + 1)
038400             MOVE "Y" TO WS-SWAP-NEEDED
038500         END-IF
038600     ELSE
038700         IF MAT-T-DATE (WS-J) < MAT-T-DATE (WS-J + 1)
038800             MOVE "Y" TO WS-SWAP-NEEDED
038900         END-IF
039000     END-IF.
039100     IF WS-SWAP-IS-NEEDED
039200         MOVE MAT-T-TRN-ID  (WS-J)     TO WS-SWAP-ID
039300         MOVE MAT-T-DATE    (WS-J)     TO WS-SWAP-DATE
039400         MOVE MAT-T-TYPE    (WS-J)     TO WS-SWAP-TYPE
039500         MOVE MAT-T-AMOUNT  (WS-J)     TO WS-SWAP-AMOUNT
039600         MOVE MAT-T-DESC    (WS-J)     TO WS-SWAP-DESC
039700         MOVE MAT-T-ACCT-ID (WS-J)     TO WS-SWAP-ACCT-ID
039800         MOVE MAT-T-CAT-ID  (WS-J)     TO WS-SWAP-CAT-ID
039900*
040000         MOVE MAT-T-TRN-ID  (WS-J + 1) TO MAT-T-TRN-ID  (WS-J)
040100         MOVE MAT-T-DATE    (WS-J + 1) TO MAT-T-DATE    (WS-J)
040200         MOVE MAT-T-TYPE    (WS-J + 1) TO MAT-T-TYPE    (WS-J)
040300         MOVE MAT-T-AMOUNT  (WS-J + 1) TO MAT-T-AMOUNT  (WS-J)
040400         MOVE MAT-T-DESC    (WS-J + 1) TO MAT-T-DESC    (WS-J)
040500         MOVE MAT-T-ACCT-ID (WS-J + 1) TO MAT-T-ACCT-ID (WS-J)
040600         MOVE MAT-T-CAT-ID  (WS-J + 1) TO MAT-T-CAT-ID  (WS-J)
040700*
040800         MOVE WS-SWAP-ID     TO MAT-T-TRN-ID  (WS-J + 1)
040900         MOVE WS-SWAP-DATE   TO MAT-T-DATE    (WS-J + 1)
041000         MOVE WS-SWAP-TYPE   TO MAT-T-TYPE    (WS-J + 1)
041100         MOVE WS-SWAP-AMOUNT TO MAT-T-AMOUNT  (WS-J + 1)
041200         MOVE WS-SWAP-DESC   TO MAT-T-DESC    (WS-J + 1)
041300         MOVE WS-SWAP-ACCT-ID TO MAT-T-ACCT-ID (WS-J + 1)
041400         MOVE WS-SWAP-CAT-ID TO MAT-T-CAT-ID  (WS-J + 1)
041500     END-IF.
041600 AA220-EXIT.  EXIT SECTION.
041700*
041800 AA300-PRINT-LISTING     SECTION.
041900*********************************
042000     MOVE SPACES TO MT-RPT-LINE.
042100     MOVE WS-HEAD-1 TO MT-RPT-LINE.
042200     WRITE MT-RPT-LINE.
042300     MOVE SPACES TO MT-RPT-LINE.
042400     MOVE WS-COL-HEAD TO MT-RPT-LINE.
042500     WRITE MT-RPT-LINE.
042600     SET WS-MAT-IX TO 1.
042700     PERFORM AA310-PRINT-ONE-TRN UNTIL WS-MAT-IX > WS-MAT-COUNT.
042800     MOVE SPACES TO MT-RPT-LINE.
042900     WRITE MT-RPT-LINE.
043000     MOVE WS-MAT-COUNT TO CL-COUNT.
043100     MOVE SPACES TO MT-RPT-LINE.
043200     MOVE WS-COUNT-LINE TO MT-RPT-LINE.
043300     WRITE MT-RPT-LINE.
043400 AA300-EXIT.  EXIT SECTION.
043500*
043600 AA310-PRINT-ONE-TRN     SECTION.
043700*********************************
043800     MOVE SPACES TO WS-DETAIL-LINE.
043900     MOVE MAT-T-TRN-ID (WS-MAT-IX)  TO DL-TRN-ID.
044000     MOVE MAT-T-DATE (WS-MAT-IX)    TO DL-DATE.
044100     MOVE MAT-T-TYPE (WS-MAT-IX)    TO DL-TYPE.
044200     MOVE MAT-T-DESC (WS-MAT-IX)    TO DL-DESC.
044300     MOVE MAT-T-AMOUNT (WS-MAT-IX)  TO DL-AMOUNT.
044400     MOVE MAT-T-ACCT-ID (WS-MAT-IX) TO DL-ACCT-ID.
044500     MOVE MAT-T-CAT-ID (WS-MAT-IX)  TO DL-CAT-ID.
044600     MOVE SPACES TO MT-RPT-LINE.
044700     MOVE WS-DETAIL-LINE TO MT-RPT-LINE.
044800     WRITE MT-RPT-LINE.
044900     SET WS-MAT-IX UP BY 1.
045000 AA310-EXIT.  EXIT SECTION.
045100*
045200 AA400-PRINT-ERRORS      SECTION.
045300*********************************
045400     MOVE SPACES TO MT-RPT-LINE.
045500     MOVE WS-HEAD-1 TO MT-RPT-LINE.
045600     WRITE MT-RPT-LINE.
045700     IF NOT WS-CAT-VALID
045800         MOVE SPACES TO WS-ERROR-LINE
045900         MOVE "MT600-E1 SELECTION CATEGORY NOT ON FILE"
046000                 TO EL-TEXT
046100         MOVE SPACES TO MT-RPT-LINE
046200         MOVE WS-ERROR-LINE TO MT-RPT-LINE
046300         WRITE MT-RPT-LINE
046400     END-IF.
046500     IF NOT WS-ACC-VALID
046600         MOVE SPACES TO WS-ERROR-LINE
046700         MOVE "MT600-E2 SELECTION ACCOUNT NOT ON FILE"
046800                 TO EL-TEXT
046900         MOVE SPACES TO MT-RPT-LINE
047000         MOVE WS-ERROR-LINE TO MT-RPT-LINE
047100         WRITE MT-RPT-LINE
047200     END-IF.
047300     IF NOT WS-TYPE-VALID
047400         MOVE SPACES TO WS-ERROR-LINE
047500         MOVE "MT600-E3 SELECTION TYPE NOT E OR I"
047600                 TO EL-TEXT
047700         MOVE SPACES TO MT-RPT-LINE
047800         MOVE WS-ERROR-LINE TO MT-RPT-LINE
047900         WRITE MT-RPT-LINE
048000     END-IF.
048100 AA400-EXIT.  EXIT SECTION.
048200*
048300 AA900-CLOSE-FILES       SECTION.
048400*********************************
048500     CLOSE MT-CATEGORY-FILE
048600           MT-ACCOUNT-FILE
048700           MT-TRANSOUT-FILE
048800           MT-RPT-FILE.
048900 AA900-EXIT.  EXIT SECTION.
