000100*****************************************************************
000200*                                                               *
000300*                    PERIOD SUMMARY REPORTING                  *
000400*                                                               *
000500*         FOUR SECTIONS OFF ONE PASS OF TRANSOUT - DAILY,      *
000600*         THE ISO MON-SUN WEEK, THE CALENDAR MONTH, AND A      *
000700*         CATEGORY BREAKDOWN OVER A CALLER-SUPPLIED RANGE       *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400     PROGRAM-ID.         MT300.
001500*
001600     AUTHOR.             K LIM TECK.
001700*
001800     INSTALLATION.       MTBATCH - PERSONAL FINANCE BATCH SUITE.
001900*
002000     DATE-WRITTEN.       21/03/83.
002100*
002200     DATE-COMPILED.
002300*
002400     SECURITY.           INTERNAL USE ONLY.  NOT FOR EXTERNAL
002500                          DISTRIBUTION OUTSIDE THE BATCH SUITE.
002600*
002700* REMARKS.               THIRD STEP OF THE NIGHTLY RUN.  ONE PASS
002800*                         OF THE POSTED TRANSOUT FILE ACCUMULATES
002900*                         FOUR INDEPENDENT SUMMARIES AT ONCE - THE
003000*                         AS-OF DAY, THE ISO WEEK CONTAINING IT,
003100*                         THE CARD-SUPPLIED CALENDAR MONTH, AND A
003200*                         PER-CATEGORY BREAKDOWN OVER A SUPPLIED
003300*                         DATE RANGE.  AN INVALID MONTH/YEAR OR A
003400*                         BACKWARDS RANGE PRINTS AN EMPTY SECTION
003500*                         RATHER THAN ABENDING THE STEP.
003600*
003700* CALLED MODULES.        MT900  (DATE ARITHMETIC).
003800*
003900* FILES USED.
004000*                         MT-CATEGORY-FILE   CATEGORIES (INPUT)
004100*                         MT-TRANSOUT-FILE   TRANSOUT (INPUT)
004200*                         MT-RPT-FILE        RPTFILE (OUTPUT)
004300*
004400* CHANGES:
004410* 21/03/83 LKW  - 1.00 CREATED - MONTHLY TOTALS ONLY, ONE
004420*                SECTION AGAINST THE CARD-SUPPLIED MONTH.
004430* 05/05/89 OSM  - 1.01 DAILY AND ISO WEEKLY SECTIONS ADDED
004440*                ALONGSIDE THE MONTHLY ONE - REF MT-009.
004442* 14/01/93 OSM  - 1.02 PER-CATEGORY BREAKDOWN SECTION ADDED OVER
004444*                A CALLER-SUPPLIED DATE RANGE - REF MT-009.
004450* 12/10/98 DMS  - 1.03 Y2K REMEDIATION - AS-OF DATE AND THE
004460*                CARD-SUPPLIED MONTH/YEAR WINDOWED TO FOUR-DIGIT
004470*                YEARS BEFORE ANY PERIOD ARITHMETIC.  REF Y2K-014.
004480* 02/09/03 FAT  - 1.04 CATEGORY TOTAL FIELDS WIDENED FOR THE
004481*                RINGGIT REDENOMINATION.
004500* 07/01/26 KLT - 2.00 REWRITTEN - SPLIT OUT OF THE OLD GUI'S
004600*                PERIOD SUMMARY SCREENS.
004700* 23/02/26 RAH  - 2.01 ISO WEEK WINDOW NOW USES MT900 FUNCTION 7
004800*                WITH A NEGATIVE DAY COUNT TO STEP BACK TO MONDAY,
004900*                REPLACING A DEAD SERIAL-WALK STUB - REF MT-061.
005000*
005100 ENVIRONMENT             DIVISION.
005200*================================
005300*
005400 CONFIGURATION           SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT            SECTION.
005900 FILE-CONTROL.
006000     SELECT MT-CATEGORY-FILE
006100         ASSIGN TO CATEGORIES
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-CAT-STATUS.
006400     SELECT MT-TRANSOUT-FILE
006500         ASSIGN TO TRANSOUT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-TRNOUT-STATUS.
006800     SELECT MT-RPT-FILE
006900         ASSIGN TO RPTFILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-RPT-STATUS.
007200*
007300 DATA                    DIVISION.
007400*================================
007500*
007600 FILE SECTION.
007700*
007800 FD  MT-CATEGORY-FILE.
007900     COPY "MTBATCH-copybooks-wsmtcat.cob".
008000 FD  MT-TRANSOUT-FILE.
008100     COPY "MTBATCH-copybooks-wsmttrn.cob".
008200 FD  MT-RPT-FILE.
008300 01  MT-RPT-LINE               PIC X(132).
008400*
008500 WORKING-STORAGE         SECTION.
008600*-----------------------
008700*
008800 77  WS-PROG-NAME              PIC X(17)   VALUE "MT300   (1.01)".
008900*
009000 01  WS-FILE-STATUSES.
009100     03  WS-CAT-STATUS         PIC XX.
009200     03  WS-TRNOUT-STATUS      PIC XX.
009300     03  WS-RPT-STATUS         PIC XX.
009400     03  FILLER                PIC X(02).
009500*
009600 01  WS-SWITCHES.
009700     03  WS-EOF-CAT            PIC X       VALUE "N".
009800         88  WS-NO-MORE-CAT                 VALUE "Y".
009900     03  WS-EOF-TRN            PIC X       VALUE "N".
010000         88  WS-NO-MORE-TRN                 VALUE "Y".
010100     03  WS-MONTH-OK           PIC X       VALUE "Y".
010200         88  WS-MONTH-IS-VALID               VALUE "Y".
010300     03  WS-RANGE-OK           PIC X       VALUE "Y".
010400         88  WS-RANGE-IS-VALID                VALUE "Y".
010500     03  FILLER                PIC X(04).
010600*
010700 01  WS-TABLE-COUNTS.
010800     03  WS-CAT-COUNT          PIC S9(4) COMP  VALUE 0.
010900     03  WS-I                  PIC S9(4) COMP  VALUE 0.
011000     03  FILLER                PIC X(02).
011100*
011200*    CATEGORY MASTER HELD IN CORE SO THE RANGE BREAKDOWN CAN LOOK
011300*    UP A NAME FOR EACH CATEGORY ID WITHOUT RE-READING THE FILE.
011400*
011500 01  WS-CAT-TABLE.
011600     03  WS-CAT-ROW OCCURS 1 TO 300 TIMES
011700                     DEPENDING ON WS-CAT-COUNT
011800                     INDEXED BY WS-CAT-IX.
011900         05  WS-CAT-T-ID        PIC 9(5).
012000         05  WS-CAT-T-NAME      PIC X(30).
012100         05  WS-CAT-T-EXP-AMT   PIC S9(10)V99 COMP-3.
012200         05  WS-CAT-T-INC-AMT   PIC S9(10)V99 COMP-3.
012300         05  FILLER             PIC X(05).
012400*
012500*    THE FOUR RUNNING SUMMARIES BUILT IN THE SINGLE TRANSOUT PASS.
012600*
012700 01  WS-DAILY-TOTALS.
012800     03  WS-DAY-INCOME-AMT     PIC S9(10)V99 COMP-3 VALUE 0.
012900     03  WS-DAY-EXPENSE-AMT    PIC S9(10)V99 COMP-3 VALUE 0.
013000     03  WS-DAY-NET-AMT        PIC S9(10)V99 COMP-3 VALUE 0.
013100     03  WS-DAY-COUNT          PIC S9(7) COMP        VALUE 0.
013200     03  FILLER                PIC X(05).
013300*
013400 01  WS-WEEKLY-TOTALS.
013500     03  WS-WK-START           PIC 9(8)              VALUE 0.
013600     03  WS-WK-END             PIC 9(8)              VALUE 0.
013700     03  WS-WK-INCOME-AMT      PIC S9(10)V99 COMP-3 VALUE 0.
013800     03  WS-WK-EXPENSE-AMT     PIC S9(10)V99 COMP-3 VALUE 0.
013900     03  WS-WK-NET-AMT         PIC S9(10)V99 COMP-3 VALUE 0.
014000     03  WS-WK-COUNT           PIC S9(7) COMP        VALUE 0.
014100     03  FILLER                PIC X(05).
014200*
014300 01  WS-MONTHLY-TOTALS.
014400     03  WS-MO-START           PIC 9(8)              VALUE 0.
014500     03  WS-MO-END             PIC 9(8)              VALUE 0.
014600     03  WS-MO-INCOME-AMT      PIC S9(10)V99 COMP-3 VALUE 0.
014700     03  WS-MO-EXPENSE-AMT     PIC S9(10)V99 COMP-3 VALUE 0.
014800     03  WS-MO-NET-AMT         PIC S9(10)V99 COMP-3 VALUE 0.
014900     03  WS-MO-COUNT           PIC S9(7) COMP        VALUE 0.
014950     03  WS-CAT-TOT-EXP        PIC S9(10)V99 COMP-3 VALUE 0.
014960     03  WS-CAT-TOT-INC        PIC S9(10)V99 COMP-3 VALUE 0.
015000     03  FILLER                PIC X(05).
015100*
015200 01  WS-WORK-FIELDS.
015300     03  WS-ISO-DOW            PIC 9                 VALUE 0.
015400     03  WS-BACK-DAYS          PIC S9(4) COMP        VALUE 0.
015500     03  WS-DAYS-IN-MONTH      PIC 99                VALUE 0.
015600     03  FILLER                PIC X(05).
015700*
015800 COPY "MTBATCH-copybooks-wsmtctl.cob".
015900 COPY "MTBATCH-copybooks-wsmtdat.cob".
016000*
016100*    LINKAGE-SHAPED PARAMETER PASSED TO THE MT900 DATE SUBROUTINE.
016200*
016300 01  WS-900-PARMS.
016400     03  WS-900-FUNCTION       PIC 9.
016500     03  WS-900-DATE           PIC 9(8).
016600     03  WS-900-YEAR           PIC 9(4).
016700     03  WS-900-MONTHS         PIC S9(4).
016800     03  WS-900-SERIAL         PIC S9(9).
016900     03  WS-900-RESULT-DATE    PIC 9(8).
017000     03  WS-900-FLAG           PIC X.
017100     03  WS-900-DOW            PIC 9.
017200*
017300 01  WS-HEAD-1.
017400     03  FILLER    PIC X(50) VALUE
017500         "MTBATCH  -  PERIOD SUMMARY REPORT  -  MT300".
017600*
017700 01  WS-SECTION-HEAD.
017800     03  WS-SH-TEXT            PIC X(40).
017900     03  FILLER                PIC X(92).
018000*
018100 01  WS-TOTALS-LINE.
018200     03  TL-LABEL     PIC X(14).
018300     03  TL-START     PIC 9(8).
018400     03  FILLER       PIC X(2).
018500     03  TL-END       PIC 9(8).
018600     03  FILLER       PIC X(2).
018700     03  TL-INCOME    PIC Z,ZZZ,ZZ9.99-.
018800     03  FILLER       PIC X(2).
018900     03  TL-EXPENSE   PIC Z,ZZZ,ZZ9.99-.
019000     03  FILLER       PIC X(2).
019100     03  TL-NET       PIC Z,ZZZ,ZZ9.99-.
019200     03  FILLER       PIC X(2).
019300     03  TL-COUNT     PIC ZZZ,ZZ9.
019400*
019500 01  WS-CAT-COL-HEAD.
019600     03  FILLER    PIC X(132) VALUE
019700       "CAT-ID CATEGORY-NAME                   EXPENSE-TOTAL    IN
019800-       COME-TOTAL".
019900*
020000 01  WS-CAT-DETAIL-LINE.
020100     03  CL-CAT-ID    PIC 9(5).
020200     03  FILLER       PIC X(1).
020300     03  CL-CAT-NAME  PIC X(30).
020400     03  FILLER       PIC X(1).
020500     03  CL-EXPENSE   PIC Z,ZZZ,ZZ9.99-.
020600     03  FILLER       PIC X(2).
020700     03  CL-INCOME    PIC Z,ZZZ,ZZ9.99-.
020750*
020760 01  WS-CAT-TOTALS-LINE.
020770     03  FILLER       PIC X(36) VALUE "TOTAL".
020780     03  CT-EXPENSE   PIC Z,ZZZ,ZZ9.99-.
020790     03  FILLER       PIC X(2).
020795     03  CT-INCOME    PIC Z,ZZZ,ZZ9.99-.
020797*
020900 01  WS-EMPTY-LINE.
021000     03  FILLER    PIC X(20) VALUE "   (NO DATA - EMPTY)".
021100*
021200 PROCEDURE DIVISION.
021300*===================
021400*
021500 AA000-MAIN              SECTION.
021600*********************************
021700     PERFORM AA010-OPEN-FILES.
021800     PERFORM AA020-LOAD-CATEGORIES.
021900     PERFORM AA050-VALIDATE-SELECTIONS.
022000     PERFORM AA100-COMPUTE-WEEK-WINDOW.
022100     PERFORM AA200-ACCUMULATE-TOTALS.
022200     PERFORM AA400-PRINT-DAILY.
022300     PERFORM AA500-PRINT-WEEKLY.
022400     PERFORM AA600-PRINT-MONTHLY.
022500     PERFORM AA700-PRINT-CATEGORY-BREAKDOWN.
022600     PERFORM AA900-CLOSE-FILES.
022700     GOBACK.
022800 AA000-EXIT.  EXIT SECTION.
022900*
023000 AA010-OPEN-FILES        SECTION.
023100*********************************
023200     ACCEPT MT-CTL-AS-OF-DATE FROM SYSIN.
023300     IF MT-CTL-AS-OF-DATE = ZERO
023400         MOVE 20260101 TO MT-CTL-AS-OF-DATE
023500     END-IF.
023600     OPEN INPUT  MT-CATEGORY-FILE
023700          INPUT  MT-TRANSOUT-FILE
023800          EXTEND MT-RPT-FILE.
023900 AA010-EXIT.  EXIT SECTION.
024000*
024100 AA020-LOAD-CATEGORIES   SECTION.
024200*********************************
024300     PERFORM AA021-LOAD-ONE-CATEGORY UNTIL WS-NO-MORE-CAT.
024400 AA020-EXIT.  EXIT SECTION.
024500*
024600 AA021-LOAD-ONE-CATEGORY SECTION.
024700*********************************
024800     READ MT-CATEGORY-FILE
024900         AT END SET WS-NO-MORE-CAT TO TRUE
025000     NOT AT END
025100         ADD 1 TO WS-CAT-COUNT
025200         MOVE MT-CAT-ID   TO WS-CAT-T-ID (WS-CAT-COUNT)
025300         MOVE MT-CAT-NAME TO WS-CAT-T-NAME (WS-CAT-COUNT)
025400         MOVE 0           TO WS-CAT-T-EXP-AMT (WS-CAT-COUNT)
025500         MOVE 0           TO WS-CAT-T-INC-AMT (WS-CAT-COUNT)
025600     END-READ.
025700 AA021-EXIT.  EXIT SECTION.
025800*
025900 AA050-VALIDATE-SELECTIONS SECTION.
026000***********************************
026100*
026200*    AN INVALID MONTH/YEAR OR A BACKWARDS RANGE CARD DOES NOT STOP
026300*    THE STEP - THE AFFECTED SECTION JUST PRINTS EMPTY INSTEAD.
026400*
026500     SET WS-MONTH-IS-VALID TO TRUE.
026600     IF MT-CTL-SEL-MONTH < 1 OR MT-CTL-SEL-MONTH > 12
026700             OR MT-CTL-SEL-YEAR = 0
026800         MOVE "N" TO WS-MONTH-OK
026900     END-IF.
027000     SET WS-RANGE-IS-VALID TO TRUE.
027100     IF MT-CTL-RANGE-START > MT-CTL-RANGE-END
027200         MOVE "N" TO WS-RANGE-OK
027300     END-IF.
027400 AA050-EXIT.  EXIT SECTION.
027500*
027600 AA100-COMPUTE-WEEK-WINDOW SECTION.
027700***********************************
027800*
027900*    ISO WEEK - MONDAY THROUGH SUNDAY - CONTAINING THE AS-OF DATE.
028000*    MT900 FUNCTION 5 GIVES THE DAY OF WEEK (MONDAY = 1), SO THE
028100*    MONDAY IS (DOW - 1) DAYS BACK AND THE SUNDAY IS 6 DAYS ON.
028200*
028300     MOVE MT-CTL-AS-OF-DATE TO WS-900-DATE.
028400     MOVE 5 TO WS-900-FUNCTION.
028500     CALL "MT900" USING WS-900-PARMS.
028600     MOVE WS-900-DOW TO WS-ISO-DOW.
028700     COMPUTE WS-BACK-DAYS = (WS-ISO-DOW - 1) * -1.
028800*
028900     MOVE MT-CTL-AS-OF-DATE TO WS-900-DATE.
029000     MOVE WS-BACK-DAYS TO WS-900-MONTHS.
029100     PERFORM CC700-ADD-DAYS.
029200     MOVE WS-900-RESULT-DATE TO WS-WK-START.
029300*
029400     MOVE WS-WK-START TO WS-900-DATE.
029500     MOVE 6 TO WS-900-MONTHS.
029600     PERFORM CC700-ADD-DAYS.
029700     MOVE WS-900-RESULT-DATE TO WS-WK-END.
029800*
029900*    MONTHLY WINDOW - FIRST OF THE CARD'S MONTH THROUGH ITS LAST
030000*    DAY, VIA MT900 FUNCTION 6 (DAYS-IN-MONTH).  LEFT AT ZEROS
030100*    WHEN THE CARD'S MONTH/YEAR FAILED VALIDATION.
030200*
030300     IF WS-MONTH-IS-VALID
030400         COMPUTE WS-MO-START = (MT-CTL-SEL-YEAR * 10000)
030500                 + (MT-CTL-SEL-MONTH * 100) + 1
030600         MOVE MT-CTL-SEL-YEAR  TO WS-900-YEAR
030700         MOVE MT-CTL-SEL-MONTH TO WS-900-MONTHS
030800         MOVE 6 TO WS-900-FUNCTION
030900         CALL "MT900" USING WS-900-PARMS
031000         MOVE WS-900-DOW TO WS-DAYS-IN-MONTH
031100         COMPUTE WS-MO-END = (MT-CTL-SEL-YEAR * 10000)
031200                 + (MT-CTL-SEL-MONTH * 100) + WS-DAYS-IN-MONTH
031300     END-IF.
031400 AA100-EXIT.  EXIT SECTION.
031500*
031600 CC700-ADD-DAYS          SECTION.
031700*********************************
031800*
031900*    WS-900-DATE / WS-900-MONTHS ARE ALREADY LOADED BY THE CALLER -
032000*    MT900 FUNCTION 7 ADDS (OR, IF NEGATIVE, SUBTRACTS) THAT MANY
032100*    DAYS FROM WS-900-DATE.
032200*
032300     MOVE 7 TO WS-900-FUNCTION.
032400     CALL "MT900" USING WS-900-PARMS.
032500 CC700-EXIT.  EXIT SECTION.
032600*
032700 AA200-ACCUMULATE-TOTALS SECTION.
032800*********************************
032900     PERFORM AA210-ACCUMULATE-ONE-TRN UNTIL WS-NO-MORE-TRN.
033000 AA200-EXIT.  EXIT SECTION.
033100*
033200 AA210-ACCUMULATE-ONE-TRN SECTION.
033300**********************************
033400     READ MT-TRANSOUT-FILE
033500         AT END SET WS-NO-MORE-TRN TO TRUE
033600     NOT AT END
033700         PERFORM BB100-ROLL-INTO-DAILY
033800         PERFORM BB200-ROLL-INTO-WEEKLY
033900         IF WS-MONTH-IS-VALID
034000             PERFORM BB300-ROLL-INTO-MONTHLY
034100         END-IF
034200         IF WS-RANGE-IS-VALID
034300             PERFORM BB400-ROLL-INTO-CATEGORY
034400         END-IF
034500     END-READ.
034600 AA210-EXIT.  EXIT SECTION.
034700*
034800 BB100-ROLL-INTO-DAILY   SECTION.
034900*********************************
035000     IF MT-TRN-DATE = MT-CTL-AS-OF-DATE
035100         ADD 1 TO WS-DAY-COUNT
035200         IF MT-TRN-IS-INCOME
035300             ADD MT-TRN-AMT-MYR TO WS-DAY-INCOME-AMT
035400         ELSE
035500             ADD MT-TRN-AMT-MYR TO WS-DAY-EXPENSE-AMT
035600         END-IF
035700     END-IF.
035800 BB100-EXIT.  EXIT SECTION.
035900*
036000 BB200-ROLL-INTO-WEEKLY  SECTION.
036100*********************************
036200     IF MT-TRN-DATE >= WS-WK-START AND MT-TRN-DATE <= WS-WK-END
036300         ADD 1 TO WS-WK-COUNT
036400         IF MT-TRN-IS-INCOME
036500             ADD MT-TRN-AMT-MYR TO WS-WK-INCOME-AMT
036600         ELSE
036700             ADD MT-TRN-AMT-MYR TO WS-WK-EXPENSE-AMT
036800         END-IF
036900     END-IF.
037000 BB200-EXIT.  EXIT SECTION.
037100*
037200 BB300-ROLL-INTO-MONTHLY SECTION.
037300*********************************
037400     IF MT-TRN-DATE >= WS-MO-START AND MT-TRN-DATE <= WS-MO-END
037500         ADD 1 TO WS-MO-COUNT
037600         IF MT-TRN-IS-INCOME
037700             ADD MT-TRN-AMT-MYR TO WS-MO-INCOME-AMT
037800         ELSE
037900             ADD MT-TRN-AMT-MYR TO WS-MO-EXPENSE-AMT
038000         END-IF
038100     END-IF.
038200 BB300-EXIT.  EXIT SECTION.
038300*
038400 BB400-ROLL-INTO-CATEGORY SECTION.
038500**********************************
038600     IF MT-TRN-DATE >= MT-CTL-RANGE-START
038700             AND MT-TRN-DATE <= MT-CTL-RANGE-END
038800         PERFORM CC800-FIND-CATEGORY-ROW
038900         IF WS-I > 0
039000             IF MT-TRN-IS-EXPENSE
039100                 ADD MT-TRN-AMT-MYR TO WS-CAT-T-EXP-AMT (WS-I)
039200             ELSE
039300                 ADD MT-TRN-AMT-MYR TO WS-CAT-T-INC-AMT (WS-I)
039400             END-IF
039500         END-IF
039600     END-IF.
039700 BB400-EXIT.  EXIT SECTION.
039800*
039900 CC800-FIND-CATEGORY-ROW SECTION.
040000*********************************
040100     MOVE 0 TO WS-I.
040200     SET WS-CAT-IX TO 1.
040300     PERFORM CC810-PROBE-CATEGORY-ROW
040400             UNTIL WS-CAT-IX > WS-CAT-COUNT OR WS-I > 0.
040500 CC800-EXIT.  EXIT SECTION.
040600*
040700 CC810-PROBE-CATEGORY-ROW SECTION.
040800**********************************
040900     IF WS-CAT-T-ID (WS-CAT-IX) = MT-TRN-CAT-ID
041000         SET WS-I TO WS-CAT-IX
041100     END-IF.
041200     SET WS-CAT-IX UP BY 1.
041300 CC810-EXIT.  EXIT SECTION.
041400*
041500 AA400-PRINT-DAILY       SECTION.
041600*********************************
041700     MOVE SPACES TO MT-RPT-LINE.
041800     MOVE WS-HEAD-1 TO MT-RPT-LINE.
041900     WRITE MT-RPT-LINE.
042000     MOVE SPACES TO WS-SECTION-HEAD.
042100     MOVE "DAILY SUMMARY" TO WS-SH-TEXT.
042200     MOVE SPACES TO MT-RPT-LINE.
042300     MOVE WS-SECTION-HEAD TO MT-RPT-LINE.
042400     WRITE MT-RPT-LINE.
042500     MOVE SPACES TO WS-TOTALS-LINE.
042600     MOVE "AS-OF DATE  " TO TL-LABEL.
042700     MOVE MT-CTL-AS-OF-DATE TO TL-START.
042800     MOVE MT-CTL-AS-OF-DATE TO TL-END.
042900     MOVE WS-DAY-INCOME-AMT TO TL-INCOME.
043000     MOVE WS-DAY-EXPENSE-AMT TO TL-EXPENSE.
043100     COMPUTE WS-DAY-NET-AMT = WS-DAY-INCOME-AMT - WS-DAY-EXPENSE-AMT.
043200     MOVE WS-DAY-NET-AMT TO TL-NET.
043300     MOVE WS-DAY-COUNT TO TL-COUNT.
043400     MOVE SPACES TO MT-RPT-LINE.
043500     MOVE WS-TOTALS-LINE TO MT-RPT-LINE.
043600     WRITE MT-RPT-LINE.
043700 AA400-EXIT.  EXIT SECTION.
043800*
043900 AA500-PRINT-WEEKLY      SECTION.
044000*********************************
044100     MOVE SPACES TO WS-SECTION-HEAD.
044200     MOVE "WEEKLY SUMMARY (ISO MON-SUN)" TO WS-SH-TEXT.
044300     MOVE SPACES TO MT-RPT-LINE.
044400     MOVE WS-SECTION-HEAD TO MT-RPT-LINE.
044500     WRITE MT-RPT-LINE.
044600     MOVE SPACES TO WS-TOTALS-LINE.
044700     MOVE "WEEK        " TO TL-LABEL.
044800     MOVE WS-WK-START TO TL-START.
044900     MOVE WS-WK-END TO TL-END.
045000     MOVE WS-WK-INCOME-AMT TO TL-INCOME.
045100     MOVE WS-WK-EXPENSE-AMT TO TL-EXPENSE.
045200     COMPUTE WS-WK-NET-AMT = WS-WK-INCOME-AMT - WS-WK-EXPENSE-AMT.
045300     MOVE WS-WK-NET-AMT TO TL-NET.
045400     MOVE WS-WK-COUNT TO TL-COUNT.
045500     MOVE SPACES TO MT-RPT-LINE.
045600     MOVE WS-TOTALS-LINE TO MT-RPT-LINE.
045700     WRITE MT-RPT-LINE.
045800 AA500-EXIT.  EXIT SECTION.
045900*
046000 AA600-PRINT-MONTHLY     SECTION.
046100*********************************
046200     MOVE SPACES TO WS-SECTION-HEAD.
046300     MOVE "MONTHLY SUMMARY" TO WS-SH-TEXT.
046400     MOVE SPACES TO MT-RPT-LINE.
046500     MOVE WS-SECTION-HEAD TO MT-RPT-LINE.
046600     WRITE MT-RPT-LINE.
046700     IF NOT WS-MONTH-IS-VALID
046800         MOVE SPACES TO MT-RPT-LINE
046900         MOVE WS-EMPTY-LINE TO MT-RPT-LINE
047000         WRITE MT-RPT-LINE
047100     ELSE
047200         MOVE SPACES TO WS-TOTALS-LINE
047300         MOVE "MONTH       " TO TL-LABEL
047400         MOVE WS-MO-START TO TL-START
047500         MOVE WS-MO-END TO TL-END
047600         MOVE WS-MO-INCOME-AMT TO TL-INCOME
047700         MOVE WS-MO-EXPENSE-AMT TO TL-EXPENSE
047800         COMPUTE WS-MO-NET-AMT =
047900                 WS-MO-INCOME-AMT - WS-MO-EXPENSE-AMT
048000         MOVE WS-MO-NET-AMT TO TL-NET
048100         MOVE WS-MO-COUNT TO TL-COUNT
048200         MOVE SPACES TO MT-RPT-LINE
048300         MOVE WS-TOTALS-LINE TO MT-RPT-LINE
048400         WRITE MT-RPT-LINE
048500     END-IF.
048600 AA600-EXIT.  EXIT SECTION.
048700*
048800 AA700-PRINT-CATEGORY-BREAKDOWN SECTION.
048900****************************************
049000     MOVE SPACES TO WS-SECTION-HEAD.
049100     MOVE "CATEGORY BREAKDOWN (RANGE)" TO WS-SH-TEXT.
049200     MOVE SPACES TO MT-RPT-LINE.
049300     MOVE WS-SECTION-HEAD TO MT-RPT-LINE.
049400     WRITE MT-RPT-LINE.
049500     IF NOT WS-RANGE-IS-VALID
049600         MOVE SPACES TO MT-RPT-LINE
049700         MOVE WS-EMPTY-LINE TO MT-RPT-LINE
049800         WRITE MT-RPT-LINE
049900     ELSE
050000         MOVE SPACES TO MT-RPT-LINE
050100         MOVE WS-CAT-COL-HEAD TO MT-RPT-LINE
050200         WRITE MT-RPT-LINE
050250         MOVE 0 TO WS-CAT-TOT-EXP
050260         MOVE 0 TO WS-CAT-TOT-INC
050300         SET WS-CAT-IX TO 1
050400         PERFORM AA710-PRINT-ONE-CATEGORY
050500                 UNTIL WS-CAT-IX > WS-CAT-COUNT
050550         MOVE SPACES TO WS-CAT-TOTALS-LINE
050560         MOVE WS-CAT-TOT-EXP TO CT-EXPENSE
050570         MOVE WS-CAT-TOT-INC TO CT-INCOME
050580         MOVE SPACES TO MT-RPT-LINE
050590         MOVE WS-CAT-TOTALS-LINE TO MT-RPT-LINE
050595         WRITE MT-RPT-LINE
050600     END-IF.
050700 AA700-EXIT.  EXIT SECTION.
050800*
050900 AA710-PRINT-ONE-CATEGORY SECTION.
051000**********************************
051100     MOVE SPACES TO WS-CAT-DETAIL-LINE.
051200     MOVE WS-CAT-T-ID (WS-CAT-IX)      TO CL-CAT-ID.
051300     MOVE WS-CAT-T-NAME (WS-CAT-IX)    TO CL-CAT-NAME.
051400     MOVE WS-CAT-T-EXP-AMT (WS-CAT-IX) TO CL-EXPENSE.
051500     MOVE WS-CAT-T-INC-AMT (WS-CAT-IX) TO CL-INCOME.
051550     ADD WS-CAT-T-EXP-AMT (WS-CAT-IX) TO WS-CAT-TOT-EXP.
051560     ADD WS-CAT-T-INC-AMT (WS-CAT-IX) TO WS-CAT-TOT-INC.
051600     MOVE SPACES TO MT-RPT-LINE.
051700     MOVE WS-CAT-DETAIL-LINE TO MT-RPT-LINE.
051800     WRITE MT-RPT-LINE.
051900     SET WS-CAT-IX UP BY 1.
052000 AA710-EXIT.  EXIT SECTION.
052100*
052200 AA900-CLOSE-FILES       SECTION.
052300*********************************
052400     CLOSE MT-CATEGORY-FILE
052500           MT-TRANSOUT-FILE
052600           MT-RPT-FILE.
052700 AA900-EXIT.  EXIT SECTION.
