000100*
000200*    COMMON DATE WORK AREA AND MONTH-LENGTH TABLE
000300*    USED BY ALL MTBATCH PROGRAMS THAT DO PERIOD MATH
000400*    (BUDGET ROLL, SUMMARIES, PREDICTION, GOAL DEADLINES).
000500*
000600* 04/01/26 KLT - CREATED FOR BUDGET-PERIOD REBUILD (REQ MT-014).
000700* 11/01/26 KLT - ADDED ISO-WEEK FIELDS FOR MT300 WEEKLY SUMMARY.
000800* 19/02/26 RAH - MONTH-DAYS TABLE REDEFINED AS A 99 OCCURS 12 SO
000900*                MT900 CAN INDEX IT DIRECTLY BY MONTH NUMBER.
001000*
001100 01  WS-MT-DATE-WORK.
001200     03  WS-MT-BIN-DATE            PIC 9(8).
001300     03  WS-MT-BIN-DATE-R REDEFINES WS-MT-BIN-DATE.
001400         05  WS-MT-BIN-CCYY        PIC 9(4).
001500         05  WS-MT-BIN-MM          PIC 99.
001600         05  WS-MT-BIN-DD          PIC 99.
001700     03  WS-MT-WORK-DATE           PIC 9(8).
001800     03  WS-MT-WORK-DATE-R REDEFINES WS-MT-WORK-DATE.
001900         05  WS-MT-WORK-CCYY       PIC 9(4).
002000         05  WS-MT-WORK-MM         PIC 99.
002100         05  WS-MT-WORK-DD         PIC 99.
002200     03  WS-MT-OTHER-DATE          PIC 9(8).
002300     03  WS-MT-OTHER-DATE-R REDEFINES WS-MT-OTHER-DATE.
002400         05  WS-MT-OTHER-CCYY      PIC 9(4).
002500         05  WS-MT-OTHER-MM        PIC 99.
002600         05  WS-MT-OTHER-DD        PIC 99.
002700     03  WS-MT-DAY-SERIAL          PIC S9(9) COMP.
002800     03  WS-MT-DAY-SERIAL-2        PIC S9(9) COMP.
002900     03  WS-MT-DAY-DIFF            PIC S9(9) COMP.
003000     03  WS-MT-ISO-DOW             PIC 9      COMP.
003100*
003200*    MONTH-LENGTH TABLE, NON-LEAP YEAR.  FEBRUARY (POS 2)
003300*    IS ADJUSTED TO 29 BY MT900 WHEN THE YEAR TESTS LEAP.
003400*
003500     03  WS-MT-MONTH-DAYS-VALUES.
003600         05  FILLER                PIC 99 VALUE 31.
003700         05  FILLER                PIC 99 VALUE 28.
003800         05  FILLER                PIC 99 VALUE 31.
003900         05  FILLER                PIC 99 VALUE 30.
004000         05  FILLER                PIC 99 VALUE 31.
004100         05  FILLER                PIC 99 VALUE 30.
004200         05  FILLER                PIC 99 VALUE 31.
004300         05  FILLER                PIC 99 VALUE 31.
004400         05  FILLER                PIC 99 VALUE 30.
004500         05  FILLER                PIC 99 VALUE 31.
004600         05  FILLER                PIC 99 VALUE 30.
004700         05  FILLER                PIC 99 VALUE 31.
004800     03  WS-MT-MONTH-DAYS REDEFINES WS-MT-MONTH-DAYS-VALUES
004900                                   PIC 99 OCCURS 12.
005000     03  FILLER                    PIC X(10).
