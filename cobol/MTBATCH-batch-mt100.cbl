000100*****************************************************************
000200*                                                               *
000300*               TRANSACTION POSTING AND MAINTENANCE             *
000400*                                                               *
000500*         READS TRANSIN, VALIDATES EACH RECORD, CONVERTS TO     *
000600*         MYR AND POSTS TO THE OWNING ACCOUNT, CARRYING ADD,    *
000700*         CHANGE (EDIT) AND DELETE MAINTENANCE CODES            *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400     PROGRAM-ID.         MT100.
001500*
001600     AUTHOR.             K LIM TECK.
001700*
001800     INSTALLATION.       MTBATCH - PERSONAL FINANCE BATCH SUITE.
001900*
002000     DATE-WRITTEN.       02/05/78.
002100*
002200     DATE-COMPILED.
002300*
002400     SECURITY.           INTERNAL USE ONLY.  NOT FOR EXTERNAL
002500                          DISTRIBUTION OUTSIDE THE BATCH SUITE.
002600*
002700* REMARKS.               FIRST STEP OF THE NIGHTLY RUN.  LOADS
002800*                         ACCOUNTS, CATEGORIES AND EXCHRATES TO
002900*                         TABLE, THEN READS TRANSIN IN TRN-DATE
003000*                         ORDER, VALIDATING AND POSTING EACH ROW.
003100*                         REWRITES ACCOUNTS WITH NEW BALANCES AND
003200*                         WRITES TRANSOUT, ERRLIST AND THE
003300*                         CONTROL-TOTALS SECTION OF RPTFILE.
003400*
003500* CALLED MODULES.        NONE.
003600*
003700* FILES USED.
003800*                         MT-ACCOUNT-FILE    ACCOUNTS (I/O)
003900*                         MT-CATEGORY-FILE   CATEGORIES (INPUT)
004000*                         MT-EXRATE-FILE     EXCHRATES (INPUT)
004100*                         MT-TRANSIN-FILE    TRANSIN (INPUT)
004200*                         MT-TRANSOUT-FILE   TRANSOUT (OUTPUT)
004300*                         MT-ERRLIST-FILE    ERRLIST (OUTPUT)
004400*                         MT-RPT-FILE        RPTFILE (OUTPUT)
004500*
004600* ERROR CODES USED - SEE WS-ERROR-MESSAGES BELOW.
004700*                         ME001 - ME010, MT CTL CARD.
004800*
004900* CHANGES:
004910* 02/05/78 LKW  - 1.00 CREATED - ORIGINAL LEDGER POSTING RUN,
004920*                ACCOUNTS KEPT IN LOCAL CURRENCY ONLY.
004930* 11/09/84 LKW  - 1.01 CATEGORY CODE ADDED TO TRANSIN SO SPENDING
004940*                COULD BE SUBTOTALLED BY PURPOSE, NOT JUST ACCOUNT.
004950* 23/04/91 OSM  - 1.02 EXCHRATES MASTER AND THE MYR CONVERSION
004960*                STEP ADDED AHEAD OF POSTING - REF MT-009.
004970* 30/09/98 DMS  - 1.03 Y2K REMEDIATION - TRN-DATE AND ALL STORED
004971*                DATE FIELDS WINDOWED TO FOUR-DIGIT YEARS ON
004972*                INPUT, TWO-DIGIT PUNCH FORMAT KEPT ON TRANSOUT
004973*                FOR THE DOWNSTREAM STEPS.  REF Y2K-014.
004980* 06/06/03 FAT  - 1.04 OPENING AND CLOSING BALANCE FIELDS WIDENED
004981*                FOR THE RINGGIT REDENOMINATION - OLD FOUR-DIGIT
004982*                WHOLE-CURRENCY AMOUNTS NO LONGER HELD A MONTH'S
004983*                ORDINARY SPENDING.
005000* 03/01/26 KLT - 2.00 REWRITTEN - SPLIT OUT OF THE OLD GUI'S
005100*                TRANSACTION POSTING MODULE FOR THE NIGHTLY BATCH.
005200* 09/01/26 KLT - 2.01 ADDED MAINTENANCE CODES A/C/D ON TRANSIN SO
005300*                EDITS AND DELETES CAN RIDE THE SAME FILE - MT-040.
005400* 16/01/26 KLT - 2.02 ACCOUNT TABLE NOW BINARY-SEARCHED, WAS
005500*                LINEAR - NOTICEABLE ON THE 400-ACCOUNT TEST DECK.
005600* 30/01/26 RAH  - 2.03 EDIT/DELETE NOW REVERSE THE TRANSACTION'S
005700*                STORED MYR AMOUNT AND STORED RATE, NEVER A FRESH
005800*                RATE LOOKUP - WAS USING TODAY'S RATE, WRONG, MT-044.
005900* 11/02/26 RAH  - 2.04 ROUND-HALF-UP ENFORCED EXPLICITLY ON THE
006000*                CONVERSION, ROUNDED MODE DEFAULT ON THIS COMPILER
006100*                IS NEAREST-EVEN AND DISAGREED WITH THE GUI SIDE.
006200* 20/02/26 RAH  - 2.05 EVERY INLINE PERFORM LOOP BROKEN OUT TO ITS
006300*                OWN PARAGRAPH (MASTER LOADS, BOTH BINARY SEARCHES,
006400*                THE RATE SCAN, THE ACCOUNT REWRITE) - SHOP STANDARD
006500*                IS PERFORM OF A PARAGRAPH, NOT AN INLINE LOOP BODY.
006600*
006700 ENVIRONMENT             DIVISION.
006800*================================
006900*
007000 CONFIGURATION           SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*
007400 INPUT-OUTPUT            SECTION.
007500 FILE-CONTROL.
007600     SELECT MT-ACCOUNT-FILE
007700         ASSIGN TO ACCOUNTS
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-ACCT-STATUS.
008000     SELECT MT-CATEGORY-FILE
008100         ASSIGN TO CATEGORIES
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-CAT-STATUS.
008400     SELECT MT-EXRATE-FILE
008500         ASSIGN TO EXCHRATES
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-RATE-STATUS.
008800     SELECT MT-TRANSIN-FILE
008900         ASSIGN TO TRANSIN
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WS-TRNIN-STATUS.
009200     SELECT MT-TRANSOUT-FILE
009300         ASSIGN TO TRANSOUT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-TRNOUT-STATUS.
009600     SELECT MT-ERRLIST-FILE
009700         ASSIGN TO ERRLIST
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WS-ERRLST-STATUS.
010000     SELECT MT-RPT-FILE
010100         ASSIGN TO RPTFILE
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS WS-RPT-STATUS.
010400*
010500 DATA                    DIVISION.
010600*================================
010700*
010800 FILE SECTION.
010900*
011000 FD  MT-ACCOUNT-FILE.
011100     COPY "MTBATCH-copybooks-wsmtacc.cob".
011200 FD  MT-CATEGORY-FILE.
011300     COPY "MTBATCH-copybooks-wsmtcat.cob".
011400 FD  MT-EXRATE-FILE.
011500     COPY "MTBATCH-copybooks-wsmtxrt.cob".
011600 FD  MT-TRANSIN-FILE.
011700     COPY "MTBATCH-copybooks-wsmttrn.cob".
011800 FD  MT-TRANSOUT-FILE.
011900 01  MT-TRANSOUT-LINE          PIC X(100).
012000 FD  MT-ERRLIST-FILE.
012100     COPY "MTBATCH-copybooks-wsmterr.cob".
012200 FD  MT-RPT-FILE.
012300 01  MT-RPT-LINE               PIC X(132).
012400*
012500 WORKING-STORAGE         SECTION.
012600*-----------------------
012700*
012800 77  WS-PROG-NAME              PIC X(17)   VALUE "MT100   (1.05)".
012900*
013000 01  WS-FILE-STATUSES.
013100     03  WS-ACCT-STATUS        PIC XX.
013200     03  WS-CAT-STATUS         PIC XX.
013300     03  WS-RATE-STATUS        PIC XX.
013400     03  WS-TRNIN-STATUS       PIC XX.
013500     03  WS-TRNOUT-STATUS      PIC XX.
013600     03  WS-ERRLST-STATUS      PIC XX.
013700     03  WS-RPT-STATUS         PIC XX.
013800     03  FILLER                PIC X(02).
013900*
014000 01  WS-SWITCHES.
014100     03  WS-EOF-TRNIN          PIC X       VALUE "N".
014200         88  WS-NO-MORE-TRNIN              VALUE "Y".
014300     03  WS-EOF-ACCT           PIC X       VALUE "N".
014400         88  WS-NO-MORE-ACCT               VALUE "Y".
014500     03  WS-EOF-CAT            PIC X       VALUE "N".
014600         88  WS-NO-MORE-CAT                VALUE "Y".
014700     03  WS-EOF-RATE           PIC X       VALUE "N".
014800         88  WS-NO-MORE-RATE               VALUE "Y".
014900     03  WS-VALID-SW           PIC X       VALUE "Y".
015000         88  WS-RECORD-VALID                VALUE "Y".
015100         88  WS-RECORD-INVALID               VALUE "N".
015200     03  FILLER                PIC X(02).
015300*
015400 01  WS-TABLE-COUNTS.
015500     03  WS-ACCT-COUNT         PIC S9(4) COMP   VALUE 0.
015600     03  WS-CAT-COUNT          PIC S9(4) COMP   VALUE 0.
015700     03  WS-RATE-COUNT         PIC S9(4) COMP   VALUE 0.
015800     03  WS-SUB                PIC S9(4) COMP   VALUE 0.
015900     03  WS-LOW                PIC S9(4) COMP   VALUE 0.
016000     03  WS-HIGH               PIC S9(4) COMP   VALUE 0.
016100     03  WS-MID                PIC S9(4) COMP   VALUE 0.
016200     03  WS-FOUND-SW           PIC X            VALUE "N".
016300         88  WS-ROW-FOUND                       VALUE "Y".
016400     03  FILLER                PIC X(02).
016500*
016600*    IN-CORE MASTER TABLES - MASTERS ARE A FEW HUNDRED ROWS AT
016700*    MOST; BINARY SEARCH ON THE ACCOUNT AND CATEGORY ID, WHICH
016800*    ARRIVE PRE-SORTED ASCENDING.
016900*
017000 01  WS-ACCT-TABLE.
017100     03  WS-ACCT-ROW OCCURS 1 TO 500 TIMES
017200                     DEPENDING ON WS-ACCT-COUNT
017300                     INDEXED BY WS-ACCT-IX.
017400         05  WS-ACCT-T-ID      PIC 9(5).
017500         05  WS-ACCT-T-NAME    PIC X(30).
017600         05  WS-ACCT-T-BAL     PIC S9(10)V99 COMP-3.
017700         05  WS-ACCT-T-STATUS  PIC X.
017800         05  FILLER            PIC X(02).
017900*
018000 01  WS-CAT-TABLE.
018100     03  WS-CAT-ROW OCCURS 1 TO 300 TIMES
018200                    DEPENDING ON WS-CAT-COUNT
018300                    INDEXED BY WS-CAT-IX.
018400         05  WS-CAT-T-ID       PIC 9(5).
018500         05  WS-CAT-T-TYPE     PIC X.
018600         05  FILLER            PIC X(02).
018700*
018800 01  WS-RATE-TABLE.
018900     03  WS-RATE-ROW OCCURS 1 TO 20 TIMES
019000                     DEPENDING ON WS-RATE-COUNT
019100                     INDEXED BY WS-RATE-IX.
019200         05  WS-RATE-T-FROM    PIC X(3).
019300         05  WS-RATE-T-VALUE   PIC 9(6)V9(6) COMP-3.
019400         05  FILLER            PIC X(02).
019500*
019600 01  WS-WORK-FIELDS.
019700     03  WS-NEW-MYR            PIC S9(10)V99 COMP-3  VALUE 0.
019800     03  WS-OLD-MYR            PIC S9(10)V99 COMP-3  VALUE 0.
019900     03  WS-RATE-USED          PIC S9(4)V9(6) COMP-3 VALUE 0.
020000     03  WS-REJECT-REASON      PIC X(40)     VALUE SPACES.
020100     03  WS-REJECT-CODE        PIC X(5)      VALUE SPACES.
020200     03  WS-CURR-OK-SW         PIC X         VALUE "N".
020300         88  WS-CURRENCY-OK                   VALUE "Y".
020400     03  FILLER                PIC X(02).
020500*
020600*    SUPPORTED CURRENCIES AND THE FIXED DECIMAL WORK AREAS COME
020700*    FROM THE SHARED COPYBOOKS BELOW.
020800*
020900 COPY "MTBATCH-copybooks-wsmtxrt.cob".
021000 COPY "MTBATCH-copybooks-wsmtctl.cob".
021100 COPY "MTBATCH-copybooks-wsmtdat.cob".
021200*
021300 01  WS-ERROR-MESSAGES.
021400     03  ME001     PIC X(40) VALUE "UNKNOWN TRANSACTION TYPE".
021500     03  ME002     PIC X(40) VALUE "NEGATIVE TRANSACTION AMOUNT".
021600     03  ME003     PIC X(40) VALUE "UNSUPPORTED CURRENCY CODE".
021700     03  ME004     PIC X(40) VALUE "CATEGORY NOT ON FILE".
021800     03  ME005     PIC X(40) VALUE "CATEGORY TYPE NOT = TRN TYPE".
021900     03  ME006     PIC X(40) VALUE "ACCOUNT NOT ON FILE".
022000     03  ME007     PIC X(40) VALUE "NO EXCHANGE RATE FOR CURRENCY".
022100     03  ME008     PIC X(40) VALUE "UNKNOWN MAINTENANCE CODE".
022200     03  ME009     PIC X(40) VALUE "TRN-ID NOT FOUND FOR CHG OR DELETE".
022300     03  FILLER    PIC X(05).
022400*
022500 01  WS-HEAD-1.
022600     03  FILLER    PIC X(40) VALUE "MTBATCH  -  CONTROL TOTALS  -  MT100".
022700 01  WS-HEAD-2.
022800     03  FILLER    PIC X(20) VALUE "AS-OF DATE ".
022900     03  WS-H2-DATE PIC 9(8).
023000 01  WS-DETAIL-LINE.
023100     03  FILLER    PIC X(28).
023200     03  WS-DL-COUNT PIC ZZZ,ZZ9.
023300     03  FILLER    PIC X(4).
023400     03  WS-DL-AMOUNT PIC Z,ZZZ,ZZ9.99-.
023500*
023600 PROCEDURE DIVISION.
023700*===================
023800*
023900 AA000-MAIN              SECTION.
024000*********************************
024100     PERFORM AA010-OPEN-FILES THRU AA020-EXIT.
024300     PERFORM AA100-POST-TRANSACTIONS
024400             UNTIL WS-NO-MORE-TRNIN.
024500     PERFORM AA200-REWRITE-ACCOUNTS.
024600     PERFORM AA300-PRINT-CONTROL-TOTALS.
024700     PERFORM AA900-CLOSE-FILES.
024800     GOBACK.
024900 AA000-EXIT.  EXIT SECTION.
025000*
025100 AA010-OPEN-FILES        SECTION.
025200*********************************
025300     ACCEPT MT-CTL-AS-OF-DATE FROM SYSIN.
025400     IF MT-CTL-AS-OF-DATE = ZERO
025500         MOVE 20260101 TO MT-CTL-AS-OF-DATE
025600     END-IF.
025700     OPEN INPUT  MT-ACCOUNT-FILE
025800          INPUT  MT-CATEGORY-FILE
025900          INPUT  MT-EXRATE-FILE
026000          INPUT  MT-TRANSIN-FILE.
026100     OPEN OUTPUT MT-TRANSOUT-FILE
026200          OUTPUT MT-ERRLIST-FILE
026300          EXTEND MT-RPT-FILE.
026400 AA010-EXIT.  EXIT SECTION.
026500*
026600 AA020-LOAD-MASTERS      SECTION.
026700*********************************
026800     PERFORM AA021-LOAD-ONE-ACCOUNT UNTIL WS-NO-MORE-ACCT.
026900     PERFORM AA022-LOAD-ONE-CATEGORY UNTIL WS-NO-MORE-CAT.
027000     PERFORM AA023-LOAD-ONE-RATE UNTIL WS-NO-MORE-RATE.
027100     MOVE ZERO TO MT-TOT-READ MT-TOT-POSTED MT-TOT-REJECTED
027200                  MT-TOT-INCOME-CNT MT-TOT-INCOME-AMT
027300                  MT-TOT-EXPENSE-CNT MT-TOT-EXPENSE-AMT
027400                  MT-TOT-NET-AMT.
027500     READ MT-TRANSIN-FILE
027600         AT END SET WS-NO-MORE-TRNIN TO TRUE
027700     END-READ.
027800 AA020-EXIT.  EXIT SECTION.
027900*
028000 AA021-LOAD-ONE-ACCOUNT  SECTION.
028100*********************************
028200     READ MT-ACCOUNT-FILE
028300         AT END SET WS-NO-MORE-ACCT TO TRUE
028400     NOT AT END
028500         ADD 1 TO WS-ACCT-COUNT
028600         MOVE MT-ACCT-ID      TO WS-ACCT-T-ID (WS-ACCT-COUNT)
028700         MOVE MT-ACCT-NAME    TO WS-ACCT-T-NAME (WS-ACCT-COUNT)
028800         MOVE MT-ACCT-BALANCE TO WS-ACCT-T-BAL (WS-ACCT-COUNT)
028900         MOVE MT-ACCT-STATUS  TO WS-ACCT-T-STATUS (WS-ACCT-COUNT)
029000     END-READ.
029100 AA021-EXIT.  EXIT SECTION.
029200*
029300 AA022-LOAD-ONE-CATEGORY SECTION.
029400*********************************
029500     READ MT-CATEGORY-FILE
029600         AT END SET WS-NO-MORE-CAT TO TRUE
029700     NOT AT END
029800         ADD 1 TO WS-CAT-COUNT
029900         MOVE MT-CAT-ID   TO WS-CAT-T-ID (WS-CAT-COUNT)
030000         MOVE MT-CAT-TYPE TO WS-CAT-T-TYPE (WS-CAT-COUNT)
030100     END-READ.
030200 AA022-EXIT.  EXIT SECTION.
030300*
030400 AA023-LOAD-ONE-RATE     SECTION.
030500*********************************
030600     READ MT-EXRATE-FILE
030700         AT END SET WS-NO-MORE-RATE TO TRUE
030800     NOT AT END
030900         ADD 1 TO WS-RATE-COUNT
031000         MOVE MT-RATE-FROM  TO WS-RATE-T-FROM (WS-RATE-COUNT)
031100         MOVE MT-RATE-VALUE TO WS-RATE-T-VALUE (WS-RATE-COUNT)
031200     END-READ.
031300 AA023-EXIT.  EXIT SECTION.
031400*
031500 AA100-POST-TRANSACTIONS SECTION.
031600*********************************
031700     ADD 1 TO MT-TOT-READ.
031800     SET WS-RECORD-VALID TO TRUE.
031900     MOVE SPACES TO WS-REJECT-REASON.
032000     MOVE SPACES TO WS-REJECT-CODE.
032100*
032200     EVALUATE TRUE
032300         WHEN MT-TRN-ADD
032400             PERFORM BB100-VALIDATE-RECORD
032500             IF WS-RECORD-VALID
032600                 PERFORM BB200-CONVERT-TO-MYR
032700                 PERFORM BB300-POST-ADD
032800                 PERFORM BB900-WRITE-TRANSOUT
032900                 ADD 1 TO MT-TOT-POSTED
033000             ELSE
033100                 PERFORM BB800-WRITE-ERROR
033200                 ADD 1 TO MT-TOT-REJECTED
033300             END-IF
033400         WHEN MT-TRN-CHANGE
033500             PERFORM BB400-POST-CHANGE
033600         WHEN MT-TRN-DELETE
033700             PERFORM BB500-POST-DELETE
033800         WHEN OTHER
033900             MOVE ME008 TO WS-REJECT-REASON
034000             MOVE "ME008" TO WS-REJECT-CODE
034100             PERFORM BB800-WRITE-ERROR
034200             ADD 1 TO MT-TOT-REJECTED
034300     END-EVALUATE.
034400*
034500     READ MT-TRANSIN-FILE
034600         AT END SET WS-NO-MORE-TRNIN TO TRUE
034700     END-READ.
034800 AA100-EXIT.  EXIT SECTION.
034900*
035000 BB100-VALIDATE-RECORD   SECTION.
035100*********************************
035200     IF MT-TRN-TYPE NOT = "E" AND MT-TRN-TYPE NOT = "I"
035300         SET WS-RECORD-INVALID TO TRUE
035400         MOVE ME001 TO WS-REJECT-REASON
035500         MOVE "ME001" TO WS-REJECT-CODE
035600         GO TO BB100-EXIT
035700     END-IF.
035800*
035900     IF MT-TRN-AMOUNT < 0
036000         SET WS-RECORD-INVALID TO TRUE
036100         MOVE ME002 TO WS-REJECT-REASON
036200         MOVE "ME002" TO WS-REJECT-CODE
036300         GO TO BB100-EXIT
036400     END-IF.
036500*
036600     SET WS-CURR-OK-SW TO "N".
036700     MOVE 1 TO WS-SUB.
036800     PERFORM BB110-CHECK-ONE-CURRENCY UNTIL WS-SUB > 10.
036900     IF NOT WS-CURRENCY-OK
037000         SET WS-RECORD-INVALID TO TRUE
037100         MOVE ME003 TO WS-REJECT-REASON
037200         MOVE "ME003" TO WS-REJECT-CODE
037300         GO TO BB100-EXIT
037400     END-IF.
037500*
037600     PERFORM CC100-FIND-CATEGORY.
037700     IF NOT WS-ROW-FOUND
037800         SET WS-RECORD-INVALID TO TRUE
037900         MOVE ME004 TO WS-REJECT-REASON
038000         MOVE "ME004" TO WS-REJECT-CODE
038100         GO TO BB100-EXIT
038200     END-IF.
038300     IF WS-CAT-T-TYPE (WS-MID) NOT = MT-TRN-TYPE
038400         SET WS-RECORD-INVALID TO TRUE
038500         MOVE ME005 TO WS-REJECT-REASON
038600         MOVE "ME005" TO WS-REJECT-CODE
038700         GO TO BB100-EXIT
038800     END-IF.
038900*
039000     PERFORM CC200-FIND-ACCOUNT.
039100     IF NOT WS-ROW-FOUND
039200         SET WS-RECORD-INVALID TO TRUE
039300         MOVE ME006 TO WS-REJECT-REASON
039400         MOVE "ME006" TO WS-REJECT-CODE
039500         GO TO BB100-EXIT
039600     END-IF.
039700*
039800     IF MT-TRN-CURRENCY NOT = "MYR"
039900         PERFORM CC300-FIND-RATE
040000         IF NOT WS-ROW-FOUND
040100             SET WS-RECORD-INVALID TO TRUE
040200             MOVE ME007 TO WS-REJECT-REASON
040300             MOVE "ME007" TO WS-REJECT-CODE
040400         END-IF
040500     END-IF.
040600 BB100-EXIT.  EXIT SECTION.
040700*
040800 BB110-CHECK-ONE-CURRENCY SECTION.
040900**********************************
041000     IF MT-TRN-CURRENCY = MT-CURRENCY-CODE (WS-SUB)
041100         SET WS-CURRENCY-OK TO TRUE
041200     END-IF.
041300     ADD 1 TO WS-SUB.
041400 BB110-EXIT.  EXIT SECTION.
041500*
041600 BB200-CONVERT-TO-MYR    SECTION.
041700*********************************
041800     IF MT-TRN-CURRENCY = "MYR"
041900         MOVE 1.000000 TO WS-RATE-USED
042000         MOVE MT-TRN-AMOUNT TO WS-NEW-MYR
042100     ELSE
042200         PERFORM CC300-FIND-RATE
042300         MOVE WS-RATE-T-VALUE (WS-MID) TO WS-RATE-USED
042400         COMPUTE WS-NEW-MYR ROUNDED =
042500                 MT-TRN-AMOUNT * WS-RATE-USED
042600     END-IF.
042700     MOVE WS-RATE-USED  TO MT-TRN-EXCH-RATE.
042800     MOVE WS-NEW-MYR    TO MT-TRN-AMT-MYR.
042900 BB200-EXIT.  EXIT SECTION.
043000*
043100 BB300-POST-ADD          SECTION.
043200*********************************
043300     PERFORM CC200-FIND-ACCOUNT.
043400     IF MT-TRN-IS-EXPENSE
043500         SUBTRACT WS-NEW-MYR FROM WS-ACCT-T-BAL (WS-MID)
043600         ADD WS-NEW-MYR TO MT-TOT-EXPENSE-AMT
043700         ADD 1          TO MT-TOT-EXPENSE-CNT
043800         SUBTRACT WS-NEW-MYR FROM MT-TOT-NET-AMT
043900     ELSE
044000         ADD WS-NEW-MYR TO WS-ACCT-T-BAL (WS-MID)
044100         ADD WS-NEW-MYR TO MT-TOT-INCOME-AMT
044200         ADD 1          TO MT-TOT-INCOME-CNT
044300         ADD WS-NEW-MYR TO MT-TOT-NET-AMT
044400     END-IF.
044500 BB300-EXIT.  EXIT SECTION.
044600*
044700 BB400-POST-CHANGE       SECTION.
044800*********************************
044900*
045000*    EDIT SEMANTICS - REVERSE THE OLD STORED MYR AMOUNT, THEN
045100*    RECOMPUTE THE NEW MYR AMOUNT USING THE TRANSACTION'S OWN
045200*    STORED EXCHANGE RATE, NEVER A FRESH LOOKUP - SEE CHANGE
045300*    NOTE 30/01/26 ABOVE.
045400*
045500     PERFORM CC200-FIND-ACCOUNT.
045600     IF NOT WS-ROW-FOUND
045700         MOVE ME006 TO WS-REJECT-REASON
045800         MOVE "ME006" TO WS-REJECT-CODE
045900         PERFORM BB800-WRITE-ERROR
046000         ADD 1 TO MT-TOT-REJECTED
046100         GO TO BB400-EXIT
046200     END-IF.
046300*
046400     IF MT-TRN-IS-EXPENSE
046500         ADD MT-TRN-OLD-AMT-MYR TO WS-ACCT-T-BAL (WS-MID)
046600     ELSE
046700         SUBTRACT MT-TRN-OLD-AMT-MYR FROM WS-ACCT-T-BAL (WS-MID)
046800     END-IF.
046900*
047000     COMPUTE WS-NEW-MYR ROUNDED =
047100             MT-TRN-AMOUNT * MT-TRN-EXCH-RATE.
047200     MOVE WS-NEW-MYR TO MT-TRN-AMT-MYR.
047300*
047400     IF MT-TRN-IS-EXPENSE
047500         SUBTRACT WS-NEW-MYR FROM WS-ACCT-T-BAL (WS-MID)
047600     ELSE
047700         ADD WS-NEW-MYR TO WS-ACCT-T-BAL (WS-MID)
047800     END-IF.
047900*
048000     PERFORM BB900-WRITE-TRANSOUT.
048100     ADD 1 TO MT-TOT-POSTED.
048200 BB400-EXIT.  EXIT SECTION.
048300*
048400 BB500-POST-DELETE       SECTION.
048500*********************************
048600*
048700*    DELETE SEMANTICS - REVERSE THE STORED MYR AMOUNT ON THE
048800*    OWNING ACCOUNT; INCOME SUBTRACTS BACK OUT, EXPENSE ADDS
048900*    BACK IN.  NO TRANSOUT ROW IS WRITTEN FOR A DELETE.
049000*
049100     PERFORM CC200-FIND-ACCOUNT.
049200     IF NOT WS-ROW-FOUND
049300         MOVE ME006 TO WS-REJECT-REASON
049400         MOVE "ME006" TO WS-REJECT-CODE
049500         PERFORM BB800-WRITE-ERROR
049600         ADD 1 TO MT-TOT-REJECTED
049700         GO TO BB500-EXIT
049800     END-IF.
049900*
050000     IF MT-TRN-IS-EXPENSE
050100         ADD MT-TRN-OLD-AMT-MYR TO WS-ACCT-T-BAL (WS-MID)
050200     ELSE
050300         SUBTRACT MT-TRN-OLD-AMT-MYR FROM WS-ACCT-T-BAL (WS-MID)
050400     END-IF.
050500     ADD 1 TO MT-TOT-POSTED.
050600 BB500-EXIT.  EXIT SECTION.
050700*
050800 BB800-WRITE-ERROR       SECTION.
050900*********************************
051000     MOVE SPACES TO MT-ERROR-LINE.
051100     MOVE MT-TRN-ID     TO MT-ERR-TRN-ID.
051200     MOVE MT-TRN-DATE   TO MT-ERR-TRN-DATE.
051300     MOVE WS-REJECT-CODE   TO MT-ERR-CODE.
051400     MOVE WS-REJECT-REASON TO MT-ERR-REASON.
051500     MOVE MT-TRN-DESC   TO MT-ERR-TRN-IMAGE.
051600     WRITE MT-ERROR-LINE.
051700 BB800-EXIT.  EXIT SECTION.
051800*
051900 BB900-WRITE-TRANSOUT    SECTION.
052000*********************************
052100     WRITE MT-TRANSOUT-LINE FROM MT-TRANSACTION-RECORD.
052200 BB900-EXIT.  EXIT SECTION.
052300*
052400 CC100-FIND-CATEGORY     SECTION.
052500*********************************
052600     SET WS-FOUND-SW TO "N".
052700     MOVE 1          TO WS-LOW.
052800     MOVE WS-CAT-COUNT TO WS-HIGH.
052900     PERFORM CC110-PROBE-CATEGORY
053000             UNTIL WS-LOW > WS-HIGH OR WS-ROW-FOUND.
053100 CC100-EXIT.  EXIT SECTION.
053200*
053300 CC110-PROBE-CATEGORY    SECTION.
053400*********************************
053500     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
053600     IF WS-CAT-T-ID (WS-MID) = MT-TRN-CAT-ID
053700         SET WS-ROW-FOUND TO TRUE
053800     ELSE
053900         IF WS-CAT-T-ID (WS-MID) < MT-TRN-CAT-ID
054000             COMPUTE WS-LOW = WS-MID + 1
054100         ELSE
054200             COMPUTE WS-HIGH = WS-MID - 1
054300         END-IF
054400     END-IF.
054500 CC110-EXIT.  EXIT SECTION.
054600*
054700 CC200-FIND-ACCOUNT      SECTION.
054800*********************************
054900     SET WS-FOUND-SW TO "N".
055000     MOVE 1           TO WS-LOW.
055100     MOVE WS-ACCT-COUNT TO WS-HIGH.
055200     PERFORM CC210-PROBE-ACCOUNT
055300             UNTIL WS-LOW > WS-HIGH OR WS-ROW-FOUND.
055400 CC200-EXIT.  EXIT SECTION.
055500*
055600 CC210-PROBE-ACCOUNT     SECTION.
055700*********************************
055800     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
055900     IF WS-ACCT-T-ID (WS-MID) = MT-TRN-ACCT-ID
056000         SET WS-ROW-FOUND TO TRUE
056100     ELSE
056200         IF WS-ACCT-T-ID (WS-MID) < MT-TRN-ACCT-ID
056300             COMPUTE WS-LOW = WS-MID + 1
056400         ELSE
056500             COMPUTE WS-HIGH = WS-MID - 1
056600         END-IF
056700     END-IF.
056800 CC210-EXIT.  EXIT SECTION.
056900*
057000 CC300-FIND-RATE         SECTION.
057100*********************************
057200     SET WS-FOUND-SW TO "N".
057300     MOVE 1 TO WS-MID.
057400     PERFORM CC310-PROBE-RATE
057500             UNTIL WS-MID > WS-RATE-COUNT OR WS-ROW-FOUND.
057600     IF NOT WS-ROW-FOUND
057700         MOVE WS-RATE-COUNT TO WS-MID
057800     ELSE
057900         COMPUTE WS-MID = WS-MID - 1
058000     END-IF.
058100 CC300-EXIT.  EXIT SECTION.
058200*
058300 CC310-PROBE-RATE        SECTION.
058400*********************************
058500     IF WS-RATE-T-FROM (WS-MID) = MT-TRN-CURRENCY
058600         SET WS-ROW-FOUND TO TRUE
058700     END-IF.
058800     ADD 1 TO WS-MID.
058900 CC310-EXIT.  EXIT SECTION.
059000*
059100 AA200-REWRITE-ACCOUNTS  SECTION.
059200*********************************
059300     CLOSE MT-ACCOUNT-FILE.
059400     OPEN OUTPUT MT-ACCOUNT-FILE.
059500     MOVE 1 TO WS-ACCT-IX.
059600     PERFORM AA210-REWRITE-ONE-ACCOUNT
059700             UNTIL WS-ACCT-IX > WS-ACCT-COUNT.
059800 AA200-EXIT.  EXIT SECTION.
059900*
060000 AA210-REWRITE-ONE-ACCOUNT SECTION.
060100************************************
060200     MOVE WS-ACCT-T-ID (WS-ACCT-IX)     TO MT-ACCT-ID.
060300     MOVE WS-ACCT-T-NAME (WS-ACCT-IX)   TO MT-ACCT-NAME.
060400     MOVE WS-ACCT-T-BAL (WS-ACCT-IX)    TO MT-ACCT-BALANCE.
060500     MOVE WS-ACCT-T-STATUS (WS-ACCT-IX) TO MT-ACCT-STATUS.
060600     WRITE MT-ACCOUNT-RECORD.
060700     SET WS-ACCT-IX UP BY 1.
060800 AA210-EXIT.  EXIT SECTION.
060900*
061000 AA300-PRINT-CONTROL-TOTALS SECTION.
061100************************************
061200     MOVE MT-CTL-AS-OF-DATE TO WS-H2-DATE.
061300     MOVE SPACES TO MT-RPT-LINE.
061400     MOVE WS-HEAD-1 TO MT-RPT-LINE.
061500     WRITE MT-RPT-LINE.
061600     MOVE SPACES TO MT-RPT-LINE.
061700     MOVE WS-HEAD-2 TO MT-RPT-LINE.
061800     WRITE MT-RPT-LINE.
061900     MOVE SPACES TO MT-RPT-LINE.
062000     WRITE MT-RPT-LINE.
062100*
062200     MOVE SPACES TO WS-DETAIL-LINE.
062300     MOVE "RECORDS READ" TO WS-DETAIL-LINE (1:28).
062400     MOVE MT-TOT-READ TO WS-DL-COUNT.
062500     MOVE WS-DETAIL-LINE TO MT-RPT-LINE.
062600     WRITE MT-RPT-LINE.
062700*
062800     MOVE SPACES TO WS-DETAIL-LINE.
062900     MOVE "RECORDS POSTED" TO WS-DETAIL-LINE (1:28).
063000     MOVE MT-TOT-POSTED TO WS-DL-COUNT.
063100     MOVE WS-DETAIL-LINE TO MT-RPT-LINE.
063200     WRITE MT-RPT-LINE.
063300*
063400     MOVE SPACES TO WS-DETAIL-LINE.
063500     MOVE "RECORDS REJECTED" TO WS-DETAIL-LINE (1:28).
063600     MOVE MT-TOT-REJECTED TO WS-DL-COUNT.
063700     MOVE WS-DETAIL-LINE TO MT-RPT-LINE.
063800     WRITE MT-RPT-LINE.
063900*
064000     MOVE SPACES TO WS-DETAIL-LINE.
064100     MOVE "INCOME COUNT / TOTAL MYR" TO WS-DETAIL-LINE (1:28).
064200     MOVE MT-TOT-INCOME-CNT TO WS-DL-COUNT.
064300     MOVE MT-TOT-INCOME-AMT TO WS-DL-AMOUNT.
064400     MOVE WS-DETAIL-LINE TO MT-RPT-LINE.
064500     WRITE MT-RPT-LINE.
064600*
064700     MOVE SPACES TO WS-DETAIL-LINE.
064800     MOVE "EXPENSE COUNT / TOTAL MYR" TO WS-DETAIL-LINE (1:28).
064900     MOVE MT-TOT-EXPENSE-CNT TO WS-DL-COUNT.
065000     MOVE MT-TOT-EXPENSE-AMT TO WS-DL-AMOUNT.
065100     MOVE WS-DETAIL-LINE TO MT-RPT-LINE.
065200     WRITE MT-RPT-LINE.
065300*
065400     MOVE SPACES TO WS-DETAIL-LINE.
065500     MOVE "NET MYR" TO WS-DETAIL-LINE (1:28).
065600     MOVE MT-TOT-NET-AMT TO WS-DL-AMOUNT.
065700     MOVE WS-DETAIL-LINE TO MT-RPT-LINE.
065800     WRITE MT-RPT-LINE.
065900 AA300-EXIT.  EXIT SECTION.
066000*
066100 AA900-CLOSE-FILES       SECTION.
066200*********************************
066300     CLOSE MT-ACCOUNT-FILE
066400           MT-CATEGORY-FILE
066500           MT-EXRATE-FILE
066600           MT-TRANSIN-FILE
066700           MT-TRANSOUT-FILE
066800           MT-ERRLIST-FILE
066900           MT-RPT-FILE.
067000 AA900-EXIT.  EXIT SECTION.
