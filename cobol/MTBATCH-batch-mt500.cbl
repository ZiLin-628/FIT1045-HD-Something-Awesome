000100*****************************************************************
000200*                                                               *
000300*                    GOAL PROGRESS REPORTING                    *
000400*                                                               *
000500*         ONE LINE PER ACTIVE SAVINGS GOAL - NET INCOME SINCE   *
000600*         THE GOAL WAS CREATED AGAINST EXPECTED LINEAR PACE,    *
000700*         PLUS A ROLLED-UP GOALS SUMMARY WITH THE TOP THREE     *
000800*         GOALS CLOSEST TO THEIR DEADLINE                       *
000900*                                                               *
001000*****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*================================
001400*
001500     PROGRAM-ID.         MT500.
001600*
001700     AUTHOR.             K LIM TECK.
001800*
001900     INSTALLATION.       MTBATCH - PERSONAL FINANCE BATCH SUITE.
002000*
002100     DATE-WRITTEN.       05/02/90.
002200*
002300     DATE-COMPILED.
002400*
002500     SECURITY.           INTERNAL USE ONLY.  NOT FOR EXTERNAL
002600                          DISTRIBUTION OUTSIDE THE BATCH SUITE.
002700*
002800* REMARKS.               FIFTH STEP OF THE NIGHTLY RUN.  GOALS
002900*                         WHOSE MT-GOAL-DONE IS ALREADY SET ARE
003000*                         COUNTED IN THE SUMMARY BUT DO NOT GET A
003100*                         DETAIL LINE OR A PROGRESS RECALCULATION -
003200*                         ONLY ACTIVE GOALS ARE WALKED AGAINST
003300*                         TRANSOUT, MATCHING HOW THE OLD GUI'S
003310*                         GOAL SCREEN RECALCULATED PROGRESS.
003400*                         "PROGRESS" NETS INCOME AGAINST EXPENSE ON
003500*                         THE LINKED ACCOUNT (OR ALL ACCOUNTS WHEN
003600*                         MT-GOAL-ACCT-ID IS ZERO) SINCE THE GOAL
003700*                         WAS CREATED - NEVER FROM THE ACCOUNT'S
003800*                         OPENING BALANCE.
003900*
004000* CALLED MODULES.        MT900  (DATE ARITHMETIC).
004100*
004200* FILES USED.
004300*                         MT-GOAL-FILE       GOALS (INPUT)
004400*                         MT-TRANSOUT-FILE   TRANSOUT (INPUT)
004500*                         MT-RPT-FILE        RPTFILE (OUTPUT)
004600*
004700* CHANGES:
004710* 05/02/90 OSM  - 1.00 CREATED - SAVINGS GOAL PROGRESS AGAINST
004720*                A SINGLE LINKED ACCOUNT, TOP-THREE DEADLINE
004730*                SUMMARY.
004732* 17/06/94 OSM  - 1.01 A ZERO ACCOUNT REFERENCE ON THE GOAL RECORD
004734*                NOW NETS PROGRESS ACROSS ALL ACCOUNTS RATHER THAN
004735*                REQUIRING A SINGLE LINKED ACCOUNT - REF MT-009.
004740* 09/11/98 DMS  - 1.02 Y2K REMEDIATION - GOAL CREATED-DATE AND
004741*                DEADLINE-DATE WINDOWED TO FOUR-DIGIT YEARS
004742*                BEFORE THE DAYS-REMAINING ARITHMETIC.  REF
004743*                Y2K-014.
004750* 28/08/03 FAT  - 1.03 TARGET AND PROGRESS FIELDS WIDENED FOR
004751*                THE RINGGIT REDENOMINATION.
004800* 12/01/26 KLT - 2.00 REWRITTEN - SPLIT OUT OF THE OLD GUI'S
004900*                GOAL PROGRESS AND SUMMARY SCREENS.
005000*
005100 ENVIRONMENT             DIVISION.
005200*================================
005300*
005400 CONFIGURATION           SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT            SECTION.
005900 FILE-CONTROL.
006000     SELECT MT-GOAL-FILE
006100         ASSIGN TO GOALS
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-GOL-STATUS.
006400     SELECT MT-TRANSOUT-FILE
006500         ASSIGN TO TRANSOUT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-TRNOUT-STATUS.
006800     SELECT MT-RPT-FILE
006900         ASSIGN TO RPTFILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-RPT-STATUS.
007200*
007300 DATA                    DIVISION.
007400*================================
007500*
007600 FILE SECTION.
007700*
007800 FD  MT-GOAL-FILE.
007900     COPY "MTBATCH-copybooks-wsmtgol.cob".
008000 FD  MT-TRANSOUT-FILE.
008100     COPY "MTBATCH-copybooks-wsmttrn.cob".
008200 FD  MT-RPT-FILE.
008300 01  MT-RPT-LINE               PIC X(132).
008400*
008500 WORKING-STORAGE         SECTION.
008600*-----------------------
008700*
008800 77  WS-PROG-NAME              PIC X(17)   VALUE "MT500   (1.00)".
008900*
009000 01  WS-FILE-STATUSES.
009100     03  WS-GOL-STATUS         PIC XX.
009200     03  WS-TRNOUT-STATUS      PIC XX.
009300     03  WS-RPT-STATUS         PIC XX.
009400     03  FILLER                PIC X(02).
009500*
009600 01  WS-SWITCHES.
009700     03  WS-EOF-GOL            PIC X       VALUE "N".
009800         88  WS-NO-MORE-GOL                 VALUE "Y".
009900     03  WS-EOF-TRN            PIC X       VALUE "N".
010000         88  WS-NO-MORE-TRN                 VALUE "Y".
010100     03  FILLER                PIC X(02).
010200*
010300 01  WS-TABLE-COUNTS.
010400     03  WS-GOL-COUNT          PIC S9(4) COMP  VALUE 0.
010500     03  WS-TOTAL-GOALS        PIC S9(4) COMP  VALUE 0.
010600     03  WS-ACTIVE-GOALS       PIC S9(4) COMP  VALUE 0.
010700     03  WS-COMPLETE-GOALS     PIC S9(4) COMP  VALUE 0.
010800     03  WS-TOP-COUNT          PIC S9(4) COMP  VALUE 0.
010900     03  WS-I                  PIC S9(4) COMP  VALUE 0.
011000     03  WS-J                  PIC S9(4) COMP  VALUE 0.
011100     03  FILLER                PIC X(02).
011200*
011300*    ONE ROW PER GOAL ON FILE - COMPLETED GOALS STILL OCCUPY A ROW
011400*    SO THE SUMMARY COUNTS FALL OUT OF A SINGLE TABLE.
011500*
011600 01  WS-GOL-TABLE.
011700     03  WS-GOL-ROW OCCURS 1 TO 300 TIMES
011800                     DEPENDING ON WS-GOL-COUNT
011900                     INDEXED BY WS-GOL-IX.
012000         05  WS-GOL-T-ID          PIC 9(5).
012100         05  WS-GOL-T-NAME        PIC X(30).
012200         05  WS-GOL-T-TARGET      PIC S9(13)V99 COMP-3.
012300         05  WS-GOL-T-DEADLN      PIC 9(8).
012400         05  WS-GOL-T-ACCT-ID     PIC 9(5).
012500         05  WS-GOL-T-DONE        PIC 9.
012600         05  WS-GOL-T-CREATED     PIC 9(8).
012700         05  WS-GOL-T-INCOME-AMT  PIC S9(10)V99 COMP-3.
012800         05  WS-GOL-T-EXPENSE-AMT PIC S9(10)V99 COMP-3.
012900         05  WS-GOL-T-PROGRESS    PIC S9(13)V99 COMP-3.
013000         05  WS-GOL-T-PROG-PCT    PIC S9(5)V9 COMP-3.
013100         05  WS-GOL-T-REMAINING   PIC S9(13)V99 COMP-3.
013200         05  WS-GOL-T-DAYS-TOT    PIC S9(5) COMP.
013300         05  WS-GOL-T-DAYS-PASS   PIC S9(5) COMP.
013400         05  WS-GOL-T-DAYS-REM    PIC S9(5) COMP.
013500         05  WS-GOL-T-DAILY-NEED  PIC S9(10)V99 COMP-3.
013600         05  WS-GOL-T-WEEK-NEED   PIC S9(10)V99 COMP-3.
013700         05  WS-GOL-T-MONTH-NEED  PIC S9(10)V99 COMP-3.
013800         05  WS-GOL-T-EXPECT-AMT  PIC S9(13)V99 COMP-3.
013900         05  WS-GOL-T-EXPECT-PCT  PIC S9(5)V9 COMP-3.
014000         05  WS-GOL-T-ON-TRACK    PIC X.
014100         05  WS-GOL-T-STATUS      PIC X(8).
014200         05  FILLER               PIC X(05).
014300*
014400 01  WS-TOP-TABLE.
014500     03  WS-TOP-ROW OCCURS 3 TIMES INDEXED BY WS-TOP-IX.
014600         05  WS-TOP-SLOT          PIC S9(4) COMP.
014700         05  FILLER               PIC X(02).
014800*
014900 01  WS-WORK-FIELDS.
015000     03  WS-SWAP-SLOT          PIC S9(4) COMP      VALUE 0.
015100     03  WS-SUM-TARGET         PIC S9(13)V99 COMP-3 VALUE 0.
015200     03  WS-SUM-PROGRESS       PIC S9(13)V99 COMP-3 VALUE 0.
015300     03  WS-SUM-PROG-PCT       PIC S9(7)V9 COMP-3   VALUE 0.
015400     03  WS-AVG-PROG-PCT       PIC S9(5)V9 COMP-3   VALUE 0.
015450     03  WS-ACCT-EDIT          PIC ZZZZ9.
015500     03  FILLER                PIC X(05).
015600*
015700 COPY "MTBATCH-copybooks-wsmtctl.cob".
015800 COPY "MTBATCH-copybooks-wsmtdat.cob".
015900*
016000*    LINKAGE-SHAPED PARAMETER PASSED TO THE MT900 DATE SUBROUTINE.
016100*
016200 01  WS-900-PARMS.
016300     03  WS-900-FUNCTION       PIC 9.
016400     03  WS-900-DATE           PIC 9(8).
016500     03  WS-900-YEAR           PIC 9(4).
016600     03  WS-900-MONTHS         PIC S9(4).
016700     03  WS-900-SERIAL         PIC S9(9).
016800     03  WS-900-RESULT-DATE    PIC 9(8).
016900     03  WS-900-FLAG           PIC X.
017000     03  WS-900-DOW            PIC 9.
017100*
017200 01  WS-HEAD-1.
017300     03  FILLER    PIC X(50) VALUE
017400         "MTBATCH  -  GOAL PROGRESS REPORT  -  MT500".
017500*
017600 01  WS-COL-HEAD.
017700     03  FILLER    PIC X(132) VALUE
017800       "GOAL-ID NAME                           ACCT  TARGET   PROGR
017900-       ESS   REMAINING   PCT EXP-PCT DAYS-REM STATUS".
018000*
018100 01  WS-DETAIL-LINE.
018200     03  DL-GOAL-ID   PIC 9(5).
018300     03  FILLER       PIC X(1).
018400     03  DL-NAME      PIC X(30).
018450     03  FILLER       PIC X(1).
018460     03  DL-ACCT-ID   PIC X(5).
018470     03  FILLER       PIC X(1).
018600     03  DL-TARGET    PIC Z,ZZZ,ZZ9.99-.
018700     03  FILLER       PIC X(1).
018800     03  DL-PROGRESS  PIC Z,ZZZ,ZZ9.99-.
018850     03  FILLER       PIC X(1).
018860     03  DL-REMAINING PIC Z,ZZZ,ZZ9.99-.
018900     03  FILLER       PIC X(1).
019000     03  DL-PROG-PCT  PIC ZZZ9.9.
019050     03  FILLER       PIC X(1).
019060     03  DL-EXPECT-PCT PIC ZZZ9.9.
019100     03  FILLER       PIC X(1).
019200     03  DL-DAYS-REM  PIC ZZZZ9-.
019300     03  FILLER       PIC X(1).
019400     03  DL-STATUS    PIC X(8).
019500*
019600 01  WS-SUMMARY-HEAD.
019700     03  FILLER    PIC X(30) VALUE "GOALS SUMMARY".
019800*
019900 01  WS-SUMMARY-LINE-1.
020000     03  FILLER       PIC X(20) VALUE "TOTAL/ACTIVE/DONE  ".
020100     03  SL-TOTAL      PIC ZZZ9.
020200     03  FILLER       PIC X(1)  VALUE "/".
020300     03  SL-ACTIVE     PIC ZZZ9.
020400     03  FILLER       PIC X(1)  VALUE "/".
020500     03  SL-COMPLETE   PIC ZZZ9.
020600*
020700 01  WS-SUMMARY-LINE-2.
020800     03  FILLER       PIC X(20) VALUE "TARGET/PROGRESS/AVG%".
020900     03  SL-TARGET     PIC Z,ZZZ,ZZ9.99-.
021000     03  FILLER       PIC X(1).
021100     03  SL-PROGRESS   PIC Z,ZZZ,ZZ9.99-.
021200     03  FILLER       PIC X(1).
021300     03  SL-AVG-PCT    PIC ZZZ9.9.
021400*
021500 01  WS-TOP-HEAD.
021600     03  FILLER    PIC X(30) VALUE "TOP 3 BY FEWEST DAYS REMAINING".
021700*
021800 01  WS-TOP-LINE.
021900     03  TP-GOAL-ID   PIC 9(5).
022000     03  FILLER       PIC X(1).
022100     03  TP-NAME      PIC X(30).
022200     03  FILLER       PIC X(1).
022300     03  TP-DAYS-REM  PIC ZZZZ9-.
022400*
022500 PROCEDURE DIVISION.
022600*===================
022700*
022800 AA000-MAIN              SECTION.
022900*********************************
023000     PERFORM AA010-OPEN-FILES.
023100     PERFORM AA020-LOAD-GOALS.
023200     PERFORM AA100-ACCUMULATE-TRANSOUT.
023300     PERFORM AA200-COMPUTE-PROGRESS
023400             VARYING WS-GOL-IX FROM 1 BY 1
023500             UNTIL WS-GOL-IX > WS-GOL-COUNT.
023600     PERFORM AA300-BUILD-TOP-THREE.
023700     PERFORM AA400-PRINT-DETAIL.
023800     PERFORM AA500-PRINT-SUMMARY.
023900     PERFORM AA900-CLOSE-FILES.
024000     GOBACK.
024100 AA000-EXIT.  EXIT SECTION.
024200*
024300 AA010-OPEN-FILES        SECTION.
024400*********************************
024500     ACCEPT MT-CTL-AS-OF-DATE FROM SYSIN.
024600     IF MT-CTL-AS-OF-DATE = ZERO
024700         MOVE 20260101 TO MT-CTL-AS-OF-DATE
024800     END-IF.
024900     OPEN INPUT  MT-GOAL-FILE
025000          INPUT  MT-TRANSOUT-FILE
025100          EXTEND MT-RPT-FILE.
025200 AA010-EXIT.  EXIT SECTION.
025300*
025400 AA020-LOAD-GOALS        SECTION.
025500*********************************
025600     PERFORM AA021-LOAD-ONE-GOAL UNTIL WS-NO-MORE-GOL.
025700 AA020-EXIT.  EXIT SECTION.
025800*
025900 AA021-LOAD-ONE-GOAL     SECTION.
026000*********************************
026100     READ MT-GOAL-FILE
026200         AT END SET WS-NO-MORE-GOL TO TRUE
026300     NOT AT END
026400         ADD 1 TO WS-GOL-COUNT
026500         ADD 1 TO WS-TOTAL-GOALS
026600         MOVE MT-GOAL-ID      TO WS-GOL-T-ID (WS-GOL-COUNT)
026700         MOVE MT-GOAL-NAME    TO WS-GOL-T-NAME (WS-GOL-COUNT)
026800         MOVE MT-GOAL-TARGET  TO WS-GOL-T-TARGET (WS-GOL-COUNT)
026900         MOVE MT-GOAL-DEADLN  TO WS-GOL-T-DEADLN (WS-GOL-COUNT)
027000         MOVE MT-GOAL-ACCT-ID TO WS-GOL-T-ACCT-ID (WS-GOL-COUNT)
027100         MOVE MT-GOAL-DONE    TO WS-GOL-T-DONE (WS-GOL-COUNT)
027200         MOVE MT-GOAL-CREATED TO WS-GOL-T-CREATED (WS-GOL-COUNT)
027300         MOVE 0               TO WS-GOL-T-INCOME-AMT (WS-GOL-COUNT)
027400         MOVE 0               TO WS-GOL-T-EXPENSE-AMT (WS-GOL-COUNT)
027500         IF MT-GOAL-IS-COMPLETE
027600             ADD 1 TO WS-COMPLETE-GOALS
027700         ELSE
027800             ADD 1 TO WS-ACTIVE-GOALS
027900         END-IF
028000     END-READ.
028100 AA021-EXIT.  EXIT SECTION.
028200*
028300 AA100-ACCUMULATE-TRANSOUT SECTION.
028400***********************************
028500     PERFORM AA110-ACCUMULATE-ONE-TRN UNTIL WS-NO-MORE-TRN.
028600 AA100-EXIT.  EXIT SECTION.
028700*
028800 AA110-ACCUMULATE-ONE-TRN SECTION.
028900**********************************
029000     READ MT-TRANSOUT-FILE
029100         AT END SET WS-NO-MORE-TRN TO TRUE
029200     NOT AT END
029300         SET WS-GOL-IX TO 1
029400         PERFORM BB100-CHECK-ONE-GOAL UNTIL WS-GOL-IX > WS-GOL-COUNT
029500     END-READ.
029600 AA110-EXIT.  EXIT SECTION.
029700*
029800 BB100-CHECK-ONE-GOAL    SECTION.
029900*********************************
030000*
030100*    ONLY ACTIVE GOALS ACCUMULATE - A COMPLETED GOAL'S PROGRESS IS
030200*    FROZEN AT WHATEVER IT WAS WHEN IT WAS MARKED DONE.
030300*
030400     IF WS-GOL-T-DONE (WS-GOL-IX) = 0
030500            AND MT-TRN-DATE >= WS-GOL-T-CREATED (WS-GOL-IX)
030600         IF WS-GOL-T-ACCT-ID (WS-GOL-IX) = 0
030700                OR WS-GOL-T-ACCT-ID (WS-GOL-IX) = MT-TRN-ACCT-ID
030800             IF MT-TRN-IS-INCOME
030900                 ADD MT-TRN-AMT-MYR
031000                         TO WS-GOL-T-INCOME-AMT (WS-GOL-IX)
031100             ELSE
031200                 ADD MT-TRN-AMT-MYR
031300                         TO WS-GOL-T-EXPENSE-AMT (WS-GOL-IX)
031400             END-IF
031500         END-IF
031600     END-IF.
031700     SET WS-GOL-IX UP BY 1.
031800 BB100-EXIT.  EXIT SECTION.
031900*
032000 AA200-COMPUTE-PROGRESS  SECTION.
032100*********************************
032200     COMPUTE WS-GOL-T-PROGRESS (WS-GOL-IX) =
032300             WS-GOL-T-INCOME-AMT (WS-GOL-IX)
032400             - WS-GOL-T-EXPENSE-AMT (WS-GOL-IX).
032500     IF WS-GOL-T-PROGRESS (WS-GOL-IX) < 0
032600         MOVE 0 TO WS-GOL-T-PROGRESS (WS-GOL-IX)
032700     END-IF.
032800*
032900     IF WS-GOL-T-TARGET (WS-GOL-IX) <= 0
033000         MOVE 0 TO WS-GOL-T-PROG-PCT (WS-GOL-IX)
033100     ELSE
033200         COMPUTE WS-GOL-T-PROG-PCT (WS-GOL-IX) ROUNDED =
033300                 WS-GOL-T-PROGRESS (WS-GOL-IX)
033400                 / WS-GOL-T-TARGET (WS-GOL-IX) * 100
033500     END-IF.
033600     COMPUTE WS-GOL-T-REMAINING (WS-GOL-IX) =
033700             WS-GOL-T-TARGET (WS-GOL-IX)
033800             - WS-GOL-T-PROGRESS (WS-GOL-IX).
033900*
034000     PERFORM BB200-COMPUTE-DAYS.
034100     PERFORM BB300-COMPUTE-NEEDED.
034200     PERFORM BB400-COMPUTE-EXPECTED.
034300     PERFORM BB500-SET-STATUS.
034400 AA200-EXIT.  EXIT SECTION.
034500*
034600 BB200-COMPUTE-DAYS      SECTION.
034700*********************************
034800     MOVE WS-GOL-T-CREATED (WS-GOL-IX) TO WS-900-DATE.
034900     MOVE 1 TO WS-900-FUNCTION.
035000     CALL "MT900" USING WS-900-PARMS.
035100     MOVE WS-900-SERIAL TO WS-I.
035200*
035300     MOVE WS-GOL-T-DEADLN (WS-GOL-IX) TO WS-900-DATE.
035400     CALL "MT900" USING WS-900-PARMS.
035500     COMPUTE WS-GOL-T-DAYS-TOT (WS-GOL-IX) = WS-900-SERIAL - WS-I.
035600     MOVE WS-900-SERIAL TO WS-J.
035700*
035800     MOVE MT-CTL-AS-OF-DATE TO WS-900-DATE.
035900     CALL "MT900" USING WS-900-PARMS.
036000     COMPUTE WS-GOL-T-DAYS-PASS (WS-GOL-IX) = WS-900-SERIAL - WS-I.
036100     COMPUTE WS-GOL-T-DAYS-REM (WS-GOL-IX) = WS-J - WS-900-SERIAL.
036200 BB200-EXIT.  EXIT SECTION.
036300*
036400 BB300-COMPUTE-NEEDED    SECTION.
036500*********************************
036600     IF WS-GOL-T-DAYS-REM (WS-GOL-IX) > 0
036700            AND WS-GOL-T-REMAINING (WS-GOL-IX) > 0
036800         COMPUTE WS-GOL-T-DAILY-NEED (WS-GOL-IX) =
036900                 WS-GOL-T-REMAINING (WS-GOL-IX)
037000                 / WS-GOL-T-DAYS-REM (WS-GOL-IX)
037100         COMPUTE WS-GOL-T-WEEK-NEED (WS-GOL-IX) =
037200                 WS-GOL-T-DAILY-NEED (WS-GOL-IX) * 7
037300         COMPUTE WS-GOL-T-MONTH-NEED (WS-GOL-IX) =
037400                 WS-GOL-T-DAILY-NEED (WS-GOL-IX) * 30
037500     ELSE
037600         MOVE 0 TO WS-GOL-T-DAILY-NEED (WS-GOL-IX)
037700         MOVE 0 TO WS-GOL-T-WEEK-NEED (WS-GOL-IX)
037800         MOVE 0 TO WS-GOL-T-MONTH-NEED (WS-GOL-IX)
037900     END-IF.
038000 BB300-EXIT.  EXIT SECTION.
038100*
038200 BB400-COMPUTE-EXPECTED  SECTION.
038300*********************************
038400     IF WS-GOL-T-DAYS-TOT (WS-GOL-IX) <= 0
038500         MOVE 0 TO WS-GOL-T-EXPECT-AMT (WS-GOL-IX)
038600         MOVE 0 TO WS-GOL-T-EXPECT-PCT (WS-GOL-IX)
038700     ELSE
038800         COMPUTE WS-GOL-T-EXPECT-AMT (WS-GOL-IX) =
038900                 WS-GOL-T-TARGET (WS-GOL-IX)
039000                 * WS-GOL-T-DAYS-PASS (WS-GOL-IX)
039100                 / WS-GOL-T-DAYS-TOT (WS-GOL-IX)
039200         COMPUTE WS-GOL-T-EXPECT-PCT (WS-GOL-IX) ROUNDED =
039300                 WS-GOL-T-DAYS-PASS (WS-GOL-IX)
039400                 / WS-GOL-T-DAYS-TOT (WS-GOL-IX) * 100
039500     END-IF.
039600     IF WS-GOL-T-PROGRESS (WS-GOL-IX) >=
039700            WS-GOL-T-EXPECT-AMT (WS-GOL-IX)
039800         MOVE "Y" TO WS-GOL-T-ON-TRACK (WS-GOL-IX)
039900     ELSE
040000         MOVE "N" TO WS-GOL-T-ON-TRACK (WS-GOL-IX)
040100     END-IF.
040200 BB400-EXIT.  EXIT SECTION.
040300*
040400 BB500-SET-STATUS        SECTION.
040500*********************************
040600     EVALUATE TRUE
040700         WHEN WS-GOL-T-DONE (WS-GOL-IX) = 1
040800             MOVE "COMPLETED" TO WS-GOL-T-STATUS (WS-GOL-IX)
040900         WHEN WS-GOL-T-DAYS-REM (WS-GOL-IX) < 0
041000             MOVE "OVERDUE"   TO WS-GOL-T-STATUS (WS-GOL-IX)
041100         WHEN WS-GOL-T-PROG-PCT (WS-GOL-IX) >= 100
041200             MOVE "ACHIEVED"  TO WS-GOL-T-STATUS (WS-GOL-IX)
041300         WHEN WS-GOL-T-ON-TRACK (WS-GOL-IX) = "Y"
041400             MOVE "ON-TRACK"  TO WS-GOL-T-STATUS (WS-GOL-IX)
041500         WHEN OTHER
041600             MOVE "BEHIND"    TO WS-GOL-T-STATUS (WS-GOL-IX)
041700     END-EVALUATE.
041800 BB500-EXIT.  EXIT SECTION.
041900*
042000 AA300-BUILD-TOP-THREE   SECTION.
042100*********************************
042200*
042300*    TOP 3 ACTIVE GOALS BY FEWEST DAYS REMAINING - A SMALL INSERTION
042400*    SORT INTO THE FIXED 3-SLOT TABLE RATHER THAN SORTING THE WHOLE
042500*    GOAL TABLE, SINCE ONLY THE BEST THREE ARE EVER WANTED.
042600*
042700     MOVE 0 TO WS-TOP-COUNT.
042800     SET WS-GOL-IX TO 1.
042900     PERFORM AA310-CONSIDER-ONE-GOAL UNTIL WS-GOL-IX > WS-GOL-COUNT.
043000 AA300-EXIT.  EXIT SECTION.
043100*
043200 AA310-CONSIDER-ONE-GOAL SECTION.
043300*********************************
043400     IF WS-GOL-T-DONE (WS-GOL-IX) = 0
043500         IF WS-TOP-COUNT < 3
043600             ADD 1 TO WS-TOP-COUNT
043700             SET WS-TOP-SLOT (WS-TOP-COUNT) TO WS-GOL-IX
043800             PERFORM BB600-BUBBLE-TOP-UP
043900         ELSE
044000             IF WS-GOL-T-DAYS-REM (WS-GOL-IX) <
044100                    WS-GOL-T-DAYS-REM (WS-TOP-SLOT (3))
044200                 SET WS-TOP-SLOT (3) TO WS-GOL-IX
044300                 PERFORM BB600-BUBBLE-TOP-UP
044400             END-IF
044500         END-IF
044600     END-IF.
044700     SET WS-GOL-IX UP BY 1.
044800 AA310-EXIT.  EXIT SECTION.
044900*
045000 BB600-BUBBLE-TOP-UP     SECTION.
045100*********************************
045200     MOVE 1 TO WS-I.
045300     PERFORM BB610-BUBBLE-TOP-COMPARE
045400             UNTIL WS-I > WS-TOP-COUNT - 1.
045500 BB600-EXIT.  EXIT SECTION.
045600*
045700 BB610-BUBBLE-TOP-COMPARE SECTION.
045800**********************************
045900     IF WS-GOL-T-DAYS-REM (WS-TOP-SLOT (WS-I)) >
046000        WS-GOL-T-DAYS-REM (WS-TOP-SLOT (WS-I + 1))
046100         MOVE WS-TOP-SLOT (WS-I) TO WS-SWAP-SLOT
046200         MOVE WS-TOP-SLOT (WS-I + 1) TO WS-TOP-SLOT (WS-I)
046300         MOVE WS-SWAP-SLOT TO WS-TOP-SLOT (WS-I + 1)
046400     END-IF.
046500     ADD 1 TO WS-I.
046600 BB610-EXIT.  EXIT SECTION.
046700*
046800 AA400-PRINT-DETAIL      SECTION.
046900*********************************
047000     MOVE SPACES TO MT-RPT-LINE.
047100     MOVE WS-HEAD-1 TO MT-RPT-LINE.
047200     WRITE MT-RPT-LINE.
047300     MOVE SPACES TO MT-RPT-LINE.
047400     MOVE WS-COL-HEAD TO MT-RPT-LINE.
047500     WRITE MT-RPT-LINE.
047600     SET WS-GOL-IX TO 1.
047700     PERFORM AA410-PRINT-ONE-GOAL UNTIL WS-GOL-IX > WS-GOL-COUNT.
047800 AA400-EXIT.  EXIT SECTION.
047900*
048000 AA410-PRINT-ONE-GOAL    SECTION.
048100*********************************
048200     IF WS-GOL-T-DONE (WS-GOL-IX) = 0
048300         MOVE SPACES TO WS-DETAIL-LINE
048400         MOVE WS-GOL-T-ID (WS-GOL-IX)       TO DL-GOAL-ID
048500         MOVE WS-GOL-T-NAME (WS-GOL-IX)     TO DL-NAME
048510         IF WS-GOL-T-ACCT-ID (WS-GOL-IX) = 0
048520             MOVE "ALL  " TO DL-ACCT-ID
048530         ELSE
048540             MOVE WS-GOL-T-ACCT-ID (WS-GOL-IX) TO WS-ACCT-EDIT
048550             MOVE WS-ACCT-EDIT TO DL-ACCT-ID
048560         END-IF
048600         MOVE WS-GOL-T-TARGET (WS-GOL-IX)   TO DL-TARGET
048700         MOVE WS-GOL-T-PROGRESS (WS-GOL-IX) TO DL-PROGRESS
048710         MOVE WS-GOL-T-REMAINING (WS-GOL-IX) TO DL-REMAINING
048800         MOVE WS-GOL-T-PROG-PCT (WS-GOL-IX) TO DL-PROG-PCT
048810         MOVE WS-GOL-T-EXPECT-PCT (WS-GOL-IX) TO DL-EXPECT-PCT
048900         MOVE WS-GOL-T-DAYS-REM (WS-GOL-IX) TO DL-DAYS-REM
049000         MOVE WS-GOL-T-STATUS (WS-GOL-IX)   TO DL-STATUS
049100         MOVE SPACES TO MT-RPT-LINE
049200         MOVE WS-DETAIL-LINE TO MT-RPT-LINE
049300         WRITE MT-RPT-LINE
049400     END-IF.
049500     SET WS-GOL-IX UP BY 1.
049600 AA410-EXIT.  EXIT SECTION.
049700*
049800 AA500-PRINT-SUMMARY     SECTION.
049900*********************************
050000     PERFORM BB700-SUM-ACTIVE-TOTALS.
050100     MOVE SPACES TO MT-RPT-LINE.
050200     WRITE MT-RPT-LINE.
050300     MOVE SPACES TO MT-RPT-LINE.
050400     MOVE WS-SUMMARY-HEAD TO MT-RPT-LINE.
050500     WRITE MT-RPT-LINE.
050600     MOVE WS-TOTAL-GOALS    TO SL-TOTAL.
050700     MOVE WS-ACTIVE-GOALS   TO SL-ACTIVE.
050800     MOVE WS-COMPLETE-GOALS TO SL-COMPLETE.
050900     MOVE SPACES TO MT-RPT-LINE.
051000     MOVE WS-SUMMARY-LINE-1 TO MT-RPT-LINE.
051100     WRITE MT-RPT-LINE.
051200     MOVE WS-SUM-TARGET   TO SL-TARGET.
051300     MOVE WS-SUM-PROGRESS TO SL-PROGRESS.
051400     MOVE WS-AVG-PROG-PCT TO SL-AVG-PCT.
051500     MOVE SPACES TO MT-RPT-LINE.
051600     MOVE WS-SUMMARY-LINE-2 TO MT-RPT-LINE.
051700     WRITE MT-RPT-LINE.
051800     MOVE SPACES TO MT-RPT-LINE.
051900     MOVE WS-TOP-HEAD TO MT-RPT-LINE.
052000     WRITE MT-RPT-LINE.
052100     MOVE 1 TO WS-I.
052200     PERFORM AA510-PRINT-ONE-TOP UNTIL WS-I > WS-TOP-COUNT.
052300 AA500-EXIT.  EXIT SECTION.
052400*
052500 BB700-SUM-ACTIVE-TOTALS SECTION.
052600*********************************
052700     MOVE 0 TO WS-SUM-TARGET.
052800     MOVE 0 TO WS-SUM-PROGRESS.
052900     MOVE 0 TO WS-SUM-PROG-PCT.
053000     SET WS-GOL-IX TO 1.
053100     PERFORM BB710-SUM-ONE-GOAL UNTIL WS-GOL-IX > WS-GOL-COUNT.
053200     IF WS-ACTIVE-GOALS = 0
053300         MOVE 0 TO WS-AVG-PROG-PCT
053400     ELSE
053500         COMPUTE WS-AVG-PROG-PCT ROUNDED =
053600                 WS-SUM-PROG-PCT / WS-ACTIVE-GOALS
053700     END-IF.
053800 BB700-EXIT.  EXIT SECTION.
053900*
054000 BB710-SUM-ONE-GOAL      SECTION.
054100*********************************
054200     IF WS-GOL-T-DONE (WS-GOL-IX) = 0
054300         ADD WS-GOL-T-TARGET (WS-GOL-IX)   TO WS-SUM-TARGET
054400         ADD WS-GOL-T-PROGRESS (WS-GOL-IX) TO WS-SUM-PROGRESS
054500         ADD WS-GOL-T-PROG-PCT (WS-GOL-IX) TO WS-SUM-PROG-PCT
054600     END-IF.
054700     SET WS-GOL-IX UP BY 1.
054800 BB710-EXIT.  EXIT SECTION.
054900*
055000 AA510-PRINT-ONE-TOP     SECTION.
055100*********************************
055200     SET WS-GOL-IX TO WS-TOP-SLOT (WS-I).
055300     MOVE SPACES TO WS-TOP-LINE.
055400     MOVE WS-GOL-T-ID (WS-GOL-IX)       TO TP-GOAL-ID.
055500     MOVE WS-GOL-T-NAME (WS-GOL-IX)     TO TP-NAME.
055600     MOVE WS-GOL-T-DAYS-REM (WS-GOL-IX) TO TP-DAYS-REM.
055700     MOVE SPACES TO MT-RPT-LINE.
055800     MOVE WS-TOP-LINE TO MT-RPT-LINE.
055900     WRITE MT-RPT-LINE.
056000     ADD 1 TO WS-I.
056100 AA510-EXIT.  EXIT SECTION.
056200*
056300 AA900-CLOSE-FILES       SECTION.
056400*********************************
056500     CLOSE MT-GOAL-FILE
056600           MT-TRANSOUT-FILE
056700           MT-RPT-FILE.
056800 AA900-EXIT.  EXIT SECTION.
