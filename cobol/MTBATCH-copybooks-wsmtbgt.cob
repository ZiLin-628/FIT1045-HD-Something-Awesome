000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR BUDGET MASTER     *
000400*     AT MOST ONE PER EXPENSE CATEGORY     *
000500*     KEYED ON MT-BGT-CAT-ID               *
000600*******************************************
000700*  FILE SIZE 28 BYTES.
000800*
000900* 06/01/26 KLT - CREATED FOR BATCH REBUILD OF THE BUDGET ENGINE.
001000* 21/01/26 RAH - MT-BGT-PERIOD 88-LEVELS ADDED, REQUESTED AT REVIEW.
001100*
001200 01  MT-BUDGET-RECORD.
001300     03  MT-BGT-CAT-ID             PIC 9(5).
001400     03  MT-BGT-LIMIT              PIC S9(10)V99 COMP-3.
001500     03  MT-BGT-PERIOD             PIC X.
001600         88  MT-BGT-WEEKLY               VALUE "W".
001700         88  MT-BGT-MONTHLY              VALUE "M".
001800         88  MT-BGT-YEARLY               VALUE "Y".
001900     03  MT-BGT-START              PIC 9(8).
002000     03  FILLER                    PIC X(07).
