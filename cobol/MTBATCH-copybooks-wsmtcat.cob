000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CATEGORY MASTER   *
000400*     KEYED ON MT-CAT-ID                   *
000500*     (MT-CAT-NAME, MT-CAT-TYPE) UNIQUE    *
000600*******************************************
000700*  FILE SIZE 36 BYTES.
000800*
000900* 04/01/26 KLT - CREATED FOR BATCH REBUILD OF THE CATEGORY SERVICE.
001000* 14/01/26 KLT - ADDED DEFAULT SEED TABLE BELOW FOR MT000 INIT RUNS.
001100*
001200 01  MT-CATEGORY-RECORD.
001300     03  MT-CAT-ID                 PIC 9(5).
001400     03  MT-CAT-NAME               PIC X(30).
001500     03  MT-CAT-TYPE               PIC X.
001600         88  MT-CAT-IS-EXPENSE           VALUE "E".
001700         88  MT-CAT-IS-INCOME            VALUE "I".
001800*
001900*    DEFAULT SEED CATEGORIES, LOADED BY MT100 WHEN CATEGORIES
002000*    MASTER HAS NO ENTRY OF A GIVEN (NAME, TYPE) PAIR YET - SEE
002100*    WS-MT-SEED-CAT-TAB BELOW, PARAGRAPH MT100 AA020.
002200*
002300     03  MT-CAT-SEED-VALUES.
002400         05  FILLER                PIC X(31) VALUE "EFOOD           ".
002500         05  FILLER                PIC X(31) VALUE "ETRANSPORTATION ".
002600         05  FILLER                PIC X(31) VALUE "ESHOPPING       ".
002700         05  FILLER                PIC X(31) VALUE "EENTERTAINMENT  ".
002800         05  FILLER                PIC X(31) VALUE "EBILLS          ".
002900         05  FILLER                PIC X(31) VALUE "EHEALTHCARE     ".
003000         05  FILLER                PIC X(31) VALUE "EEDUCATION      ".
003100         05  FILLER                PIC X(31) VALUE "EOTHER EXPENSES ".
003200         05  FILLER                PIC X(31) VALUE "ISALARY         ".
003300         05  FILLER                PIC X(31) VALUE "IINVESTMENT     ".
003400         05  FILLER                PIC X(31) VALUE "IGIFT           ".
003500         05  FILLER                PIC X(31) VALUE "IOTHER INCOME   ".
003600     03  MT-CAT-SEED-TAB REDEFINES MT-CAT-SEED-VALUES
003700                                   OCCURS 12.
003800         05  MT-CAT-SEED-TYPE      PIC X.
003900         05  MT-CAT-SEED-NAME      PIC X(30).
004000     03  FILLER                    PIC X(06).
