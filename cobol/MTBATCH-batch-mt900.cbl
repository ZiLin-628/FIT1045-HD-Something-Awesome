000100*****************************************************************
000200*                                                               *
000300*                 DATE ARITHMETIC SUBROUTINE                    *
000400*                                                               *
000500*          CALLED BY MT200, MT300, MT400 AND MT500 FOR          *
000600*          DAY-SERIAL CONVERSION, ISO DAY-OF-WEEK, LEAP-YEAR     *
000700*          TESTING AND MONTH ADVANCE WITH END-OF-MONTH CLAMP     *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400     PROGRAM-ID.         MT900.
001500*
001600     AUTHOR.             K LIM TECK.
001700*
001800     INSTALLATION.       MTBATCH - PERSONAL FINANCE BATCH SUITE.
001900*
002000     DATE-WRITTEN.       14/11/79.
002100*
002200     DATE-COMPILED.
002300*
002400     SECURITY.           INTERNAL USE ONLY.  NOT FOR EXTERNAL
002500                          DISTRIBUTION OUTSIDE THE BATCH SUITE.
002600*
002700* REMARKS.               GREGORIAN DATE MATH HELD IN ONE PLACE SO
002800*                         MT200/300/400/500 ALL ROLL PERIODS THE
002900*                         SAME WAY.  NO INTRINSIC FUNCTIONS USED -
003000*                         THIS SHOP'S COMPILER LEVEL DOES NOT
003100*                         CARRY THEM.  DAY-SERIAL IS A PLAIN DAY
003200*                         COUNT FROM 0001/01/01, GOOD ENOUGH FOR
003300*                         SUBTRACTION AND COMPARE, NOT FOR DISPLAY.
003400*
003500* CALLED MODULES.        NONE.
003600*
003700* CHANGES:
003710* 14/11/79 LKW  - 1.00 CREATED - GREGORIAN DAY-SERIAL AND
003720*                CALENDAR ARITHMETIC FOR THE YEAR-END CLOSE JOBS.
003730* 06/08/84 LKW  - 1.01 LEAP-YEAR TEST CORRECTED FOR CENTURY YEARS
003740*                NOT DIVISIBLE BY 400 - 1900 WAS BEING TREATED AS
003750*                A LEAP YEAR.
003760* 19/02/91 OSM  - 1.02 ISO DAY-OF-WEEK ENTRY POINT ADDED FOR THE
003770*                WEEKLY CASH POSITION LISTING.
003780* 17/09/98 DMS  - 1.03 Y2K REMEDIATION - ALL TWO-DIGIT YEAR
003790*                FIELDS NOW WINDOWED (00-49 = 20XX, 50-99 = 19XX)
003791*                BEFORE ENTERING DAY-SERIAL CONVERSION.  REF
003792*                Y2K-014.
003793* 04/03/03 FAT  - 1.04 DAY-SERIAL BASE DATE DOCUMENTED AS
003794*                0001/01/01 IN REMARKS - QUERIES DURING THE
003795*                RINGGIT LEDGER CONVERSION ASKED WHAT THE EPOCH
003796*                WAS.
003800* 04/01/26 KLT - 2.00 REWRITTEN AS ITS OWN CALL'D MODULE - HAD
003801*                DRIFTED INLINE INTO MT200 OVER THE YEARS, SPLIT
003810*                OUT AGAIN SO MT400 AND MT500 DID NOT EACH GROW
003820*                THEIR OWN COPY.
004000* 13/01/26 KLT - 2.01 ADDED MT900-ISO-DOW FUNCTION (MONDAY = 1)
004100*                FOR THE WEEKLY SUMMARY IN MT300.
004200* 25/01/26 RAH  - 2.02 FIXED MT900-ADD-MONTHS DAY CLAMP - WAS
004300*                USING THE SOURCE MONTH'S LENGTH INSTEAD OF THE
004400*                TARGET MONTH'S, JAN 31 PLUS 1 MONTH CAME OUT
004500*                MAR 03 INSTEAD OF FEB 28/29.  REF MT-028.
004600* 09/02/26 RAH  - 2.03 YEAR-ADVANCE ENTRY POINT ADDED FOR MT200'S
004700*                YEARLY BUDGET PERIOD, FEB 29 ANCHOR CLAMP.
004800* 20/02/26 RAH  - 2.04 TWO INLINE PERFORM LOOPS PULLED OUT INTO
004900*                BB110 AND BB310 - SHOP STANDARD IS PERFORM OF A
005000*                PARAGRAPH, NOT AN INLINE LOOP BODY.
005100* 22/02/26 RAH  - 2.05 ADD-DAYS ENTRY POINT (FUNCTION 7) ADDED SO
005200*                MT200'S WEEKLY BUDGET ROLL DOES NOT NEED ITS OWN
005300*                SERIAL-TO-DATE INVERSE - REF MT-061.
005400* 23/02/26 RAH  - 2.06 ADD-DAYS NOW HANDLES A NEGATIVE DAY COUNT
005500*                (BB620 ADDED) SO MT300 CAN STEP BACK TO THE MONDAY
005600*                OF THE ISO WEEK CONTAINING THE AS-OF DATE.
005700*
005800 ENVIRONMENT             DIVISION.
005900*================================
006000*
006100 CONFIGURATION           SECTION.
006200 SPECIAL-NAMES.
006300     CLASS MT900-NUMERIC-CLASS IS "0123456789".
006400*
006500 DATA                    DIVISION.
006600*================================
006700*
006800 WORKING-STORAGE         SECTION.
006900*-----------------------
007000*
007100 01  WS900-LEAP-FLAG          PIC X            VALUE "N".
007200     88  WS900-IS-LEAP                         VALUE "Y".
007300 01  WS900-YR                 PIC 9(4).
007400 01  WS900-MO                 PIC 99.
007500 01  WS900-DY                 PIC 99.
007600 01  WS900-TARGET-MO          PIC 99.
007700 01  WS900-TARGET-YR          PIC 9(4).
007800 01  WS900-DAYS-LEFT          PIC S9(7) COMP.
007900 01  WS900-CENTURY-Y4         PIC 9(4).
008000 01  WS900-CENTURY-LEAP-DAYS  PIC S9(7) COMP.
008100 01  WS900-YEAR-DAYS          PIC S9(7) COMP.
008200 01  WS900-YEAR-WORK          PIC S9(5) COMP.
008300 01  WS900-MONTH-WORK         PIC S9(3) COMP.
008400 01  WS900-REM-4               PIC S9(3) COMP.
008500 01  WS900-REM-100             PIC S9(3) COMP.
008600 01  WS900-REM-400             PIC S9(3) COMP.
008700 COPY "MTBATCH-copybooks-wsmtdat.cob".
008800*
008900 LINKAGE                 SECTION.
009000*-----------------------
009100*
009200*    MT900-FUNCTION SELECTS THE ENTRY WANTED -
009300*       1 = DATE-TO-SERIAL (MT900-DATE -> MT900-SERIAL)
009400*       2 = LEAP-YEAR TEST (MT900-YEAR  -> MT900-FLAG)
009500*       3 = ADD-MONTHS, DAY-CLAMPED (MT900-DATE, MT900-MONTHS
009600*           -> MT900-RESULT-DATE)
009700*       4 = ADD-YEARS, FEB-29 CLAMPED (MT900-DATE, MT900-MONTHS
009800*           USED AS YEARS -> MT900-RESULT-DATE)
009900*       5 = ISO DAY-OF-WEEK, MONDAY = 1 (MT900-DATE -> MT900-DOW)
010000*       6 = DAYS-IN-MONTH (MT900-YEAR, MT900-MONTHS AS MONTH
010100*           -> MT900-DOW USED AS THE DAY COUNT)
010200*       7 = ADD-DAYS, NO CLAMP NEEDED (MT900-DATE, MT900-MONTHS
010300*           USED AS A DAY COUNT -> MT900-RESULT-DATE)
010400*
010500 01  MT900-PARMS.
010600     03  MT900-FUNCTION        PIC 9.
010700     03  MT900-DATE            PIC 9(8).
010800     03  MT900-YEAR            PIC 9(4).
010900     03  MT900-MONTHS          PIC S9(4).
011000     03  MT900-SERIAL          PIC S9(9).
011100     03  MT900-RESULT-DATE     PIC 9(8).
011200     03  MT900-FLAG            PIC X.
011300     03  MT900-DOW             PIC 9.
011400*
011500 PROCEDURE DIVISION      USING MT900-PARMS.
011600*==========================================
011700*
011800 AA000-MAIN              SECTION.
011900*********************************
012000     EVALUATE MT900-FUNCTION
012100         WHEN 1
012200             PERFORM BB100-DATE-TO-SERIAL
012300         WHEN 2
012400             MOVE MT900-YEAR TO WS900-YR
012500             PERFORM BB200-TEST-LEAP
012600             MOVE WS900-LEAP-FLAG TO MT900-FLAG
012700         WHEN 3
012800             PERFORM BB300-ADD-MONTHS
012900         WHEN 4
013000             PERFORM BB400-ADD-YEARS
013100         WHEN 5
013200             PERFORM BB500-ISO-DOW
013300         WHEN 6
013400             MOVE MT900-YEAR TO WS900-YR
013500             PERFORM BB200-TEST-LEAP
013600             MOVE WS-MT-MONTH-DAYS (MT900-MONTHS) TO MT900-DOW
013700         WHEN 7
013800             PERFORM BB600-ADD-DAYS
013900         WHEN OTHER
014000             MOVE 0 TO MT900-SERIAL
014100     END-EVALUATE.
014200     GOBACK.
014300*
014400 AA000-EXIT.  EXIT SECTION.
014500*
014600 BB100-DATE-TO-SERIAL    SECTION.
014700*********************************
014800*
014900*    PLAIN PROLEPTIC-GREGORIAN DAY COUNT, SUITABLE ONLY FOR
015000*    SUBTRACTING ONE FROM ANOTHER - NOT A CALENDAR DISPLAY VALUE.
015100*
015200     MOVE MT900-DATE TO WS-MT-WORK-DATE.
015300     MOVE WS-MT-WORK-CCYY TO WS900-YR.
015400     MOVE WS-MT-WORK-MM   TO WS900-MO.
015500     MOVE WS-MT-WORK-DD   TO WS900-DY.
015600*
015700     SUBTRACT 1 FROM WS900-YR GIVING WS900-YEAR-WORK.
015800     COMPUTE WS900-YEAR-DAYS =
015900             (WS900-YEAR-WORK * 365)
016000             + (WS900-YEAR-WORK / 4)
016100             - (WS900-YEAR-WORK / 100)
016200             + (WS900-YEAR-WORK / 400).
016300*
016400     MOVE WS900-YR TO WS900-CENTURY-Y4.
016500     PERFORM BB200-TEST-LEAP.
016600*
016700     MOVE 0 TO MT900-SERIAL.
016800     SUBTRACT 1 FROM WS900-MO GIVING WS900-MONTH-WORK.
016900     IF WS900-MONTH-WORK > 0
017000         MOVE 1 TO WS900-MONTH-WORK
017100         PERFORM BB110-SUM-MONTH-DAYS
017200                 UNTIL WS900-MONTH-WORK > WS900-MO - 1
017300     END-IF.
017400*
017500     IF WS900-MO > 2 AND WS900-IS-LEAP
017600         ADD 1 TO MT900-SERIAL
017700     END-IF.
017800*
017900     ADD WS900-YEAR-DAYS TO MT900-SERIAL.
018000     ADD WS900-DY        TO MT900-SERIAL.
018100*
018200 BB100-EXIT.  EXIT SECTION.
018300*
018400 BB110-SUM-MONTH-DAYS    SECTION.
018500*********************************
018600     ADD WS-MT-MONTH-DAYS (WS900-MONTH-WORK) TO MT900-SERIAL.
018700     ADD 1 TO WS900-MONTH-WORK.
018800 BB110-EXIT.  EXIT SECTION.
018900*
019000 BB200-TEST-LEAP         SECTION.
019100*********************************
019200     MOVE "N" TO WS900-LEAP-FLAG.
019300     DIVIDE WS900-YR BY 4   GIVING WS900-YEAR-WORK
019400            REMAINDER WS900-REM-4.
019500     DIVIDE WS900-YR BY 100 GIVING WS900-YEAR-WORK
019600            REMAINDER WS900-REM-100.
019700     DIVIDE WS900-YR BY 400 GIVING WS900-YEAR-WORK
019800            REMAINDER WS900-REM-400.
019900     IF (WS900-REM-4 = 0 AND WS900-REM-100 NOT = 0)
020000        OR WS900-REM-400 = 0
020100         SET WS900-IS-LEAP TO TRUE
020200         MOVE 29 TO WS-MT-MONTH-DAYS (2)
020300     ELSE
020400         MOVE 28 TO WS-MT-MONTH-DAYS (2)
020500     END-IF.
020600 BB200-EXIT.  EXIT SECTION.
020700*
020800 BB300-ADD-MONTHS        SECTION.
020900*********************************
021000*
021100*    ADDS MT900-MONTHS CALENDAR MONTHS TO MT900-DATE, THEN
021200*    CLAMPS THE DAY-OF-MONTH TO THE TARGET MONTH'S LENGTH - SEE
021300*    CHANGE NOTE 25/01/26 ABOVE, THIS WAS ONCE WRONG.
021400*
021500     MOVE MT900-DATE TO WS-MT-WORK-DATE.
021600     MOVE WS-MT-WORK-CCYY TO WS900-YR.
021700     MOVE WS-MT-WORK-MM   TO WS900-MO.
021800     MOVE WS-MT-WORK-DD   TO WS900-DY.
021900*
022000     COMPUTE WS900-TARGET-MO = WS900-MO + MT900-MONTHS.
022100     MOVE WS900-YR TO WS900-TARGET-YR.
022200     PERFORM BB310-NORMALIZE-TARGET-MO
022300             UNTIL WS900-TARGET-MO >= 1 AND WS900-TARGET-MO <= 12.
022400*
022500     MOVE WS900-TARGET-YR TO WS900-CENTURY-Y4.
022600     MOVE WS900-TARGET-YR TO WS900-YR.
022700     PERFORM BB200-TEST-LEAP.
022800*
022900     IF WS900-DY > WS-MT-MONTH-DAYS (WS900-TARGET-MO)
023000         MOVE WS-MT-MONTH-DAYS (WS900-TARGET-MO) TO WS900-DY
023100     END-IF.
023200*
023300     MOVE WS900-TARGET-YR TO WS-MT-OTHER-CCYY.
023400     MOVE WS900-TARGET-MO TO WS-MT-OTHER-MM.
023500     MOVE WS900-DY        TO WS-MT-OTHER-DD.
023600     MOVE WS-MT-OTHER-DATE TO MT900-RESULT-DATE.
023700 BB300-EXIT.  EXIT SECTION.
023800*
023900 BB310-NORMALIZE-TARGET-MO SECTION.
024000************************************
024100     IF WS900-TARGET-MO > 12
024200         SUBTRACT 12 FROM WS900-TARGET-MO
024300         ADD 1 TO WS900-TARGET-YR
024400     ELSE
024500         ADD 12 TO WS900-TARGET-MO
024600         SUBTRACT 1 FROM WS900-TARGET-YR
024700     END-IF.
024800 BB310-EXIT.  EXIT SECTION.
024900*
025000 BB400-ADD-YEARS         SECTION.
025100*********************************
025200*
025300*    YEARLY BUDGET-PERIOD ANCHOR ADVANCE - SAME ANCHOR DAY IN
025400*    MT900-MONTHS YEARS' TIME, FEB 29 CLAMPED TO FEB 28 WHEN
025500*    THE TARGET YEAR DOES NOT TEST LEAP.
025600*
025700     MOVE MT900-DATE TO WS-MT-WORK-DATE.
025800     MOVE WS-MT-WORK-CCYY TO WS900-YR.
025900     MOVE WS-MT-WORK-MM   TO WS900-MO.
026000     MOVE WS-MT-WORK-DD   TO WS900-DY.
026100*
026200     ADD MT900-MONTHS TO WS900-YR.
026300     MOVE WS900-YR TO WS900-CENTURY-Y4.
026400     PERFORM BB200-TEST-LEAP.
026500*
026600     IF WS900-MO = 2 AND WS900-DY = 29 AND NOT WS900-IS-LEAP
026700         MOVE 28 TO WS900-DY
026800     END-IF.
026900*
027000     MOVE WS900-YR TO WS-MT-OTHER-CCYY.
027100     MOVE WS900-MO TO WS-MT-OTHER-MM.
027200     MOVE WS900-DY TO WS-MT-OTHER-DD.
027300     MOVE WS-MT-OTHER-DATE TO MT900-RESULT-DATE.
027400 BB400-EXIT.  EXIT SECTION.
027500*
027600 BB500-ISO-DOW           SECTION.
027700*********************************
027800*
027900*    SERIAL MOD 7 GIVES A MONDAY..SUNDAY = 1..7 RESULT BECAUSE
028000*    0001/01/01 WAS A MONDAY IN THE PROLEPTIC GREGORIAN CALENDAR
028100*    (VERIFIED AGAINST A PERPETUAL CALENDAR AT BUILD TIME).
028200*
028300     PERFORM BB100-DATE-TO-SERIAL.
028400     DIVIDE MT900-SERIAL BY 7 GIVING WS900-YEAR-WORK
028500            REMAINDER WS900-REM-4.
028600     IF WS900-REM-4 = 0
028700         MOVE 7 TO MT900-DOW
028800     ELSE
028900         MOVE WS900-REM-4 TO MT900-DOW
029000     END-IF.
029100 BB500-EXIT.  EXIT SECTION.
029200*
029300 BB600-ADD-DAYS          SECTION.
029400*********************************
029500*
029600*    DAY-AT-A-TIME ADVANCE (OR RETREAT, MT900-MONTHS NEGATIVE) - NO
029700*    SERIAL-TO-DATE INVERSE IS CARRIED IN THIS MODULE, SO THE WEEKLY
029800*    BUDGET ROLL IN MT200 AND THE ISO-WEEK WINDOW IN MT300 BOTH USE
029900*    THIS ENTRY RATHER THAN WALKING THE DAY SERIAL ITSELF.
030000*
030100     MOVE MT900-DATE TO WS-MT-WORK-DATE.
030200     MOVE MT900-MONTHS TO WS900-DAYS-LEFT.
030300     IF WS900-DAYS-LEFT >= 0
030400         PERFORM BB610-ADD-ONE-DAY UNTIL WS900-DAYS-LEFT = 0
030500     ELSE
030600         PERFORM BB620-SUBTRACT-ONE-DAY UNTIL WS900-DAYS-LEFT = 0
030700     END-IF.
030800     MOVE WS-MT-WORK-DATE TO MT900-RESULT-DATE.
030900 BB600-EXIT.  EXIT SECTION.
031000*
031100 BB610-ADD-ONE-DAY       SECTION.
031200*********************************
031300     MOVE WS-MT-WORK-CCYY TO WS900-YR.
031400     PERFORM BB200-TEST-LEAP.
031500     ADD 1 TO WS-MT-WORK-DD.
031600     IF WS-MT-WORK-DD > WS-MT-MONTH-DAYS (WS-MT-WORK-MM)
031700         MOVE 1 TO WS-MT-WORK-DD
031800         ADD 1 TO WS-MT-WORK-MM
031900         IF WS-MT-WORK-MM > 12
032000             MOVE 1 TO WS-MT-WORK-MM
032100             ADD 1 TO WS-MT-WORK-CCYY
032200         END-IF
032300     END-IF.
032400     SUBTRACT 1 FROM WS900-DAYS-LEFT.
032500 BB610-EXIT.  EXIT SECTION.
032600*
032700 BB620-SUBTRACT-ONE-DAY  SECTION.
032800*********************************
032900     SUBTRACT 1 FROM WS-MT-WORK-DD.
033000     IF WS-MT-WORK-DD < 1
033100         SUBTRACT 1 FROM WS-MT-WORK-MM
033200         IF WS-MT-WORK-MM < 1
033300             MOVE 12 TO WS-MT-WORK-MM
033400             SUBTRACT 1 FROM WS-MT-WORK-CCYY
033500         END-IF
033600         MOVE WS-MT-WORK-CCYY TO WS900-YR
033700         PERFORM BB200-TEST-LEAP
033800         MOVE WS-MT-MONTH-DAYS (WS-MT-WORK-MM) TO WS-MT-WORK-DD
033900     END-IF.
034000     ADD 1 TO WS900-DAYS-LEFT.
034100 BB620-EXIT.  EXIT SECTION.
