000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR EXCHANGE RATE     *
000400*     TABLE - KEYED ON MT-RATE-FROM        *
000500*     MT-RATE-TO IS ALWAYS "MYR"           *
000600*******************************************
000700*  FILE SIZE 24 BYTES.
000800*
000900* 05/01/26 KLT - CREATED.  REPLACES THE LIVE-RATE HTTP FETCH WITH
001000*                A DAILY-REFRESHED FLAT FILE PER OPS REQUEST MT-009.
001100* 20/01/26 RAH - ADDED SUPPORTED-CURRENCY TABLE FOR MT100 VALIDATION.
001200*
001300 01  MT-EXRATE-RECORD.
001400     03  MT-RATE-FROM              PIC X(3).
001500     03  MT-RATE-TO                PIC X(3).
001600     03  MT-RATE-VALUE             PIC 9(6)V9(6) COMP-3.
001700     03  MT-RATE-UPDATED           PIC 9(8).
001800     03  FILLER                    PIC X(04).
001900*
002000*    THE TEN CURRENCIES THE GUI SIDE WILL ACCEPT.  ANY TRNIN
002100*    RECORD CARRYING ANOTHER CODE IS REJECTED - SEE MT100 AA210.
002200*
002300 01  MT-CURRENCY-TABLE-VALUES.
002400     05  FILLER                    PIC X(3) VALUE "MYR".
002500     05  FILLER                    PIC X(3) VALUE "USD".
002600     05  FILLER                    PIC X(3) VALUE "EUR".
002700     05  FILLER                    PIC X(3) VALUE "GBP".
002800     05  FILLER                    PIC X(3) VALUE "SGD".
002900     05  FILLER                    PIC X(3) VALUE "AUD".
003000     05  FILLER                    PIC X(3) VALUE "JPY".
003100     05  FILLER                    PIC X(3) VALUE "CNY".
003200     05  FILLER                    PIC X(3) VALUE "THB".
003300     05  FILLER                    PIC X(3) VALUE "IDR".
003400 01  MT-CURRENCY-TABLE REDEFINES MT-CURRENCY-TABLE-VALUES.
003500     05  MT-CURRENCY-CODE          PIC X(3) OCCURS 10.
