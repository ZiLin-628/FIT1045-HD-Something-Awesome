000100*******************************************
000200*                                          *
000300*  RUN-CONTROL / LINKAGE RECORD PASSED     *
000400*     DOWN THE JCL STREAM TO EACH MTBATCH  *
000500*     PROGRAM ON ITS SYSIN PARAMETER CARD  *
000600*******************************************
000700*  FILE SIZE 80 BYTES, 1 CARD IMAGE PER RUN.
000800*
000900* 04/01/26 KLT - CREATED, MODELLED ON THE OLD PY-PARAM1 CARD LAYOUT.
001000* 12/01/26 KLT - ADDED MT-CTL-ALPHA, THE FIXED SMOOTHING CONSTANT
001100*                FOR MT400 (REPLACES THE CURVE-FITTING AUTO-FIT THE
001200*                GUI SIDE USES - SEE MT-017 FOR WHY WE FIXED IT).
001300* 24/01/26 RAH - ADDED MT-CTL-ORDER FOR MT600'S ASCENDING/
001400*                DESCENDING LISTING SWITCH.
001500*
001600 01  MT-CONTROL-RECORD.
001700     03  MT-CTL-AS-OF-DATE         PIC 9(8).
001800     03  MT-CTL-SEL-CATEGORY       PIC X(30).
001900     03  MT-CTL-SEL-ACCOUNT        PIC X(30).
002000     03  MT-CTL-SEL-TYPE           PIC X.
002100     03  MT-CTL-SEL-YEAR           PIC 9(4).
002200     03  MT-CTL-SEL-MONTH          PIC 99.
002300     03  MT-CTL-RANGE-START        PIC 9(8).
002400     03  MT-CTL-RANGE-END          PIC 9(8).
002500     03  MT-CTL-ALPHA              PIC 9V999      VALUE 0.300.
002600     03  MT-CTL-ORDER              PIC X          VALUE "A".
002700         88  MT-CTL-ASCENDING            VALUE "A".
002800         88  MT-CTL-DESCENDING           VALUE "D".
002900     03  FILLER                    PIC X(07)      VALUE SPACES.
003000*
003100*    CONTROL TOTALS ACCUMULATED BY MT100 AND CARRIED FORWARD ON
003200*    THE CONTROL-TOTALS SECTION OF RPTFILE.  KEPT AS A SEPARATE
003300*    01 SO IT CAN BE CLEARED INDEPENDENTLY OF THE CARD IMAGE.
003400*
003500 01  MT-CONTROL-TOTALS.
003600     03  MT-TOT-READ               PIC 9(7)   COMP-3  VALUE 0.
003700     03  MT-TOT-POSTED             PIC 9(7)   COMP-3  VALUE 0.
003800     03  MT-TOT-REJECTED           PIC 9(7)   COMP-3  VALUE 0.
003900     03  MT-TOT-INCOME-CNT         PIC 9(7)   COMP-3  VALUE 0.
004000     03  MT-TOT-INCOME-AMT         PIC S9(12)V99 COMP-3 VALUE 0.
004100     03  MT-TOT-EXPENSE-CNT        PIC 9(7)   COMP-3  VALUE 0.
004200     03  MT-TOT-EXPENSE-AMT        PIC S9(12)V99 COMP-3 VALUE 0.
004300     03  MT-TOT-NET-AMT            PIC S9(12)V99 COMP-3 VALUE 0.
004400     03  FILLER                    PIC X(04)      VALUE SPACES.
