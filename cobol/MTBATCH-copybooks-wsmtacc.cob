000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR ACCOUNTS MASTER   *
000400*     KEYED ON MT-ACCT-ID                  *
000500*******************************************
000600*  FILE SIZE 52 BYTES.
000700*
000800* 04/01/26 KLT - CREATED FOR BATCH REBUILD OF THE ACCOUNT SERVICE.
000900* 11/01/26 KLT - MT-ACCT-NAME WIDENED 24 TO 30 TO MATCH GUI FIELD.
001000* 02/02/26 RAH - MT-ACCT-BALANCE MADE COMP-3, WAS DISPLAY, PER MT-021.
001100*
001200 01  MT-ACCOUNT-RECORD.
001300     03  MT-ACCT-ID                PIC 9(5).
001400     03  MT-ACCT-NAME              PIC X(30).
001500     03  MT-ACCT-BALANCE           PIC S9(10)V99 COMP-3.
001600     03  MT-ACCT-STATUS            PIC X.
001700         88  MT-ACCT-ACTIVE              VALUE "A".
001800         88  MT-ACCT-CLOSED              VALUE "C".
001900     03  FILLER                    PIC X(10).
